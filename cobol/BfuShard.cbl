000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BFUSHARD.
000030 AUTHOR. R H LINDQUIST.
000040 INSTALLATION. CENTRAL COMPUTING SERVICES.
000050 DATE-WRITTEN. 1989-03-15.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080****************************************************************
000090*   PROGRAM......: BFUSHARD                                    *
000100*   DESCRIPTION..: SHARD operation of the Big-File Record      *
000110*                  Utility batch suite.  Reads a line-         *
000120*                  sequential data file and distributes each   *
000130*                  accepted record into one of N partition     *
000140*                  work files, chosen by hash(key) MOD N.      *
000150*                  N is computed from the size of the source   *
000160*                  file by the partition-count rule.  Every    *
000170*                  other program in this suite carries its own *
000180*                  copy of this same sharding logic ahead of   *
000190*                  its own engine -- this shop does not use    *
000200*                  CALLed subprograms, so the sharding steps   *
000210*                  are repeated program by program.            *
000220****************************************************************
000230*   CHANGE LOG                                                 *
000240*   ----------                                                 *
000250*   1989-03-15  RHL  BFU-0004  ORIGINAL PROGRAM.                *
000260*   1989-07-22  RHL  BFU-0019  PARTITION COUNT WAS BEING LEFT   *
000270*                              AT ZERO WHEN THE SOURCE FILE WAS *
000280*                              EMPTY.  FORCED A FLOOR OF 1.     *
000290*   1991-11-14  DKS  BFU-0048  WIDENED RAW LINE TO 80 BYTES TO  *
000300*                              MATCH BfuDataRec.                *
000310*   1993-05-02  DKS  BFU-0061  ADDED UPSI-0 SWITCH SO OPERATIONS*
000320*                              CAN ASK THE RUN TO KEEP THE      *
000330*                              PARTITION FILES FOR A LOOK AFTER *
000340*                              A BAD SHARD IS SUSPECTED.        *
000350*   1996-06-05  MTC  BFU-0091  TARGET PARTITION SIZE IS NOW     *
000360*                              PROMPTABLE (SEE BfuParms).       *
000370*   1998-09-21  RHL  BFU-0112  Y2K REVIEW OF THIS PROGRAM.  NO  *
000380*                              DATE FIELDS ARE PROCESSED HERE.  *
000390*                              NO CHANGE REQUIRED.              *
000400*   2001-02-09  MTC  BFU-0134  PARTITION COUNT IS NOW CLAMPED TO*
000410*                              A MAXIMUM OF 8 -- THE SHOP ONLY  *
000420*                              CARRIES 8 PARTITION WORK SLOTS.  *
000430*                              RUNS NEEDING MORE SHOULD BE SPLIT*
000440*                              BY THE OPERATOR.                 *
000450****************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     UPSI-0 ON  STATUS IS WS-BFU-KEEP-TEMP-SW
000510            OFF STATUS IS WS-BFU-PURGE-TEMP-SW.
000520
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT SOURCE-FILE  ASSIGN TO SRCFILE
000560            ORGANIZATION IS LINE SEQUENTIAL
000570            FILE STATUS  IS WS-BFU-SRC-STATUS.
000580
000590     SELECT PART01-FILE  ASSIGN TO PART01
000600            ORGANIZATION IS LINE SEQUENTIAL
000610            FILE STATUS  IS WS-BFU-PART-STATUS (1).
000620     SELECT PART02-FILE  ASSIGN TO PART02
000630            ORGANIZATION IS LINE SEQUENTIAL
000640            FILE STATUS  IS WS-BFU-PART-STATUS (2).
000650     SELECT PART03-FILE  ASSIGN TO PART03
000660            ORGANIZATION IS LINE SEQUENTIAL
000670            FILE STATUS  IS WS-BFU-PART-STATUS (3).
000680     SELECT PART04-FILE  ASSIGN TO PART04
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS WS-BFU-PART-STATUS (4).
000710     SELECT PART05-FILE  ASSIGN TO PART05
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS  IS WS-BFU-PART-STATUS (5).
000740     SELECT PART06-FILE  ASSIGN TO PART06
000750            ORGANIZATION IS LINE SEQUENTIAL
000760            FILE STATUS  IS WS-BFU-PART-STATUS (6).
000770     SELECT PART07-FILE  ASSIGN TO PART07
000780            ORGANIZATION IS LINE SEQUENTIAL
000790            FILE STATUS  IS WS-BFU-PART-STATUS (7).
000800     SELECT PART08-FILE  ASSIGN TO PART08
000810            ORGANIZATION IS LINE SEQUENTIAL
000820            FILE STATUS  IS WS-BFU-PART-STATUS (8).
000830
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  SOURCE-FILE.
000870 01  SRC-REC.
000880     05  FILLER                  PIC X(80).
000890
000900 FD  PART01-FILE.
000910 01  PART01-REC.
000920     05  FILLER                  PIC X(80).
000930 FD  PART02-FILE.
000940 01  PART02-REC.
000950     05  FILLER                  PIC X(80).
000960 FD  PART03-FILE.
000970 01  PART03-REC.
000980     05  FILLER                  PIC X(80).
000990 FD  PART04-FILE.
001000 01  PART04-REC.
001010     05  FILLER                  PIC X(80).
001020 FD  PART05-FILE.
001030 01  PART05-REC.
001040     05  FILLER                  PIC X(80).
001050 FD  PART06-FILE.
001060 01  PART06-REC.
001070     05  FILLER                  PIC X(80).
001080 FD  PART07-FILE.
001090 01  PART07-REC.
001100     05  FILLER                  PIC X(80).
001110 FD  PART08-FILE.
001120 01  PART08-REC.
001130     05  FILLER                  PIC X(80).
001140
001150 WORKING-STORAGE SECTION.
001160 COPY BfuDataRec.
001170 COPY BfuHashTab.
001180 COPY BfuParms.
001190
001200*----------- FILE STATUS AND SWITCHES ---------------------------
001210 77  WS-BFU-SRC-STATUS             PIC XX    VALUE SPACES.
001220 77  WS-BFU-SRC-EOF-SW             PIC X     VALUE 'N'.
001230     88  WS-BFU-SRC-EOF                      VALUE 'Y'.
001240
001250 77  WS-BFU-KEEP-TEMP-SW           PIC X     VALUE 'N'.
001260 77  WS-BFU-PURGE-TEMP-SW          PIC X     VALUE 'Y'.
001270
001280 77  WS-BFU-REC-VALID-SW           PIC X     VALUE 'N'.
001290     88  WS-BFU-REC-VALID                    VALUE 'Y'.
001300     88  WS-BFU-REC-INVALID                  VALUE 'N'.
001310
001320*----------- ONE ENTRY PER PARTITION WORK SLOT ------------------
001330 01  WS-BFU-PART-CTL-TABLE.
001340     05  WS-BFU-PART-CTL OCCURS 8 TIMES
001350             INDEXED BY WS-BFU-PART-IDX.
001360         10  WS-BFU-PART-STATUS    PIC XX.
001370         10  WS-BFU-PART-REC-COUNT PIC 9(09) COMP VALUE 0.
001380        10  FILLER                PIC X(01).
001390
001400*----------- VALIDATION WORK FIELDS ------------------------------
001410 77  WS-BFU-COMMA-COUNT            PIC 9(03) COMP VALUE 0.
001420 01  WS-BFU-VAL-WORK.
001430     05  WS-BFU-VAL-KEY-WORK       PIC X(40) VALUE SPACES.
001440     05  WS-BFU-VAL-CNT-WORK       PIC X(40) VALUE SPACES.
001450    05  FILLER                   PIC X(08) VALUE SPACES.
001460
001470*----------- HASH / PARTITION-ASSIGNMENT WORK FIELDS -------------
001480 77  WS-BFU-KEY-POS                PIC 9(02) COMP VALUE 0.
001490 77  WS-BFU-HEX-CHAR-WK            PIC X(01) VALUE SPACE.
001500 77  WS-BFU-HEX-VALUE-WK           PIC 9(02) VALUE 0.
001510 77  WS-BFU-HASH-ACCUM             PIC 9(09) COMP VALUE 0.
001520 77  WS-BFU-HASH-MODULUS           PIC 9(09) COMP VALUE 99991.
001530 77  WS-BFU-HASH-QUOT              PIC 9(09) COMP VALUE 0.
001540 77  WS-BFU-PART-NBR-ZERO          PIC 9(02) COMP VALUE 0.
001550 77  WS-BFU-PART-NBR               PIC 9(02) COMP VALUE 0.
001560
001570*----------- PARTITION-COUNT RULE WORK FIELDS --------------------
001580 77  WS-BFU-SRC-REC-COUNT          PIC 9(09) COMP VALUE 0.
001590 77  WS-BFU-SRC-TOTAL-BYTES        PIC 9(09) COMP VALUE 0.
001600 77  WS-BFU-RAW-PART-COUNT         PIC 9(09) COMP VALUE 0.
001610 01  WS-BFU-CTE-ONE                PIC 9(01) VALUE 1.
001620
001630*----------- CONTROL TOTAL ------------------------------------
001640 77  WS-BFU-CTL-RECS-WRITTEN       PIC 9(09) COMP VALUE 0.
001650 01  WS-BFU-RUN-TIME                PIC 9(08).
001660 01  WS-BFU-RUN-TIME-R REDEFINES WS-BFU-RUN-TIME.
001670     05  WS-BFU-RUN-HH              PIC 99.
001680     05  WS-BFU-RUN-MM              PIC 99.
001690     05  WS-BFU-RUN-SS              PIC 99.
001700     05  WS-BFU-RUN-HS              PIC 99.
001710
001720 PROCEDURE DIVISION.
001730 DECLARATIVES.
001740 FILE-HANDLER SECTION.
001750     USE AFTER ERROR PROCEDURE ON SOURCE-FILE PART01-FILE
001760         PART02-FILE PART03-FILE PART04-FILE PART05-FILE
001770         PART06-FILE PART07-FILE PART08-FILE.
001780
001790 FILE-HANDLER-STATUS-CHECK.
001800     DISPLAY SPACE
001810     DISPLAY "BFUSHARD - FILE STATUS EXCEPTION."
001820     DISPLAY "SOURCE STATUS..: [" WS-BFU-SRC-STATUS "]."
001830     STOP "BFUSHARD HALTED - NOTIFY OPERATIONS.".
001840 END DECLARATIVES.
001850
001860 0000-MAIN-LINE.
001870     PERFORM 1000-BEGIN-INITIALIZE-RUN
001880        THRU 1000-END-INITIALIZE-RUN
001890
001900     PERFORM 2000-BEGIN-CALC-PARTITION-COUNT
001910        THRU 2000-END-CALC-PARTITION-COUNT
001920
001930     PERFORM 3000-BEGIN-SHARD-SOURCE
001940        THRU 3000-END-SHARD-SOURCE
001950
001960     PERFORM 9000-BEGIN-DISPLAY-RUN-SUMMARY
001970        THRU 9000-END-DISPLAY-RUN-SUMMARY
001980
001990     STOP RUN.
002000
002010 1000-BEGIN-INITIALIZE-RUN.
002020     DISPLAY SPACE
002030     DISPLAY "BFUSHARD - SHARD A DATA FILE INTO N PARTITIONS."
002040     ACCEPT WS-BFU-RUN-TIME FROM TIME
002050     DISPLAY "RUN STARTED AT.: " WS-BFU-RUN-TIME
002060
002070     INITIALIZE WS-BFU-PART-CTL-TABLE
002080                WS-BFU-CTL-RECS-WRITTEN.
002090 1000-END-INITIALIZE-RUN.
002100     EXIT.
002110
002120 2000-BEGIN-CALC-PARTITION-COUNT.
002130*    PARTITION-COUNT RULE -- CEILING(SOURCE BYTES / TARGET BYTES),
002140*    MINIMUM 1, CLAMPED TO THE 8 PARTITION WORK SLOTS THIS SHOP
002150*    CARRIES.  SOURCE BYTES = RECORD COUNT TIMES THE FIXED LRECL.
002160     OPEN INPUT SOURCE-FILE
002170     MOVE 'N' TO WS-BFU-SRC-EOF-SW
002180     PERFORM 2020-COUNT-ONE-SOURCE-LINE
002190        THRU 2020-END-COUNT-ONE-SOURCE-LINE
002200          UNTIL WS-BFU-SRC-EOF
002210     CLOSE SOURCE-FILE
002220
002230     COMPUTE WS-BFU-SRC-TOTAL-BYTES =
002240             WS-BFU-SRC-REC-COUNT * WS-BFU-LRECL
002250
002260     DIVIDE WS-BFU-SRC-TOTAL-BYTES
002270            BY WS-BFU-TARGET-PART-BYTES
002280       GIVING WS-BFU-RAW-PART-COUNT
002290       REMAINDER WS-BFU-HASH-QUOT
002300     IF WS-BFU-HASH-QUOT > ZERO
002310        ADD WS-BFU-CTE-ONE TO WS-BFU-RAW-PART-COUNT
002320     END-IF
002330
002340     IF WS-BFU-RAW-PART-COUNT < 1
002350        MOVE 1 TO WS-BFU-PART-COUNT
002360     ELSE
002370        IF WS-BFU-RAW-PART-COUNT > 8
002380           MOVE 8 TO WS-BFU-PART-COUNT
002390        ELSE
002400           MOVE WS-BFU-RAW-PART-COUNT TO WS-BFU-PART-COUNT
002410        END-IF
002420     END-IF
002430
002440     DISPLAY "PARTITION COUNT: " WS-BFU-PART-COUNT.
002450 2000-END-CALC-PARTITION-COUNT.
002460     EXIT.
002470
002480 2020-COUNT-ONE-SOURCE-LINE.
002490     READ SOURCE-FILE
002500         AT END
002510             MOVE 'Y' TO WS-BFU-SRC-EOF-SW
002520         NOT AT END
002530             ADD WS-BFU-CTE-ONE TO WS-BFU-SRC-REC-COUNT
002540     END-READ.
002550 2020-END-COUNT-ONE-SOURCE-LINE.
002560     EXIT.
002570
002580 3000-BEGIN-SHARD-SOURCE.
002590     PERFORM 3100-OPEN-ONE-PARTITION-FILE
002600        VARYING WS-BFU-PART-IDX FROM 1 BY 1
002610          UNTIL WS-BFU-PART-IDX > WS-BFU-PART-COUNT
002620
002630     OPEN INPUT SOURCE-FILE
002640     MOVE 'N' TO WS-BFU-SRC-EOF-SW
002650     PERFORM 3250-READ-AND-SHARD-ONE
002660        THRU 3250-END-READ-AND-SHARD-ONE
002670          UNTIL WS-BFU-SRC-EOF
002680     CLOSE SOURCE-FILE
002690
002700     PERFORM 3900-CLOSE-ONE-PARTITION-FILE
002710        VARYING WS-BFU-PART-IDX FROM 1 BY 1
002720          UNTIL WS-BFU-PART-IDX > WS-BFU-PART-COUNT.
002730 3000-END-SHARD-SOURCE.
002740     EXIT.
002750
002760 3250-READ-AND-SHARD-ONE.
002770     READ SOURCE-FILE INTO WS-BFU-RAW-LINE
002780         AT END
002790             MOVE 'Y' TO WS-BFU-SRC-EOF-SW
002800         NOT AT END
002810             PERFORM 3300-VALIDATE-RECORD
002820             IF WS-BFU-REC-VALID
002830                PERFORM 3320-COMPUTE-PARTITION-NBR
002840                PERFORM 3330-WRITE-TO-PARTITION
002850             END-IF
002860     END-READ.
002870 3250-END-READ-AND-SHARD-ONE.
002880     EXIT.
002890
002900 3100-OPEN-ONE-PARTITION-FILE.
002910     EVALUATE WS-BFU-PART-IDX
002920         WHEN 1  OPEN OUTPUT PART01-FILE
002930         WHEN 2  OPEN OUTPUT PART02-FILE
002940         WHEN 3  OPEN OUTPUT PART03-FILE
002950         WHEN 4  OPEN OUTPUT PART04-FILE
002960         WHEN 5  OPEN OUTPUT PART05-FILE
002970         WHEN 6  OPEN OUTPUT PART06-FILE
002980         WHEN 7  OPEN OUTPUT PART07-FILE
002990         WHEN 8  OPEN OUTPUT PART08-FILE
003000     END-EVALUATE.
003010 3100-END-OPEN-ONE-PARTITION-FILE.
003020     EXIT.
003030
003040 3300-VALIDATE-RECORD.
003050*    ACCEPT(ROW) -- NON-EMPTY, EXACTLY ONE COMMA SPLITTING THE
003060*    LINE INTO TWO NON-EMPTY FIELDS.
003070     MOVE 'N' TO WS-BFU-REC-VALID-SW
003080     MOVE 0   TO WS-BFU-COMMA-COUNT
003090     IF WS-BFU-RAW-LINE NOT = SPACES
003100        INSPECT WS-BFU-RAW-LINE TALLYING WS-BFU-COMMA-COUNT
003110                FOR ALL ','
003120        IF WS-BFU-COMMA-COUNT = 1
003130           MOVE SPACES TO WS-BFU-VAL-WORK
003140           UNSTRING WS-BFU-RAW-LINE DELIMITED BY
003150                    WS-BFU-COMMA-LITERAL
003160               INTO WS-BFU-VAL-KEY-WORK
003170                    WS-BFU-VAL-CNT-WORK
003180           END-UNSTRING
003190           IF WS-BFU-VAL-KEY-WORK NOT = SPACES
003200              AND WS-BFU-VAL-CNT-WORK NOT = SPACES
003210              MOVE 'Y' TO WS-BFU-REC-VALID-SW
003220           END-IF
003230        END-IF
003240     END-IF.
003250 3300-END-VALIDATE-RECORD.
003260     EXIT.
003270
003280 3320-COMPUTE-PARTITION-NBR.
003290*    HASH(KEY) -- POLYNOMIAL ROLLING HASH OF THE 32 HEX DIGITS
003300*    OF THE RECORD KEY, REDUCED MOD WS-BFU-HASH-MODULUS AS WE
003310*    GO SO THE ACCUMULATOR NEVER OVERFLOWS, THEN REDUCED AGAIN
003320*    MOD THE PARTITION COUNT.  THE HASH VALUE ONLY AFFECTS LOAD
003330*    BALANCE ACROSS PARTITIONS, NEVER CORRECTNESS.
003340     MOVE 0 TO WS-BFU-HASH-ACCUM
003350     PERFORM 3325-ACCUM-ONE-HASH-DIGIT
003360        VARYING WS-BFU-KEY-POS FROM 1 BY 1
003370          UNTIL WS-BFU-KEY-POS > 32
003380
003390     DIVIDE WS-BFU-HASH-ACCUM BY WS-BFU-PART-COUNT
003400       GIVING WS-BFU-HASH-QUOT
003410       REMAINDER WS-BFU-PART-NBR-ZERO
003420     COMPUTE WS-BFU-PART-NBR = WS-BFU-PART-NBR-ZERO + 1.
003430 3320-END-COMPUTE-PARTITION-NBR.
003440     EXIT.
003450
003460 3325-ACCUM-ONE-HASH-DIGIT.
003470     MOVE WS-BFU-REC-KEY (WS-BFU-KEY-POS:1)
003480       TO WS-BFU-HEX-CHAR-WK
003490     SET WS-BFU-HEX-IDX TO 1
003500     SEARCH ALL WS-BFU-HEX-ENTRY
003510         AT END
003520             MOVE 0 TO WS-BFU-HEX-VALUE-WK
003530         WHEN WS-BFU-HEX-CHAR (WS-BFU-HEX-IDX) =
003540              WS-BFU-HEX-CHAR-WK
003550             MOVE WS-BFU-HEX-VALUE (WS-BFU-HEX-IDX)
003560               TO WS-BFU-HEX-VALUE-WK
003570     END-SEARCH
003580     COMPUTE WS-BFU-HASH-ACCUM =
003590             (WS-BFU-HASH-ACCUM * 16) + WS-BFU-HEX-VALUE-WK
003600     DIVIDE WS-BFU-HASH-ACCUM BY WS-BFU-HASH-MODULUS
003610       GIVING WS-BFU-HASH-QUOT
003620       REMAINDER WS-BFU-HASH-ACCUM.
003630 3325-END-ACCUM-ONE-HASH-DIGIT.
003640     EXIT.
003650
003660 3330-WRITE-TO-PARTITION.
003670     EVALUATE WS-BFU-PART-NBR
003680         WHEN 1  WRITE PART01-REC FROM WS-BFU-RAW-LINE
003690         WHEN 2  WRITE PART02-REC FROM WS-BFU-RAW-LINE
003700         WHEN 3  WRITE PART03-REC FROM WS-BFU-RAW-LINE
003710         WHEN 4  WRITE PART04-REC FROM WS-BFU-RAW-LINE
003720         WHEN 5  WRITE PART05-REC FROM WS-BFU-RAW-LINE
003730         WHEN 6  WRITE PART06-REC FROM WS-BFU-RAW-LINE
003740         WHEN 7  WRITE PART07-REC FROM WS-BFU-RAW-LINE
003750         WHEN 8  WRITE PART08-REC FROM WS-BFU-RAW-LINE
003760     END-EVALUATE
003770     ADD WS-BFU-CTE-ONE
003780       TO WS-BFU-PART-REC-COUNT (WS-BFU-PART-NBR)
003790          WS-BFU-CTL-RECS-WRITTEN.
003800 3330-END-WRITE-TO-PARTITION.
003810     EXIT.
003820
003830 3900-CLOSE-ONE-PARTITION-FILE.
003840     EVALUATE WS-BFU-PART-IDX
003850         WHEN 1  CLOSE PART01-FILE
003860         WHEN 2  CLOSE PART02-FILE
003870         WHEN 3  CLOSE PART03-FILE
003880         WHEN 4  CLOSE PART04-FILE
003890         WHEN 5  CLOSE PART05-FILE
003900         WHEN 6  CLOSE PART06-FILE
003910         WHEN 7  CLOSE PART07-FILE
003920         WHEN 8  CLOSE PART08-FILE
003930     END-EVALUATE.
003940 3900-END-CLOSE-ONE-PARTITION-FILE.
003950     EXIT.
003960
003970 9000-BEGIN-DISPLAY-RUN-SUMMARY.
003980     ACCEPT WS-BFU-RUN-TIME FROM TIME
003990     DISPLAY SPACE
004000     DISPLAY "BFUSHARD - RUN SUMMARY."
004010     DISPLAY "OPERATION......: SHARD"
004020     DISPLAY "PARTITIONS MADE: " WS-BFU-PART-COUNT
004030     DISPLAY "RECORDS WRITTEN: " WS-BFU-CTL-RECS-WRITTEN
004040     DISPLAY "RUN ENDED AT...: " WS-BFU-RUN-TIME.
004050 9000-END-DISPLAY-RUN-SUMMARY.
004060     EXIT.
004070
004080 END PROGRAM BFUSHARD.
