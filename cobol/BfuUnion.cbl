000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BFUUNION.
000030 AUTHOR. D K SOUDERS.
000040 INSTALLATION. CENTRAL COMPUTING SERVICES.
000050 DATE-WRITTEN. 1989-08-18.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080****************************************************************
000090*   PROGRAM......: BFUUNION                                    *
000100*   DESCRIPTION..: UNION operation of the Big-File Record       *
000110*                  Utility batch suite.  Shards SOURCE-A-FILE   *
000120*                  and SOURCE-B-FILE into the same number of    *
000130*                  partitions (computed from whichever input is *
000140*                  larger), then for each partition pair builds *
000150*                  a keyed set of A's records and a keyed set   *
000160*                  of B's records in working storage.  EVERY    *
000170*                  KEY IN EITHER SET PRODUCES ONE OUTPUT RECORD:*
000180*                  THE B RECORD WHERE THE KEY IS ONLY IN B, THE  *
000190*                  A RECORD WHERE THE KEY IS ONLY IN A, AND THE  *
000200*                  CLASH OF THE TWO WHERE THE KEY IS IN BOTH.    *
000210*                  Partition result sets are written to the      *
000220*                  output in partition order; this program does  *
000230*                  not sort its own output -- pipe the output     *
000240*                  through BFUSORT if a sorted result is needed.  *
000250****************************************************************
000260*   CHANGE LOG                                                 *
000270*   ----------                                                 *
000280*   1989-08-18  DKS  BFU-0011  ORIGINAL PROGRAM.                *
000290*   1989-09-18  DKS  BFU-0017  PARTITION COUNT FLOOR OF 1, SAME *
000300*                              FIX AS BFUSHARD BFU-0019.        *
000310*   1991-11-14  DKS  BFU-0053  WIDENED RAW LINE TO 80 BYTES TO  *
000320*                              MATCH BfuDataRec.                *
000330*   1993-05-02  DKS  BFU-0066  ADDED UPSI-0 SWITCH, SAME AS     *
000340*                              BFUSHARD BFU-0061.                *
000350*   1996-06-05  MTC  BFU-0095  TARGET PARTITION SIZE PROMPTABLE *
000360*                              (SEE BfuParms).                  *
000370*   1997-10-30  MTC  BFU-0106  RAISED MAX KEYED-SET ENTRIES     *
000380*                              TABLE FROM 2000 TO 6000 PER SIDE, *
000390*                              SAME AS BFUSORT BFU-0103.        *
000400*   1998-09-21  RHL  BFU-0117  Y2K REVIEW OF THIS PROGRAM.  NO  *
000410*                              DATE FIELDS ARE PROCESSED HERE.  *
000420*                              NO CHANGE REQUIRED.              *
000430*   2001-02-09  MTC  BFU-0138  PARTITION COUNT CLAMPED TO 8,    *
000440*                              SAME AS BFUSHARD BFU-0134.       *
000450*   2003-04-17  DKS  BFU-0151  DROPPED THE INDEXED WORK FILE    *
000460*                              THIS PROGRAM USED TO BUILD EACH   *
000470*                              SIDE'S KEYED SET -- SAME FIX AS   *
000480*                              BFUUNIQUE BFU-0149.  BOTH SETS    *
000490*                              ARE NOW BUILT IN WORKING-STORAGE  *
000500*                              TABLES.                            *
000510*   2006-02-20  JPK  BFU-0160  WS-BFU-SRC-EOF-SW WAS NEVER RESET *
000520*                              BACK TO 'N' AFTER THE FIRST READ  *
000530*                              LOOP IN THIS PROGRAM -- EVERY     *
000540*                              LATER PASS (COUNTING SOURCE B,    *
000550*                              SHARDING EITHER SIDE, BUILDING    *
000560*                              EITHER PARTITION'S KEYED SET) SAW *
000570*                              THE SWITCH ALREADY 'Y' AND RAN     *
000580*                              ZERO TIMES, SO THE OUTPUT FILE WAS*
000590*                              ALWAYS EMPTY.  ADDED THE MISSING  *
000600*                              'MOVE 'N' TO WS-BFU-SRC-EOF-SW'   *
000610*                              RESET BEFORE EACH SUCH LOOP.       *
000620*   2006-03-08  JPK  BFU-0163  4700-APPLY-UNION-FROM-A WROTE A    *
000630*                              CLASH RECORD STRAIGHT FROM         *
000640*                              WS-BFU-RAW-LINE AFTER ONLY MOVING  *
000650*                              THE TWO COUNT FIELDS AND THE COMMA*
000660*                              INTO WS-BFU-MERGED-FIELDS, WHICH   *
000670*                              REDEFINES THE SAME STORAGE -- THE  *
000680*                              TRAILING BYTES STILL HELD WHATEVER *
000690*                              KEY/COUNT TEXT WAS LAST READ INTO  *
000700*                              WS-BFU-RAW-LINE DURING THE SIDE-B  *
000710*                              SET BUILD, SO EVERY CLASH OUTPUT   *
000720*                              RECORD CAME OUT CORRUPTED PAST     *
000730*                              BYTE 17.  ADDED 'MOVE SPACES TO    *
000740*                              WS-BFU-RAW-LINE' BEFORE BUILDING   *
000750*                              THE MERGED FIELDS, SAME FIX AS     *
000760*                              BFUINTERSECT BFU-0162.             *
000770****************************************************************
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM
000820     UPSI-0 ON  STATUS IS WS-BFU-KEEP-TEMP-SW
000830            OFF STATUS IS WS-BFU-PURGE-TEMP-SW.
000840
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT SOURCE-A-FILE ASSIGN TO SRCAFILE
000880            ORGANIZATION IS LINE SEQUENTIAL
000890            FILE STATUS  IS WS-BFU-SRCA-STATUS.
000900
000910     SELECT SOURCE-B-FILE ASSIGN TO SRCBFILE
000920            ORGANIZATION IS LINE SEQUENTIAL
000930            FILE STATUS  IS WS-BFU-SRCB-STATUS.
000940
000950     SELECT OUTPUT-FILE   ASSIGN TO OUTFILE
000960            ORGANIZATION IS LINE SEQUENTIAL
000970            FILE STATUS  IS WS-BFU-OUT-STATUS.
000980
000990     SELECT PARTA01-FILE  ASSIGN TO PARTA01
001000            ORGANIZATION IS LINE SEQUENTIAL
001010            FILE STATUS  IS WS-BFU-PARTA-STATUS (1).
001020     SELECT PARTA02-FILE  ASSIGN TO PARTA02
001030            ORGANIZATION IS LINE SEQUENTIAL
001040            FILE STATUS  IS WS-BFU-PARTA-STATUS (2).
001050     SELECT PARTA03-FILE  ASSIGN TO PARTA03
001060            ORGANIZATION IS LINE SEQUENTIAL
001070            FILE STATUS  IS WS-BFU-PARTA-STATUS (3).
001080     SELECT PARTA04-FILE  ASSIGN TO PARTA04
001090            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS  IS WS-BFU-PARTA-STATUS (4).
001110     SELECT PARTA05-FILE  ASSIGN TO PARTA05
001120            ORGANIZATION IS LINE SEQUENTIAL
001130            FILE STATUS  IS WS-BFU-PARTA-STATUS (5).
001140     SELECT PARTA06-FILE  ASSIGN TO PARTA06
001150            ORGANIZATION IS LINE SEQUENTIAL
001160            FILE STATUS  IS WS-BFU-PARTA-STATUS (6).
001170     SELECT PARTA07-FILE  ASSIGN TO PARTA07
001180            ORGANIZATION IS LINE SEQUENTIAL
001190            FILE STATUS  IS WS-BFU-PARTA-STATUS (7).
001200     SELECT PARTA08-FILE  ASSIGN TO PARTA08
001210            ORGANIZATION IS LINE SEQUENTIAL
001220            FILE STATUS  IS WS-BFU-PARTA-STATUS (8).
001230
001240     SELECT PARTB01-FILE  ASSIGN TO PARTB01
001250            ORGANIZATION IS LINE SEQUENTIAL
001260            FILE STATUS  IS WS-BFU-PARTB-STATUS (1).
001270     SELECT PARTB02-FILE  ASSIGN TO PARTB02
001280            ORGANIZATION IS LINE SEQUENTIAL
001290            FILE STATUS  IS WS-BFU-PARTB-STATUS (2).
001300     SELECT PARTB03-FILE  ASSIGN TO PARTB03
001310            ORGANIZATION IS LINE SEQUENTIAL
001320            FILE STATUS  IS WS-BFU-PARTB-STATUS (3).
001330     SELECT PARTB04-FILE  ASSIGN TO PARTB04
001340            ORGANIZATION IS LINE SEQUENTIAL
001350            FILE STATUS  IS WS-BFU-PARTB-STATUS (4).
001360     SELECT PARTB05-FILE  ASSIGN TO PARTB05
001370            ORGANIZATION IS LINE SEQUENTIAL
001380            FILE STATUS  IS WS-BFU-PARTB-STATUS (5).
001390     SELECT PARTB06-FILE  ASSIGN TO PARTB06
001400            ORGANIZATION IS LINE SEQUENTIAL
001410            FILE STATUS  IS WS-BFU-PARTB-STATUS (6).
001420     SELECT PARTB07-FILE  ASSIGN TO PARTB07
001430            ORGANIZATION IS LINE SEQUENTIAL
001440            FILE STATUS  IS WS-BFU-PARTB-STATUS (7).
001450     SELECT PARTB08-FILE  ASSIGN TO PARTB08
001460            ORGANIZATION IS LINE SEQUENTIAL
001470            FILE STATUS  IS WS-BFU-PARTB-STATUS (8).
001480
001490 DATA DIVISION.
001500 FILE SECTION.
001510 FD  SOURCE-A-FILE.
001520 01  SRCA-REC.
001530     05  FILLER                  PIC X(80).
001540 FD  SOURCE-B-FILE.
001550 01  SRCB-REC.
001560     05  FILLER                  PIC X(80).
001570 FD  OUTPUT-FILE.
001580 01  OUT-REC.
001590     05  FILLER                  PIC X(80).
001600
001610 FD  PARTA01-FILE.
001620 01  PARTA01-REC.
001630     05  FILLER                  PIC X(80).
001640 FD  PARTA02-FILE.
001650 01  PARTA02-REC.
001660     05  FILLER                  PIC X(80).
001670 FD  PARTA03-FILE.
001680 01  PARTA03-REC.
001690     05  FILLER                  PIC X(80).
001700 FD  PARTA04-FILE.
001710 01  PARTA04-REC.
001720     05  FILLER                  PIC X(80).
001730 FD  PARTA05-FILE.
001740 01  PARTA05-REC.
001750     05  FILLER                  PIC X(80).
001760 FD  PARTA06-FILE.
001770 01  PARTA06-REC.
001780     05  FILLER                  PIC X(80).
001790 FD  PARTA07-FILE.
001800 01  PARTA07-REC.
001810     05  FILLER                  PIC X(80).
001820 FD  PARTA08-FILE.
001830 01  PARTA08-REC.
001840     05  FILLER                  PIC X(80).
001850
001860 FD  PARTB01-FILE.
001870 01  PARTB01-REC.
001880     05  FILLER                  PIC X(80).
001890 FD  PARTB02-FILE.
001900 01  PARTB02-REC.
001910     05  FILLER                  PIC X(80).
001920 FD  PARTB03-FILE.
001930 01  PARTB03-REC.
001940     05  FILLER                  PIC X(80).
001950 FD  PARTB04-FILE.
001960 01  PARTB04-REC.
001970     05  FILLER                  PIC X(80).
001980 FD  PARTB05-FILE.
001990 01  PARTB05-REC.
002000     05  FILLER                  PIC X(80).
002010 FD  PARTB06-FILE.
002020 01  PARTB06-REC.
002030     05  FILLER                  PIC X(80).
002040 FD  PARTB07-FILE.
002050 01  PARTB07-REC.
002060     05  FILLER                  PIC X(80).
002070 FD  PARTB08-FILE.
002080 01  PARTB08-REC.
002090     05  FILLER                  PIC X(80).
002100
002110 WORKING-STORAGE SECTION.
002120 COPY BfuDataRec.
002130 COPY BfuHashTab.
002140 COPY BfuParms.
002150
002160 78  WS-BFU-MAX-SET-RECS                          VALUE 6000.
002170
002180*----------- SIDE-A KEYED-SET WORK TABLE -------------------------
002190 01  WS-BFU-SET-A-TABLE.
002200     05  WS-BFU-SET-A-ENTRY OCCURS WS-BFU-MAX-SET-RECS TIMES
002210             INDEXED BY WS-BFU-SETA-SCAN-IDX WS-BFU-SETA-WRITE-IDX.
002220         10  WS-BFU-SETA-KEY       PIC X(32).
002230         10  WS-BFU-SETA-COUNT     PIC 9(08).
002240        10  FILLER                PIC X(01).
002250 77  WS-BFU-SETA-ENTRY-TOTAL       PIC 9(05) COMP VALUE 0.
002260
002270*----------- SIDE-B KEYED-SET WORK TABLE -------------------------
002280 01  WS-BFU-SET-B-TABLE.
002290     05  WS-BFU-SET-B-ENTRY OCCURS WS-BFU-MAX-SET-RECS TIMES
002300             INDEXED BY WS-BFU-SETB-SCAN-IDX WS-BFU-SETB-WRITE-IDX.
002310         10  WS-BFU-SETB-KEY       PIC X(32).
002320         10  WS-BFU-SETB-COUNT     PIC 9(08).
002330        10  FILLER                PIC X(01).
002340 77  WS-BFU-SETB-ENTRY-TOTAL       PIC 9(05) COMP VALUE 0.
002350
002360 77  WS-BFU-SET-FOUND-SW           PIC X     VALUE 'N'.
002370     88  WS-BFU-SET-FOUND                    VALUE 'Y'.
002380 77  WS-BFU-SET-FOUND-IDX          PIC 9(05) COMP VALUE 0.
002390
002400*----------- FILE STATUS AND SWITCHES ---------------------------
002410 77  WS-BFU-SRCA-STATUS            PIC XX    VALUE SPACES.
002420 77  WS-BFU-SRCB-STATUS            PIC XX    VALUE SPACES.
002430 77  WS-BFU-OUT-STATUS             PIC XX    VALUE SPACES.
002440 77  WS-BFU-SRC-EOF-SW             PIC X     VALUE 'N'.
002450     88  WS-BFU-SRC-EOF                      VALUE 'Y'.
002460
002470 77  WS-BFU-KEEP-TEMP-SW           PIC X     VALUE 'N'.
002480 77  WS-BFU-PURGE-TEMP-SW          PIC X     VALUE 'Y'.
002490
002500 77  WS-BFU-REC-VALID-SW           PIC X     VALUE 'N'.
002510     88  WS-BFU-REC-VALID                    VALUE 'Y'.
002520     88  WS-BFU-REC-INVALID                  VALUE 'N'.
002530
002540*----------- ONE ENTRY PER PARTITION WORK SLOT, EACH SIDE --------
002550 01  WS-BFU-PARTA-CTL-TABLE.
002560     05  WS-BFU-PARTA-CTL OCCURS 8 TIMES
002570             INDEXED BY WS-BFU-PARTA-IDX.
002580         10  WS-BFU-PARTA-STATUS   PIC XX.
002590         10  WS-BFU-PARTA-REC-COUNT PIC 9(09) COMP VALUE 0.
002600        10  FILLER                PIC X(01).
002610
002620 01  WS-BFU-PARTB-CTL-TABLE.
002630     05  WS-BFU-PARTB-CTL OCCURS 8 TIMES
002640             INDEXED BY WS-BFU-PARTB-IDX.
002650         10  WS-BFU-PARTB-STATUS   PIC XX.
002660         10  WS-BFU-PARTB-REC-COUNT PIC 9(09) COMP VALUE 0.
002670        10  FILLER                PIC X(01).
002680
002690 77  WS-BFU-PART-IDX-WK            PIC 9(02) COMP VALUE 0.
002700
002710*----------- VALIDATION WORK FIELDS ------------------------------
002720 77  WS-BFU-COMMA-COUNT            PIC 9(03) COMP VALUE 0.
002730 01  WS-BFU-VAL-WORK.
002740     05  WS-BFU-VAL-KEY-WORK       PIC X(40) VALUE SPACES.
002750     05  WS-BFU-VAL-CNT-WORK       PIC X(40) VALUE SPACES.
002760    05  FILLER                   PIC X(08) VALUE SPACES.
002770
002780*----------- HASH / PARTITION-ASSIGNMENT WORK FIELDS -------------
002790 77  WS-BFU-KEY-POS                PIC 9(02) COMP VALUE 0.
002800 77  WS-BFU-HEX-CHAR-WK            PIC X(01) VALUE SPACE.
002810 77  WS-BFU-HEX-VALUE-WK           PIC 9(02) VALUE 0.
002820 77  WS-BFU-HASH-ACCUM             PIC 9(09) COMP VALUE 0.
002830 77  WS-BFU-HASH-MODULUS           PIC 9(09) COMP VALUE 99991.
002840 77  WS-BFU-HASH-QUOT              PIC 9(09) COMP VALUE 0.
002850 77  WS-BFU-PART-NBR-ZERO          PIC 9(02) COMP VALUE 0.
002860 77  WS-BFU-PART-NBR               PIC 9(02) COMP VALUE 0.
002870
002880*----------- PARTITION-COUNT RULE WORK FIELDS --------------------
002890 77  WS-BFU-SRCA-REC-COUNT         PIC 9(09) COMP VALUE 0.
002900 77  WS-BFU-SRCB-REC-COUNT         PIC 9(09) COMP VALUE 0.
002910 77  WS-BFU-SRCA-TOTAL-BYTES       PIC 9(09) COMP VALUE 0.
002920 77  WS-BFU-SRCB-TOTAL-BYTES       PIC 9(09) COMP VALUE 0.
002930 77  WS-BFU-LARGER-TOTAL-BYTES     PIC 9(09) COMP VALUE 0.
002940 77  WS-BFU-RAW-PART-COUNT         PIC 9(09) COMP VALUE 0.
002950 01  WS-BFU-CTE-ONE                PIC 9(01) VALUE 1.
002960
002970*----------- CONTROL TOTAL AND RUN TIME ----------------------------
002980 77  WS-BFU-CTL-RECS-WRITTEN       PIC 9(09) COMP VALUE 0.
002990 01  WS-BFU-RUN-TIME               PIC 9(08).
003000 01  WS-BFU-RUN-TIME-R REDEFINES WS-BFU-RUN-TIME.
003010     05  WS-BFU-RUN-HH             PIC 99.
003020     05  WS-BFU-RUN-MM             PIC 99.
003030     05  WS-BFU-RUN-SS             PIC 99.
003040     05  WS-BFU-RUN-HS             PIC 99.
003050
003060 PROCEDURE DIVISION.
003070 DECLARATIVES.
003080 FILE-HANDLER SECTION.
003090     USE AFTER ERROR PROCEDURE ON SOURCE-A-FILE SOURCE-B-FILE
003100         OUTPUT-FILE
003110         PARTA01-FILE PARTA02-FILE PARTA03-FILE PARTA04-FILE
003120         PARTA05-FILE PARTA06-FILE PARTA07-FILE PARTA08-FILE
003130         PARTB01-FILE PARTB02-FILE PARTB03-FILE PARTB04-FILE
003140         PARTB05-FILE PARTB06-FILE PARTB07-FILE PARTB08-FILE.
003150
003160 FILE-HANDLER-STATUS-CHECK.
003170     DISPLAY SPACE
003180     DISPLAY "BFUUNION - FILE STATUS EXCEPTION."
003190     DISPLAY "SOURCE-A STATUS: [" WS-BFU-SRCA-STATUS "]."
003200     DISPLAY "SOURCE-B STATUS: [" WS-BFU-SRCB-STATUS "]."
003210     DISPLAY "OUTPUT STATUS..: [" WS-BFU-OUT-STATUS "]."
003220     STOP "BFUUNION HALTED - NOTIFY OPERATIONS.".
003230 END DECLARATIVES.
003240
003250 0000-MAIN-LINE.
003260     PERFORM 1000-BEGIN-INITIALIZE-RUN
003270        THRU 1000-END-INITIALIZE-RUN
003280
003290     PERFORM 2000-BEGIN-CALC-PARTITION-COUNT
003300        THRU 2000-END-CALC-PARTITION-COUNT
003310
003320     PERFORM 3000-BEGIN-SHARD-SOURCE-A
003330        THRU 3000-END-SHARD-SOURCE-A
003340
003350     PERFORM 3500-BEGIN-SHARD-SOURCE-B
003360        THRU 3500-END-SHARD-SOURCE-B
003370
003380     OPEN OUTPUT OUTPUT-FILE
003390
003400     PERFORM 4000-BEGIN-PROCESS-ONE-PARTITION
003410        THRU 4000-END-PROCESS-ONE-PARTITION
003420        VARYING WS-BFU-PART-IDX-WK FROM 1 BY 1
003430          UNTIL WS-BFU-PART-IDX-WK > WS-BFU-PART-COUNT
003440
003450     CLOSE OUTPUT-FILE
003460
003470     PERFORM 9000-BEGIN-DISPLAY-RUN-SUMMARY
003480        THRU 9000-END-DISPLAY-RUN-SUMMARY
003490
003500     STOP RUN.
003510
003520 1000-BEGIN-INITIALIZE-RUN.
003530     DISPLAY SPACE
003540     DISPLAY "BFUUNION - COMBINE THE KEYS OF TWO INPUT FILES."
003550     ACCEPT WS-BFU-RUN-TIME FROM TIME
003560     DISPLAY "RUN STARTED AT.: " WS-BFU-RUN-TIME
003570
003580     INITIALIZE WS-BFU-PARTA-CTL-TABLE
003590                WS-BFU-PARTB-CTL-TABLE
003600                WS-BFU-CTL-RECS-WRITTEN.
003610 1000-END-INITIALIZE-RUN.
003620     EXIT.
003630
003640 2000-BEGIN-CALC-PARTITION-COUNT.
003650*    PARTITION-COUNT RULE, COMPUTED FROM WHICHEVER INPUT IS LARGER.
003660     OPEN INPUT SOURCE-A-FILE
003670     MOVE 'N' TO WS-BFU-SRC-EOF-SW
003680    PERFORM 2020-COUNT-ONE-SRCA-LINE
003690       THRU 2020-END-COUNT-ONE-SRCA-LINE
003700         UNTIL WS-BFU-SRC-EOF
003710     CLOSE SOURCE-A-FILE
003720
003730     OPEN INPUT SOURCE-B-FILE
003740     MOVE 'N' TO WS-BFU-SRC-EOF-SW
003750    PERFORM 2040-COUNT-ONE-SRCB-LINE
003760       THRU 2040-END-COUNT-ONE-SRCB-LINE
003770         UNTIL WS-BFU-SRC-EOF
003780     CLOSE SOURCE-B-FILE
003790
003800     COMPUTE WS-BFU-SRCA-TOTAL-BYTES =
003810             WS-BFU-SRCA-REC-COUNT * WS-BFU-LRECL
003820     COMPUTE WS-BFU-SRCB-TOTAL-BYTES =
003830             WS-BFU-SRCB-REC-COUNT * WS-BFU-LRECL
003840
003850     IF WS-BFU-SRCA-TOTAL-BYTES > WS-BFU-SRCB-TOTAL-BYTES
003860        MOVE WS-BFU-SRCA-TOTAL-BYTES TO WS-BFU-LARGER-TOTAL-BYTES
003870     ELSE
003880        MOVE WS-BFU-SRCB-TOTAL-BYTES TO WS-BFU-LARGER-TOTAL-BYTES
003890     END-IF
003900
003910     DIVIDE WS-BFU-LARGER-TOTAL-BYTES
003920            BY WS-BFU-TARGET-PART-BYTES
003930       GIVING WS-BFU-RAW-PART-COUNT
003940       REMAINDER WS-BFU-HASH-QUOT
003950     IF WS-BFU-HASH-QUOT > ZERO
003960        ADD WS-BFU-CTE-ONE TO WS-BFU-RAW-PART-COUNT
003970     END-IF
003980
003990     IF WS-BFU-RAW-PART-COUNT < 1
004000        MOVE 1 TO WS-BFU-PART-COUNT
004010     ELSE
004020        IF WS-BFU-RAW-PART-COUNT > 8
004030           MOVE 8 TO WS-BFU-PART-COUNT
004040        ELSE
004050           MOVE WS-BFU-RAW-PART-COUNT TO WS-BFU-PART-COUNT
004060        END-IF
004070     END-IF
004080
004090     DISPLAY "PARTITION COUNT: " WS-BFU-PART-COUNT.
004100 2000-END-CALC-PARTITION-COUNT.
004110     EXIT.
004120 2020-COUNT-ONE-SRCA-LINE.
004130    READ SOURCE-A-FILE
004140        AT END
004150            MOVE 'Y' TO WS-BFU-SRC-EOF-SW
004160        NOT AT END
004170            ADD WS-BFU-CTE-ONE TO WS-BFU-SRCA-REC-COUNT
004180    END-READ.
004190 2020-END-COUNT-ONE-SRCA-LINE.
004200    EXIT.
004210
004220 2040-COUNT-ONE-SRCB-LINE.
004230    READ SOURCE-B-FILE
004240        AT END
004250            MOVE 'Y' TO WS-BFU-SRC-EOF-SW
004260        NOT AT END
004270            ADD WS-BFU-CTE-ONE TO WS-BFU-SRCB-REC-COUNT
004280    END-READ.
004290 2040-END-COUNT-ONE-SRCB-LINE.
004300    EXIT.
004310
004320
004330 3000-BEGIN-SHARD-SOURCE-A.
004340    PERFORM 3100-OPEN-ONE-PARTA-FILE
004350       VARYING WS-BFU-PARTA-IDX FROM 1 BY 1
004360           UNTIL WS-BFU-PARTA-IDX > WS-BFU-PART-COUNT
004370
004380     OPEN INPUT SOURCE-A-FILE
004390     MOVE 'N' TO WS-BFU-SRC-EOF-SW
004400    PERFORM 3250-READ-AND-SHARD-A-ONE
004410       THRU 3250-END-READ-AND-SHARD-A-ONE
004420         UNTIL WS-BFU-SRC-EOF
004430     CLOSE SOURCE-A-FILE
004440    PERFORM 3900-CLOSE-ONE-PARTA-FILE
004450       VARYING WS-BFU-PARTA-IDX FROM 1 BY 1
004460           UNTIL WS-BFU-PARTA-IDX > WS-BFU-PART-COUNT.
004470 3000-END-SHARD-SOURCE-A.
004480     EXIT.
004490 3250-READ-AND-SHARD-A-ONE.
004500    READ SOURCE-A-FILE INTO WS-BFU-RAW-LINE
004510        AT END
004520            MOVE 'Y' TO WS-BFU-SRC-EOF-SW
004530        NOT AT END
004540            PERFORM 3300-VALIDATE-RECORD
004550            IF WS-BFU-REC-VALID
004560               PERFORM 3320-COMPUTE-PARTITION-NBR
004570               PERFORM 3330-WRITE-TO-PARTA
004580            END-IF
004590    END-READ.
004600 3250-END-READ-AND-SHARD-A-ONE.
004610    EXIT.
004620
004630
004640 3100-OPEN-ONE-PARTA-FILE.
004650     EVALUATE WS-BFU-PARTA-IDX
004660         WHEN 1  OPEN OUTPUT PARTA01-FILE
004670         WHEN 2  OPEN OUTPUT PARTA02-FILE
004680         WHEN 3  OPEN OUTPUT PARTA03-FILE
004690         WHEN 4  OPEN OUTPUT PARTA04-FILE
004700         WHEN 5  OPEN OUTPUT PARTA05-FILE
004710         WHEN 6  OPEN OUTPUT PARTA06-FILE
004720         WHEN 7  OPEN OUTPUT PARTA07-FILE
004730         WHEN 8  OPEN OUTPUT PARTA08-FILE
004740     END-EVALUATE.
004750 3100-END-OPEN-ONE-PARTA-FILE.
004760     EXIT.
004770
004780 3300-VALIDATE-RECORD.
004790*    ACCEPT(ROW), SAME RULE EVERY PROGRAM IN THE SUITE USES.
004800     MOVE 'N' TO WS-BFU-REC-VALID-SW
004810     MOVE 0   TO WS-BFU-COMMA-COUNT
004820     IF WS-BFU-RAW-LINE NOT = SPACES
004830        INSPECT WS-BFU-RAW-LINE TALLYING WS-BFU-COMMA-COUNT
004840                FOR ALL ','
004850        IF WS-BFU-COMMA-COUNT = 1
004860           MOVE SPACES TO WS-BFU-VAL-WORK
004870           UNSTRING WS-BFU-RAW-LINE DELIMITED BY
004880                    WS-BFU-COMMA-LITERAL
004890               INTO WS-BFU-VAL-KEY-WORK
004900                    WS-BFU-VAL-CNT-WORK
004910           END-UNSTRING
004920           IF WS-BFU-VAL-KEY-WORK NOT = SPACES
004930              AND WS-BFU-VAL-CNT-WORK NOT = SPACES
004940              MOVE 'Y' TO WS-BFU-REC-VALID-SW
004950           END-IF
004960        END-IF
004970     END-IF.
004980 3300-END-VALIDATE-RECORD.
004990     EXIT.
005000
005010 3320-COMPUTE-PARTITION-NBR.
005020*    HASH(KEY), SAME ROLLING HASH AS BFUSHARD -- USED ON BOTH SIDES
005030*    SO A AND B LAND THE SAME KEY IN THE SAME PARTITION NUMBER.
005040    PERFORM 3325-ACCUM-ONE-HASH-DIGIT
005050       THRU 3325-END-ACCUM-ONE-HASH-DIGIT
005060         VARYING WS-BFU-KEY-POS FROM 1 BY 1
005070             UNTIL WS-BFU-KEY-POS > 32
005080
005090     DIVIDE WS-BFU-HASH-ACCUM BY WS-BFU-PART-COUNT
005100       GIVING WS-BFU-HASH-QUOT
005110       REMAINDER WS-BFU-PART-NBR-ZERO
005120     COMPUTE WS-BFU-PART-NBR = WS-BFU-PART-NBR-ZERO + 1.
005130 3320-END-COMPUTE-PARTITION-NBR.
005140     EXIT.
005150 3325-ACCUM-ONE-HASH-DIGIT.
005160    MOVE WS-BFU-REC-KEY (WS-BFU-KEY-POS:1)
005170      TO WS-BFU-HEX-CHAR-WK
005180    SET WS-BFU-HEX-IDX TO 1
005190    SEARCH ALL WS-BFU-HEX-ENTRY
005200        AT END
005210            MOVE 0 TO WS-BFU-HEX-VALUE-WK
005220        WHEN WS-BFU-HEX-CHAR (WS-BFU-HEX-IDX) =
005230                 WS-BFU-HEX-CHAR-WK
005240            MOVE WS-BFU-HEX-VALUE (WS-BFU-HEX-IDX)
005250              TO WS-BFU-HEX-VALUE-WK
005260    END-SEARCH
005270    COMPUTE WS-BFU-HASH-ACCUM =
005280            (WS-BFU-HASH-ACCUM * 16) + WS-BFU-HEX-VALUE-WK
005290    DIVIDE WS-BFU-HASH-ACCUM BY WS-BFU-HASH-MODULUS
005300      GIVING WS-BFU-HASH-QUOT
005310      REMAINDER WS-BFU-HASH-ACCUM.
005320 3325-END-ACCUM-ONE-HASH-DIGIT.
005330    EXIT.
005340
005350
005360 3330-WRITE-TO-PARTA.
005370     EVALUATE WS-BFU-PART-NBR
005380         WHEN 1  WRITE PARTA01-REC FROM WS-BFU-RAW-LINE
005390         WHEN 2  WRITE PARTA02-REC FROM WS-BFU-RAW-LINE
005400         WHEN 3  WRITE PARTA03-REC FROM WS-BFU-RAW-LINE
005410         WHEN 4  WRITE PARTA04-REC FROM WS-BFU-RAW-LINE
005420         WHEN 5  WRITE PARTA05-REC FROM WS-BFU-RAW-LINE
005430         WHEN 6  WRITE PARTA06-REC FROM WS-BFU-RAW-LINE
005440         WHEN 7  WRITE PARTA07-REC FROM WS-BFU-RAW-LINE
005450         WHEN 8  WRITE PARTA08-REC FROM WS-BFU-RAW-LINE
005460     END-EVALUATE
005470     ADD WS-BFU-CTE-ONE
005480       TO WS-BFU-PARTA-REC-COUNT (WS-BFU-PART-NBR).
005490 3330-END-WRITE-TO-PARTA.
005500     EXIT.
005510
005520 3900-CLOSE-ONE-PARTA-FILE.
005530     EVALUATE WS-BFU-PARTA-IDX
005540         WHEN 1  CLOSE PARTA01-FILE
005550         WHEN 2  CLOSE PARTA02-FILE
005560         WHEN 3  CLOSE PARTA03-FILE
005570         WHEN 4  CLOSE PARTA04-FILE
005580         WHEN 5  CLOSE PARTA05-FILE
005590         WHEN 6  CLOSE PARTA06-FILE
005600         WHEN 7  CLOSE PARTA07-FILE
005610         WHEN 8  CLOSE PARTA08-FILE
005620     END-EVALUATE.
005630 3900-END-CLOSE-ONE-PARTA-FILE.
005640     EXIT.
005650
005660 3500-BEGIN-SHARD-SOURCE-B.
005670    PERFORM 3600-OPEN-ONE-PARTB-FILE
005680       VARYING WS-BFU-PARTB-IDX FROM 1 BY 1
005690           UNTIL WS-BFU-PARTB-IDX > WS-BFU-PART-COUNT
005700
005710     OPEN INPUT SOURCE-B-FILE
005720     MOVE 'N' TO WS-BFU-SRC-EOF-SW
005730    PERFORM 3550-READ-AND-SHARD-B-ONE
005740       THRU 3550-END-READ-AND-SHARD-B-ONE
005750         UNTIL WS-BFU-SRC-EOF
005760     CLOSE SOURCE-B-FILE
005770    PERFORM 3990-CLOSE-ONE-PARTB-FILE
005780       VARYING WS-BFU-PARTB-IDX FROM 1 BY 1
005790           UNTIL WS-BFU-PARTB-IDX > WS-BFU-PART-COUNT.
005800 3500-END-SHARD-SOURCE-B.
005810     EXIT.
005820 3550-READ-AND-SHARD-B-ONE.
005830    READ SOURCE-B-FILE INTO WS-BFU-RAW-LINE
005840        AT END
005850            MOVE 'Y' TO WS-BFU-SRC-EOF-SW
005860        NOT AT END
005870            PERFORM 3300-VALIDATE-RECORD
005880            IF WS-BFU-REC-VALID
005890               PERFORM 3320-COMPUTE-PARTITION-NBR
005900               PERFORM 3630-WRITE-TO-PARTB
005910            END-IF
005920    END-READ.
005930 3550-END-READ-AND-SHARD-B-ONE.
005940    EXIT.
005950
005960
005970 3600-OPEN-ONE-PARTB-FILE.
005980     EVALUATE WS-BFU-PARTB-IDX
005990         WHEN 1  OPEN OUTPUT PARTB01-FILE
006000         WHEN 2  OPEN OUTPUT PARTB02-FILE
006010         WHEN 3  OPEN OUTPUT PARTB03-FILE
006020         WHEN 4  OPEN OUTPUT PARTB04-FILE
006030         WHEN 5  OPEN OUTPUT PARTB05-FILE
006040         WHEN 6  OPEN OUTPUT PARTB06-FILE
006050         WHEN 7  OPEN OUTPUT PARTB07-FILE
006060         WHEN 8  OPEN OUTPUT PARTB08-FILE
006070     END-EVALUATE.
006080 3600-END-OPEN-ONE-PARTB-FILE.
006090     EXIT.
006100
006110 3630-WRITE-TO-PARTB.
006120     EVALUATE WS-BFU-PART-NBR
006130         WHEN 1  WRITE PARTB01-REC FROM WS-BFU-RAW-LINE
006140         WHEN 2  WRITE PARTB02-REC FROM WS-BFU-RAW-LINE
006150         WHEN 3  WRITE PARTB03-REC FROM WS-BFU-RAW-LINE
006160         WHEN 4  WRITE PARTB04-REC FROM WS-BFU-RAW-LINE
006170         WHEN 5  WRITE PARTB05-REC FROM WS-BFU-RAW-LINE
006180         WHEN 6  WRITE PARTB06-REC FROM WS-BFU-RAW-LINE
006190         WHEN 7  WRITE PARTB07-REC FROM WS-BFU-RAW-LINE
006200         WHEN 8  WRITE PARTB08-REC FROM WS-BFU-RAW-LINE
006210     END-EVALUATE
006220     ADD WS-BFU-CTE-ONE
006230       TO WS-BFU-PARTB-REC-COUNT (WS-BFU-PART-NBR).
006240 3630-END-WRITE-TO-PARTB.
006250     EXIT.
006260
006270 3990-CLOSE-ONE-PARTB-FILE.
006280     EVALUATE WS-BFU-PARTB-IDX
006290         WHEN 1  CLOSE PARTB01-FILE
006300         WHEN 2  CLOSE PARTB02-FILE
006310         WHEN 3  CLOSE PARTB03-FILE
006320         WHEN 4  CLOSE PARTB04-FILE
006330         WHEN 5  CLOSE PARTB05-FILE
006340         WHEN 6  CLOSE PARTB06-FILE
006350         WHEN 7  CLOSE PARTB07-FILE
006360         WHEN 8  CLOSE PARTB08-FILE
006370     END-EVALUATE.
006380 3990-END-CLOSE-ONE-PARTB-FILE.
006390     EXIT.
006400
006410 4000-BEGIN-PROCESS-ONE-PARTITION.
006420*    FOR ONE PARTITION INDEX: BUILD A'S KEYED SET, BUILD B'S KEYED
006430*    SET, THEN APPLY THE UNION RULE ACROSS THE TWO SETS.
006440     MOVE 0 TO WS-BFU-SETA-ENTRY-TOTAL
006450     MOVE 0 TO WS-BFU-SETB-ENTRY-TOTAL
006460
006470     PERFORM 4100-OPEN-PARTA-AS-INPUT
006480     MOVE 'N' TO WS-BFU-SRC-EOF-SW
006490    PERFORM 4120-READ-AND-STORE-A-ONE
006500       THRU 4120-END-READ-AND-STORE-A-ONE
006510         UNTIL WS-BFU-SRC-EOF
006520     PERFORM 4300-CLOSE-PARTA-INPUT
006530
006540     PERFORM 4400-OPEN-PARTB-AS-INPUT
006550     MOVE 'N' TO WS-BFU-SRC-EOF-SW
006560    PERFORM 4420-READ-AND-STORE-B-ONE
006570       THRU 4420-END-READ-AND-STORE-B-ONE
006580         UNTIL WS-BFU-SRC-EOF
006590     PERFORM 4600-CLOSE-PARTB-INPUT
006600
006610     PERFORM 4700-APPLY-UNION-FROM-A
006620        VARYING WS-BFU-SETA-SCAN-IDX FROM 1 BY 1
006630          UNTIL WS-BFU-SETA-SCAN-IDX > WS-BFU-SETA-ENTRY-TOTAL
006640
006650     PERFORM 4750-APPLY-UNION-FROM-B-ONLY
006660        VARYING WS-BFU-SETB-SCAN-IDX FROM 1 BY 1
006670          UNTIL WS-BFU-SETB-SCAN-IDX > WS-BFU-SETB-ENTRY-TOTAL.
006680 4000-END-PROCESS-ONE-PARTITION.
006690     EXIT.
006700
006710 4100-OPEN-PARTA-AS-INPUT.
006720     EVALUATE WS-BFU-PART-IDX-WK
006730         WHEN 1  OPEN INPUT PARTA01-FILE
006740         WHEN 2  OPEN INPUT PARTA02-FILE
006750         WHEN 3  OPEN INPUT PARTA03-FILE
006760         WHEN 4  OPEN INPUT PARTA04-FILE
006770         WHEN 5  OPEN INPUT PARTA05-FILE
006780         WHEN 6  OPEN INPUT PARTA06-FILE
006790         WHEN 7  OPEN INPUT PARTA07-FILE
006800         WHEN 8  OPEN INPUT PARTA08-FILE
006810     END-EVALUATE.
006820 4100-END-OPEN-PARTA-AS-INPUT.
006830     EXIT.
006840
006850 4110-READ-ONE-PARTA-LINE.
006860     EVALUATE WS-BFU-PART-IDX-WK
006870         WHEN 1  READ PARTA01-FILE INTO WS-BFU-RAW-LINE
006880                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006890         WHEN 2  READ PARTA02-FILE INTO WS-BFU-RAW-LINE
006900                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006910         WHEN 3  READ PARTA03-FILE INTO WS-BFU-RAW-LINE
006920                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006930         WHEN 4  READ PARTA04-FILE INTO WS-BFU-RAW-LINE
006940                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006950         WHEN 5  READ PARTA05-FILE INTO WS-BFU-RAW-LINE
006960                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006970         WHEN 6  READ PARTA06-FILE INTO WS-BFU-RAW-LINE
006980                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006990         WHEN 7  READ PARTA07-FILE INTO WS-BFU-RAW-LINE
007000                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007010         WHEN 8  READ PARTA08-FILE INTO WS-BFU-RAW-LINE
007020                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007030     END-EVALUATE.
007040 4110-END-READ-ONE-PARTA-LINE.
007050     EXIT.
007060 4120-READ-AND-STORE-A-ONE.
007070    PERFORM 4110-READ-ONE-PARTA-LINE
007080    IF NOT WS-BFU-SRC-EOF
007090       PERFORM 4200-STORE-OR-CLASH-A
007100    END-IF.
007110 4120-END-READ-AND-STORE-A-ONE.
007120    EXIT.
007130
007140
007150 4200-STORE-OR-CLASH-A.
007160*    KEYED-SET BUILD FOR SIDE A.  LAST-SEEN WINS ON A DUPLICATE KEY.
007170     MOVE 'N' TO WS-BFU-SET-FOUND-SW
007180    PERFORM 4210-SCAN-ONE-SETA-ENTRY
007190       THRU 4210-END-SCAN-ONE-SETA-ENTRY
007200         VARYING WS-BFU-SETA-SCAN-IDX FROM 1 BY 1
007210             UNTIL WS-BFU-SETA-SCAN-IDX > WS-BFU-SETA-ENTRY-TOTAL
007220               OR WS-BFU-SET-FOUND
007230
007240     IF WS-BFU-SET-FOUND
007250        MOVE WS-BFU-REC-COUNT
007260          TO WS-BFU-SETA-COUNT (WS-BFU-SET-FOUND-IDX)
007270     ELSE
007280        ADD WS-BFU-CTE-ONE TO WS-BFU-SETA-ENTRY-TOTAL
007290        SET WS-BFU-SETA-WRITE-IDX TO WS-BFU-SETA-ENTRY-TOTAL
007300        MOVE WS-BFU-REC-KEY
007310          TO WS-BFU-SETA-KEY (WS-BFU-SETA-WRITE-IDX)
007320        MOVE WS-BFU-REC-COUNT
007330          TO WS-BFU-SETA-COUNT (WS-BFU-SETA-WRITE-IDX)
007340     END-IF.
007350 4200-END-STORE-OR-CLASH-A.
007360     EXIT.
007370 4210-SCAN-ONE-SETA-ENTRY.
007380    IF WS-BFU-SETA-KEY (WS-BFU-SETA-SCAN-IDX) = WS-BFU-REC-KEY
007390       MOVE 'Y' TO WS-BFU-SET-FOUND-SW
007400       SET WS-BFU-SET-FOUND-IDX TO WS-BFU-SETA-SCAN-IDX
007410    END-IF.
007420 4210-END-SCAN-ONE-SETA-ENTRY.
007430    EXIT.
007440
007450
007460 4300-CLOSE-PARTA-INPUT.
007470     EVALUATE WS-BFU-PART-IDX-WK
007480         WHEN 1  CLOSE PARTA01-FILE
007490         WHEN 2  CLOSE PARTA02-FILE
007500         WHEN 3  CLOSE PARTA03-FILE
007510         WHEN 4  CLOSE PARTA04-FILE
007520         WHEN 5  CLOSE PARTA05-FILE
007530         WHEN 6  CLOSE PARTA06-FILE
007540         WHEN 7  CLOSE PARTA07-FILE
007550         WHEN 8  CLOSE PARTA08-FILE
007560     END-EVALUATE.
007570 4300-END-CLOSE-PARTA-INPUT.
007580     EXIT.
007590
007600 4400-OPEN-PARTB-AS-INPUT.
007610     EVALUATE WS-BFU-PART-IDX-WK
007620         WHEN 1  OPEN INPUT PARTB01-FILE
007630         WHEN 2  OPEN INPUT PARTB02-FILE
007640         WHEN 3  OPEN INPUT PARTB03-FILE
007650         WHEN 4  OPEN INPUT PARTB04-FILE
007660         WHEN 5  OPEN INPUT PARTB05-FILE
007670         WHEN 6  OPEN INPUT PARTB06-FILE
007680         WHEN 7  OPEN INPUT PARTB07-FILE
007690         WHEN 8  OPEN INPUT PARTB08-FILE
007700     END-EVALUATE.
007710 4400-END-OPEN-PARTB-AS-INPUT.
007720     EXIT.
007730
007740 4410-READ-ONE-PARTB-LINE.
007750     EVALUATE WS-BFU-PART-IDX-WK
007760         WHEN 1  READ PARTB01-FILE INTO WS-BFU-RAW-LINE
007770                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007780         WHEN 2  READ PARTB02-FILE INTO WS-BFU-RAW-LINE
007790                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007800         WHEN 3  READ PARTB03-FILE INTO WS-BFU-RAW-LINE
007810                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007820         WHEN 4  READ PARTB04-FILE INTO WS-BFU-RAW-LINE
007830                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007840         WHEN 5  READ PARTB05-FILE INTO WS-BFU-RAW-LINE
007850                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007860         WHEN 6  READ PARTB06-FILE INTO WS-BFU-RAW-LINE
007870                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007880         WHEN 7  READ PARTB07-FILE INTO WS-BFU-RAW-LINE
007890                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007900         WHEN 8  READ PARTB08-FILE INTO WS-BFU-RAW-LINE
007910                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007920     END-EVALUATE.
007930 4410-END-READ-ONE-PARTB-LINE.
007940     EXIT.
007950 4420-READ-AND-STORE-B-ONE.
007960    PERFORM 4410-READ-ONE-PARTB-LINE
007970    IF NOT WS-BFU-SRC-EOF
007980       PERFORM 4500-STORE-OR-CLASH-B
007990    END-IF.
008000 4420-END-READ-AND-STORE-B-ONE.
008010    EXIT.
008020
008030
008040 4500-STORE-OR-CLASH-B.
008050*    KEYED-SET BUILD FOR SIDE B.  LAST-SEEN WINS ON A DUPLICATE KEY.
008060     MOVE 'N' TO WS-BFU-SET-FOUND-SW
008070    PERFORM 4510-SCAN-ONE-SETB-ENTRY
008080       THRU 4510-END-SCAN-ONE-SETB-ENTRY
008090         VARYING WS-BFU-SETB-SCAN-IDX FROM 1 BY 1
008100             UNTIL WS-BFU-SETB-SCAN-IDX > WS-BFU-SETB-ENTRY-TOTAL
008110               OR WS-BFU-SET-FOUND
008120
008130     IF WS-BFU-SET-FOUND
008140        MOVE WS-BFU-REC-COUNT
008150          TO WS-BFU-SETB-COUNT (WS-BFU-SET-FOUND-IDX)
008160     ELSE
008170        ADD WS-BFU-CTE-ONE TO WS-BFU-SETB-ENTRY-TOTAL
008180        SET WS-BFU-SETB-WRITE-IDX TO WS-BFU-SETB-ENTRY-TOTAL
008190        MOVE WS-BFU-REC-KEY
008200          TO WS-BFU-SETB-KEY (WS-BFU-SETB-WRITE-IDX)
008210        MOVE WS-BFU-REC-COUNT
008220          TO WS-BFU-SETB-COUNT (WS-BFU-SETB-WRITE-IDX)
008230     END-IF.
008240 4500-END-STORE-OR-CLASH-B.
008250     EXIT.
008260 4510-SCAN-ONE-SETB-ENTRY.
008270    IF WS-BFU-SETB-KEY (WS-BFU-SETB-SCAN-IDX) = WS-BFU-REC-KEY
008280       MOVE 'Y' TO WS-BFU-SET-FOUND-SW
008290       SET WS-BFU-SET-FOUND-IDX TO WS-BFU-SETB-SCAN-IDX
008300    END-IF.
008310 4510-END-SCAN-ONE-SETB-ENTRY.
008320    EXIT.
008330
008340
008350 4600-CLOSE-PARTB-INPUT.
008360     EVALUATE WS-BFU-PART-IDX-WK
008370         WHEN 1  CLOSE PARTB01-FILE
008380         WHEN 2  CLOSE PARTB02-FILE
008390         WHEN 3  CLOSE PARTB03-FILE
008400         WHEN 4  CLOSE PARTB04-FILE
008410         WHEN 5  CLOSE PARTB05-FILE
008420         WHEN 6  CLOSE PARTB06-FILE
008430         WHEN 7  CLOSE PARTB07-FILE
008440         WHEN 8  CLOSE PARTB08-FILE
008450     END-EVALUATE.
008460 4600-END-CLOSE-PARTB-INPUT.
008470     EXIT.
008480
008490 4700-APPLY-UNION-FROM-A.
008500*    UNION(A,B), SIDE-A PASS -- EVERY A KEY GOES TO THE OUTPUT.
008510*    WHERE THE SAME KEY IS ALSO IN SIDE B, WRITE THE CLASH OF THE
008520*    TWO RECORDS; OTHERWISE WRITE THE A RECORD BY ITSELF.
008530     MOVE 'N' TO WS-BFU-SET-FOUND-SW
008540    PERFORM 4710-SCAN-ONE-SETB-FOR-MATCH
008550       THRU 4710-END-SCAN-ONE-SETB-FOR-MATCH
008560         VARYING WS-BFU-SETB-SCAN-IDX FROM 1 BY 1
008570             UNTIL WS-BFU-SETB-SCAN-IDX > WS-BFU-SETB-ENTRY-TOTAL
008580               OR WS-BFU-SET-FOUND
008590
008600     IF WS-BFU-SET-FOUND
008610   MOVE SPACES TO WS-BFU-RAW-LINE
008620        MOVE WS-BFU-SETA-COUNT (WS-BFU-SETA-SCAN-IDX)
008630          TO WS-BFU-MRG-COUNT-1
008640        MOVE WS-BFU-COMMA-LITERAL
008650          TO WS-BFU-MRG-SEP
008660        MOVE WS-BFU-SETB-COUNT (WS-BFU-SET-FOUND-IDX)
008670          TO WS-BFU-MRG-COUNT-2
008680        WRITE OUT-REC FROM WS-BFU-RAW-LINE
008690     ELSE
008700        MOVE WS-BFU-SETA-KEY (WS-BFU-SETA-SCAN-IDX) TO WS-BFU-REC-KEY
008710        MOVE WS-BFU-COMMA-LITERAL                   TO WS-BFU-REC-SEP
008720        MOVE WS-BFU-SETA-COUNT (WS-BFU-SETA-SCAN-IDX)
008730          TO WS-BFU-REC-COUNT
008740        WRITE OUT-REC FROM WS-BFU-RAW-LINE
008750     END-IF
008760     ADD WS-BFU-CTE-ONE TO WS-BFU-CTL-RECS-WRITTEN.
008770 4700-END-APPLY-UNION-FROM-A.
008780     EXIT.
008790 4710-SCAN-ONE-SETB-FOR-MATCH.
008800    IF WS-BFU-SETB-KEY (WS-BFU-SETB-SCAN-IDX) =
008810             WS-BFU-SETA-KEY (WS-BFU-SETA-SCAN-IDX)
008820       MOVE 'Y' TO WS-BFU-SET-FOUND-SW
008830       SET WS-BFU-SET-FOUND-IDX TO WS-BFU-SETB-SCAN-IDX
008840    END-IF.
008850 4710-END-SCAN-ONE-SETB-FOR-MATCH.
008860    EXIT.
008870
008880
008890 4750-APPLY-UNION-FROM-B-ONLY.
008900*    UNION(A,B), SIDE-B PASS -- A B KEY NOT SEEN ON SIDE A WAS NOT
008910*    COVERED BY THE 4700 PASS ABOVE, SO WRITE THE B RECORD ALONE.
008920     MOVE 'N' TO WS-BFU-SET-FOUND-SW
008930    PERFORM 4760-SCAN-ONE-SETA-FOR-MATCH
008940       THRU 4760-END-SCAN-ONE-SETA-FOR-MATCH
008950         VARYING WS-BFU-SETA-SCAN-IDX FROM 1 BY 1
008960             UNTIL WS-BFU-SETA-SCAN-IDX > WS-BFU-SETA-ENTRY-TOTAL
008970               OR WS-BFU-SET-FOUND
008980
008990     IF NOT WS-BFU-SET-FOUND
009000        MOVE WS-BFU-SETB-KEY (WS-BFU-SETB-SCAN-IDX) TO WS-BFU-REC-KEY
009010        MOVE WS-BFU-COMMA-LITERAL                   TO WS-BFU-REC-SEP
009020        MOVE WS-BFU-SETB-COUNT (WS-BFU-SETB-SCAN-IDX)
009030          TO WS-BFU-REC-COUNT
009040        WRITE OUT-REC FROM WS-BFU-RAW-LINE
009050        ADD WS-BFU-CTE-ONE TO WS-BFU-CTL-RECS-WRITTEN
009060     END-IF.
009070 4750-END-APPLY-UNION-FROM-B-ONLY.
009080     EXIT.
009090 4760-SCAN-ONE-SETA-FOR-MATCH.
009100    IF WS-BFU-SETA-KEY (WS-BFU-SETA-SCAN-IDX) =
009110             WS-BFU-SETB-KEY (WS-BFU-SETB-SCAN-IDX)
009120       MOVE 'Y' TO WS-BFU-SET-FOUND-SW
009130    END-IF.
009140 4760-END-SCAN-ONE-SETA-FOR-MATCH.
009150    EXIT.
009160
009170
009180 9000-BEGIN-DISPLAY-RUN-SUMMARY.
009190     ACCEPT WS-BFU-RUN-TIME FROM TIME
009200     DISPLAY SPACE
009210     DISPLAY "BFUUNION - RUN SUMMARY."
009220     DISPLAY "OPERATION......: UNION"
009230     DISPLAY "PARTITIONS MADE: " WS-BFU-PART-COUNT
009240     DISPLAY "RECORDS WRITTEN: " WS-BFU-CTL-RECS-WRITTEN
009250     DISPLAY "RUN ENDED AT...: " WS-BFU-RUN-TIME.
009260 9000-END-DISPLAY-RUN-SUMMARY.
009270     EXIT.
009280
009290 END PROGRAM BFUUNION.
