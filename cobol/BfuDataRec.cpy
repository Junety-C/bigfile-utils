000010****************************************************************
000020*   COPYBOOK.....: BfuDataRec                                  *
000030*   DESCRIPTION..: Common data-record layout for the Big-File  *
000040*                  Record Utility batch suite.  One physical   *
000050*                  line = one record: a 32-byte hex key, a     *
000060*                  comma, and an 8-digit unsigned count.  The  *
000070*                  merged-record view is the clash-rule output *
000080*                  used by the set-operation programs.         *
000090*   USED BY......: BfuShard, BfuSort, BfuUnique, BfuFilter,    *
000100*                  BfuIntersect, BfuUnion, BfuDiffer.          *
000110****************************************************************
000120*   CHANGE LOG                                                 *
000130*   ----------                                                 *
000140*   1989-04-03  RHL  BFU-0001  ORIGINAL COPYBOOK.              *
000150*   1991-11-14  DKS  BFU-0048  WIDENED RAW LINE TO 80 BYTES -- *
000160*                              SOME PARTNER FEEDS WERE PADDING *
000170*                              TRAILING BLANKS PAST COL 41.    *
000180*   1998-09-21  RHL  BFU-0112  Y2K REVIEW - NO DATE FIELDS IN  *
000190*                              THIS RECORD.  NO CHANGE MADE.   *
000200****************************************************************
000210*
000220 01  WS-BFU-DATA-LINE.
000230     05  WS-BFU-RAW-LINE            PIC X(80).
000240*
000250*    STRUCTURED VIEW OF A SOURCE/OUTPUT DATA RECORD.
000260*    WS-BFU-REC-KEY  = THE 32-HEX-DIGIT RECORD KEY.
000270*    WS-BFU-REC-SEP  = THE LITERAL COMMA SEPARATOR.
000280*    WS-BFU-REC-COUNT = THE 8-DIGIT UNSIGNED COUNT VALUE.
000290*
000300 01  WS-BFU-DATA-FIELDS REDEFINES WS-BFU-DATA-LINE.
000310     05  WS-BFU-REC-KEY             PIC X(32).
000320     05  WS-BFU-REC-SEP             PIC X(01).
000330     05  WS-BFU-REC-COUNT           PIC 9(08).
000340     05  FILLER                     PIC X(39).
000350*
000360*    MERGED-RECORD VIEW PRODUCED BY THE CLASH RULE ON A SET
000370*    OPERATION -- COUNT-FROM-NEW-ROW, COMMA, COUNT-FROM-OLD-ROW.
000380*
000390 01  WS-BFU-MERGED-FIELDS REDEFINES WS-BFU-DATA-LINE.
000400     05  WS-BFU-MRG-COUNT-1         PIC 9(08).
000410     05  WS-BFU-MRG-SEP             PIC X(01).
000420     05  WS-BFU-MRG-COUNT-2         PIC 9(08).
000430     05  FILLER                     PIC X(62).
000440*
000450*    ONE COMMA CHARACTER, USED TO TEST accept(row) -- A VALID
000460*    RECORD HAS EXACTLY ONE OF THESE SPLITTING IT IN TWO.
000470*
000480 01  WS-BFU-COMMA-LITERAL           PIC X(01) VALUE ','.
