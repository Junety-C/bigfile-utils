000010****************************************************************
000020*   COPYBOOK.....: BfuHashTab                                  *
000030*   DESCRIPTION..: Hex-digit-to-value lookup table used by     *
000040*                  hash(key) to turn a 32-character hex key    *
000050*                  into an integer so it can be reduced MOD    *
000060*                  the partition count.  Every program that    *
000070*                  shards a file COPYs this table.             *
000080*   USED BY......: BfuShard, BfuSort, BfuUnique, BfuIntersect, *
000090*                  BfuUnion, BfuDiffer.                        *
000100****************************************************************
000110*   CHANGE LOG                                                 *
000120*   ----------                                                 *
000130*   1989-04-03  RHL  BFU-0002  ORIGINAL COPYBOOK.              *
000140*   1994-02-18  MTC  BFU-0077  CHANGED SEARCH TO SEARCH ALL    *
000150*                              NOW THAT THE TABLE IS LOADED    *
000160*                              SORTED -- SAVES A FEW MICROS    *
000170*                              ON BIG SHARD RUNS.              *
000180****************************************************************
000190*
000200 01  WS-BFU-HEX-DIGIT-TABLE.
000210     05  FILLER  PIC X(01) VALUE '0'.
000220     05  FILLER  PIC 9(02) VALUE 00.
000230     05  FILLER  PIC X(01) VALUE '1'.
000240     05  FILLER  PIC 9(02) VALUE 01.
000250     05  FILLER  PIC X(01) VALUE '2'.
000260     05  FILLER  PIC 9(02) VALUE 02.
000270     05  FILLER  PIC X(01) VALUE '3'.
000280     05  FILLER  PIC 9(02) VALUE 03.
000290     05  FILLER  PIC X(01) VALUE '4'.
000300     05  FILLER  PIC 9(02) VALUE 04.
000310     05  FILLER  PIC X(01) VALUE '5'.
000320     05  FILLER  PIC 9(02) VALUE 05.
000330     05  FILLER  PIC X(01) VALUE '6'.
000340     05  FILLER  PIC 9(02) VALUE 06.
000350     05  FILLER  PIC X(01) VALUE '7'.
000360     05  FILLER  PIC 9(02) VALUE 07.
000370     05  FILLER  PIC X(01) VALUE '8'.
000380     05  FILLER  PIC 9(02) VALUE 08.
000390     05  FILLER  PIC X(01) VALUE '9'.
000400     05  FILLER  PIC 9(02) VALUE 09.
000410     05  FILLER  PIC X(01) VALUE 'A'.
000420     05  FILLER  PIC 9(02) VALUE 10.
000430     05  FILLER  PIC X(01) VALUE 'B'.
000440     05  FILLER  PIC 9(02) VALUE 11.
000450     05  FILLER  PIC X(01) VALUE 'C'.
000460     05  FILLER  PIC 9(02) VALUE 12.
000470     05  FILLER  PIC X(01) VALUE 'D'.
000480     05  FILLER  PIC 9(02) VALUE 13.
000490     05  FILLER  PIC X(01) VALUE 'E'.
000500     05  FILLER  PIC 9(02) VALUE 14.
000510     05  FILLER  PIC X(01) VALUE 'F'.
000520     05  FILLER  PIC 9(02) VALUE 15.
000530*
000540 01  WS-BFU-HEX-DIGIT-TABLE-R REDEFINES WS-BFU-HEX-DIGIT-TABLE.
000550     05  WS-BFU-HEX-ENTRY OCCURS 16 TIMES
000560             ASCENDING KEY WS-BFU-HEX-CHAR
000570             INDEXED BY WS-BFU-HEX-IDX.
000580         10  WS-BFU-HEX-CHAR        PIC X(01).
000590         10  WS-BFU-HEX-VALUE       PIC 9(02).
