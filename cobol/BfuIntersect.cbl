000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BFUINTERSECT.
000030 AUTHOR. D K SOUDERS.
000040 INSTALLATION. CENTRAL COMPUTING SERVICES.
000050 DATE-WRITTEN. 1989-08-11.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080****************************************************************
000090*   PROGRAM......: BFUINTERSECT                                *
000100*   DESCRIPTION..: INTERSECT operation of the Big-File Record   *
000110*                  Utility batch suite.  Shards SOURCE-A-FILE   *
000120*                  and SOURCE-B-FILE into the same number of    *
000130*                  partitions (computed from whichever input is *
000140*                  larger), then for each partition pair builds *
000150*                  a keyed set of A's records and a keyed set   *
000160*                  of B's records in working storage.  A key    *
000170*                  present in BOTH sets produces one merged      *
000180*                  output record (clash of the A record and the *
000190*                  B record); a key present in only one side is  *
000200*                  dropped.  Partition result sets are written  *
000210*                  to the output in partition order; this       *
000220*                  program does not sort its own output -- pipe  *
000230*                  the output through BFUSORT if a sorted result *
000240*                  is required.                                  *
000250****************************************************************
000260*   CHANGE LOG                                                 *
000270*   ----------                                                 *
000280*   1989-08-11  DKS  BFU-0010  ORIGINAL PROGRAM.                *
000290*   1989-09-18  DKS  BFU-0016  PARTITION COUNT FLOOR OF 1, SAME *
000300*                              FIX AS BFUSHARD BFU-0019.        *
000310*   1991-11-14  DKS  BFU-0052  WIDENED RAW LINE TO 80 BYTES TO  *
000320*                              MATCH BfuDataRec.                *
000330*   1993-05-02  DKS  BFU-0065  ADDED UPSI-0 SWITCH, SAME AS     *
000340*                              BFUSHARD BFU-0061.                *
000350*   1996-06-05  MTC  BFU-0094  TARGET PARTITION SIZE PROMPTABLE *
000360*                              (SEE BfuParms).                  *
000370*   1997-10-30  MTC  BFU-0105  RAISED MAX KEYED-SET ENTRIES     *
000380*                              TABLE FROM 2000 TO 6000 PER SIDE, *
000390*                              SAME AS BFUSORT BFU-0103.        *
000400*   1998-09-21  RHL  BFU-0116  Y2K REVIEW OF THIS PROGRAM.  NO  *
000410*                              DATE FIELDS ARE PROCESSED HERE.  *
000420*                              NO CHANGE REQUIRED.              *
000430*   2001-02-09  MTC  BFU-0137  PARTITION COUNT CLAMPED TO 8,    *
000440*                              SAME AS BFUSHARD BFU-0134.       *
000450*   2003-04-17  DKS  BFU-0150  DROPPED THE INDEXED WORK FILE    *
000460*                              THIS PROGRAM USED TO BUILD EACH   *
000470*                              SIDE'S KEYED SET -- SAME FIX AS   *
000480*                              BFUUNIQUE BFU-0149.  BOTH SETS    *
000490*                              ARE NOW BUILT IN WORKING-STORAGE  *
000500*                              TABLES.                            *
000510*   2006-03-08  JPK  BFU-0162  4700-APPLY-INTERSECT WROTE A       *
000520*                              CLASH RECORD STRAIGHT FROM         *
000530*                              WS-BFU-RAW-LINE AFTER ONLY MOVING  *
000540*                              THE TWO COUNT FIELDS AND THE COMMA*
000550*                              INTO WS-BFU-MERGED-FIELDS, WHICH   *
000560*                              REDEFINES THE SAME STORAGE -- THE  *
000570*                              TRAILING BYTES STILL HELD WHATEVER *
000580*                              KEY/COUNT TEXT WAS LAST READ INTO  *
000590*                              WS-BFU-RAW-LINE DURING THE SIDE-B  *
000600*                              SET BUILD, SO EVERY CLASH OUTPUT   *
000610*                              RECORD CAME OUT CORRUPTED PAST     *
000620*                              BYTE 17.  ADDED 'MOVE SPACES TO    *
000630*                              WS-BFU-RAW-LINE' BEFORE BUILDING   *
000640*                              THE MERGED FIELDS.                  *
000650****************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM
000700     UPSI-0 ON  STATUS IS WS-BFU-KEEP-TEMP-SW
000710            OFF STATUS IS WS-BFU-PURGE-TEMP-SW.
000720
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT SOURCE-A-FILE ASSIGN TO SRCAFILE
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS  IS WS-BFU-SRCA-STATUS.
000780
000790     SELECT SOURCE-B-FILE ASSIGN TO SRCBFILE
000800            ORGANIZATION IS LINE SEQUENTIAL
000810            FILE STATUS  IS WS-BFU-SRCB-STATUS.
000820
000830     SELECT OUTPUT-FILE   ASSIGN TO OUTFILE
000840            ORGANIZATION IS LINE SEQUENTIAL
000850            FILE STATUS  IS WS-BFU-OUT-STATUS.
000860
000870     SELECT PARTA01-FILE  ASSIGN TO PARTA01
000880            ORGANIZATION IS LINE SEQUENTIAL
000890            FILE STATUS  IS WS-BFU-PARTA-STATUS (1).
000900     SELECT PARTA02-FILE  ASSIGN TO PARTA02
000910            ORGANIZATION IS LINE SEQUENTIAL
000920            FILE STATUS  IS WS-BFU-PARTA-STATUS (2).
000930     SELECT PARTA03-FILE  ASSIGN TO PARTA03
000940            ORGANIZATION IS LINE SEQUENTIAL
000950            FILE STATUS  IS WS-BFU-PARTA-STATUS (3).
000960     SELECT PARTA04-FILE  ASSIGN TO PARTA04
000970            ORGANIZATION IS LINE SEQUENTIAL
000980            FILE STATUS  IS WS-BFU-PARTA-STATUS (4).
000990     SELECT PARTA05-FILE  ASSIGN TO PARTA05
001000            ORGANIZATION IS LINE SEQUENTIAL
001010            FILE STATUS  IS WS-BFU-PARTA-STATUS (5).
001020     SELECT PARTA06-FILE  ASSIGN TO PARTA06
001030            ORGANIZATION IS LINE SEQUENTIAL
001040            FILE STATUS  IS WS-BFU-PARTA-STATUS (6).
001050     SELECT PARTA07-FILE  ASSIGN TO PARTA07
001060            ORGANIZATION IS LINE SEQUENTIAL
001070            FILE STATUS  IS WS-BFU-PARTA-STATUS (7).
001080     SELECT PARTA08-FILE  ASSIGN TO PARTA08
001090            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS  IS WS-BFU-PARTA-STATUS (8).
001110
001120     SELECT PARTB01-FILE  ASSIGN TO PARTB01
001130            ORGANIZATION IS LINE SEQUENTIAL
001140            FILE STATUS  IS WS-BFU-PARTB-STATUS (1).
001150     SELECT PARTB02-FILE  ASSIGN TO PARTB02
001160            ORGANIZATION IS LINE SEQUENTIAL
001170            FILE STATUS  IS WS-BFU-PARTB-STATUS (2).
001180     SELECT PARTB03-FILE  ASSIGN TO PARTB03
001190            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS  IS WS-BFU-PARTB-STATUS (3).
001210     SELECT PARTB04-FILE  ASSIGN TO PARTB04
001220            ORGANIZATION IS LINE SEQUENTIAL
001230            FILE STATUS  IS WS-BFU-PARTB-STATUS (4).
001240     SELECT PARTB05-FILE  ASSIGN TO PARTB05
001250            ORGANIZATION IS LINE SEQUENTIAL
001260            FILE STATUS  IS WS-BFU-PARTB-STATUS (5).
001270     SELECT PARTB06-FILE  ASSIGN TO PARTB06
001280            ORGANIZATION IS LINE SEQUENTIAL
001290            FILE STATUS  IS WS-BFU-PARTB-STATUS (6).
001300     SELECT PARTB07-FILE  ASSIGN TO PARTB07
001310            ORGANIZATION IS LINE SEQUENTIAL
001320            FILE STATUS  IS WS-BFU-PARTB-STATUS (7).
001330     SELECT PARTB08-FILE  ASSIGN TO PARTB08
001340            ORGANIZATION IS LINE SEQUENTIAL
001350            FILE STATUS  IS WS-BFU-PARTB-STATUS (8).
001360
001370 DATA DIVISION.
001380 FILE SECTION.
001390 FD  SOURCE-A-FILE.
001400 01  SRCA-REC.
001410     05  FILLER                  PIC X(80).
001420 FD  SOURCE-B-FILE.
001430 01  SRCB-REC.
001440     05  FILLER                  PIC X(80).
001450 FD  OUTPUT-FILE.
001460 01  OUT-REC.
001470     05  FILLER                  PIC X(80).
001480
001490 FD  PARTA01-FILE.
001500 01  PARTA01-REC.
001510     05  FILLER                  PIC X(80).
001520 FD  PARTA02-FILE.
001530 01  PARTA02-REC.
001540     05  FILLER                  PIC X(80).
001550 FD  PARTA03-FILE.
001560 01  PARTA03-REC.
001570     05  FILLER                  PIC X(80).
001580 FD  PARTA04-FILE.
001590 01  PARTA04-REC.
001600     05  FILLER                  PIC X(80).
001610 FD  PARTA05-FILE.
001620 01  PARTA05-REC.
001630     05  FILLER                  PIC X(80).
001640 FD  PARTA06-FILE.
001650 01  PARTA06-REC.
001660     05  FILLER                  PIC X(80).
001670 FD  PARTA07-FILE.
001680 01  PARTA07-REC.
001690     05  FILLER                  PIC X(80).
001700 FD  PARTA08-FILE.
001710 01  PARTA08-REC.
001720     05  FILLER                  PIC X(80).
001730
001740 FD  PARTB01-FILE.
001750 01  PARTB01-REC.
001760     05  FILLER                  PIC X(80).
001770 FD  PARTB02-FILE.
001780 01  PARTB02-REC.
001790     05  FILLER                  PIC X(80).
001800 FD  PARTB03-FILE.
001810 01  PARTB03-REC.
001820     05  FILLER                  PIC X(80).
001830 FD  PARTB04-FILE.
001840 01  PARTB04-REC.
001850     05  FILLER                  PIC X(80).
001860 FD  PARTB05-FILE.
001870 01  PARTB05-REC.
001880     05  FILLER                  PIC X(80).
001890 FD  PARTB06-FILE.
001900 01  PARTB06-REC.
001910     05  FILLER                  PIC X(80).
001920 FD  PARTB07-FILE.
001930 01  PARTB07-REC.
001940     05  FILLER                  PIC X(80).
001950 FD  PARTB08-FILE.
001960 01  PARTB08-REC.
001970     05  FILLER                  PIC X(80).
001980
001990 WORKING-STORAGE SECTION.
002000 COPY BfuDataRec.
002010 COPY BfuHashTab.
002020 COPY BfuParms.
002030
002040 78  WS-BFU-MAX-SET-RECS                          VALUE 6000.
002050
002060*----------- SIDE-A KEYED-SET WORK TABLE -------------------------
002070 01  WS-BFU-SET-A-TABLE.
002080     05  WS-BFU-SET-A-ENTRY OCCURS WS-BFU-MAX-SET-RECS TIMES
002090             INDEXED BY WS-BFU-SETA-SCAN-IDX WS-BFU-SETA-WRITE-IDX.
002100         10  WS-BFU-SETA-KEY       PIC X(32).
002110         10  WS-BFU-SETA-COUNT     PIC 9(08).
002120        10  FILLER                PIC X(01).
002130 77  WS-BFU-SETA-ENTRY-TOTAL       PIC 9(05) COMP VALUE 0.
002140
002150*----------- SIDE-B KEYED-SET WORK TABLE -------------------------
002160 01  WS-BFU-SET-B-TABLE.
002170     05  WS-BFU-SET-B-ENTRY OCCURS WS-BFU-MAX-SET-RECS TIMES
002180             INDEXED BY WS-BFU-SETB-SCAN-IDX WS-BFU-SETB-WRITE-IDX.
002190         10  WS-BFU-SETB-KEY       PIC X(32).
002200         10  WS-BFU-SETB-COUNT     PIC 9(08).
002210        10  FILLER                PIC X(01).
002220 77  WS-BFU-SETB-ENTRY-TOTAL       PIC 9(05) COMP VALUE 0.
002230
002240 77  WS-BFU-SET-FOUND-SW           PIC X     VALUE 'N'.
002250     88  WS-BFU-SET-FOUND                    VALUE 'Y'.
002260 77  WS-BFU-SET-FOUND-IDX          PIC 9(05) COMP VALUE 0.
002270
002280*----------- FILE STATUS AND SWITCHES ---------------------------
002290 77  WS-BFU-SRCA-STATUS            PIC XX    VALUE SPACES.
002300 77  WS-BFU-SRCB-STATUS            PIC XX    VALUE SPACES.
002310 77  WS-BFU-OUT-STATUS             PIC XX    VALUE SPACES.
002320 77  WS-BFU-SRC-EOF-SW             PIC X     VALUE 'N'.
002330     88  WS-BFU-SRC-EOF                      VALUE 'Y'.
002340
002350 77  WS-BFU-KEEP-TEMP-SW           PIC X     VALUE 'N'.
002360 77  WS-BFU-PURGE-TEMP-SW          PIC X     VALUE 'Y'.
002370
002380 77  WS-BFU-REC-VALID-SW           PIC X     VALUE 'N'.
002390     88  WS-BFU-REC-VALID                    VALUE 'Y'.
002400     88  WS-BFU-REC-INVALID                  VALUE 'N'.
002410
002420*----------- ONE ENTRY PER PARTITION WORK SLOT, EACH SIDE --------
002430 01  WS-BFU-PARTA-CTL-TABLE.
002440     05  WS-BFU-PARTA-CTL OCCURS 8 TIMES
002450             INDEXED BY WS-BFU-PARTA-IDX.
002460         10  WS-BFU-PARTA-STATUS   PIC XX.
002470         10  WS-BFU-PARTA-REC-COUNT PIC 9(09) COMP VALUE 0.
002480        10  FILLER                PIC X(01).
002490
002500 01  WS-BFU-PARTB-CTL-TABLE.
002510     05  WS-BFU-PARTB-CTL OCCURS 8 TIMES
002520             INDEXED BY WS-BFU-PARTB-IDX.
002530         10  WS-BFU-PARTB-STATUS   PIC XX.
002540         10  WS-BFU-PARTB-REC-COUNT PIC 9(09) COMP VALUE 0.
002550        10  FILLER                PIC X(01).
002560
002570 77  WS-BFU-PART-IDX-WK            PIC 9(02) COMP VALUE 0.
002580
002590*----------- VALIDATION WORK FIELDS ------------------------------
002600 77  WS-BFU-COMMA-COUNT            PIC 9(03) COMP VALUE 0.
002610 01  WS-BFU-VAL-WORK.
002620     05  WS-BFU-VAL-KEY-WORK       PIC X(40) VALUE SPACES.
002630     05  WS-BFU-VAL-CNT-WORK       PIC X(40) VALUE SPACES.
002640    05  FILLER                   PIC X(08) VALUE SPACES.
002650
002660*----------- HASH / PARTITION-ASSIGNMENT WORK FIELDS -------------
002670 77  WS-BFU-KEY-POS                PIC 9(02) COMP VALUE 0.
002680 77  WS-BFU-HEX-CHAR-WK            PIC X(01) VALUE SPACE.
002690 77  WS-BFU-HEX-VALUE-WK           PIC 9(02) VALUE 0.
002700 77  WS-BFU-HASH-ACCUM             PIC 9(09) COMP VALUE 0.
002710 77  WS-BFU-HASH-MODULUS           PIC 9(09) COMP VALUE 99991.
002720 77  WS-BFU-HASH-QUOT              PIC 9(09) COMP VALUE 0.
002730 77  WS-BFU-PART-NBR-ZERO          PIC 9(02) COMP VALUE 0.
002740 77  WS-BFU-PART-NBR               PIC 9(02) COMP VALUE 0.
002750
002760*----------- PARTITION-COUNT RULE WORK FIELDS --------------------
002770 77  WS-BFU-SRCA-REC-COUNT         PIC 9(09) COMP VALUE 0.
002780 77  WS-BFU-SRCB-REC-COUNT         PIC 9(09) COMP VALUE 0.
002790 77  WS-BFU-SRCA-TOTAL-BYTES       PIC 9(09) COMP VALUE 0.
002800 77  WS-BFU-SRCB-TOTAL-BYTES       PIC 9(09) COMP VALUE 0.
002810 77  WS-BFU-LARGER-TOTAL-BYTES     PIC 9(09) COMP VALUE 0.
002820 77  WS-BFU-RAW-PART-COUNT         PIC 9(09) COMP VALUE 0.
002830 01  WS-BFU-CTE-ONE                PIC 9(01) VALUE 1.
002840
002850*----------- CONTROL TOTAL AND RUN TIME ----------------------------
002860 77  WS-BFU-CTL-RECS-WRITTEN       PIC 9(09) COMP VALUE 0.
002870 01  WS-BFU-RUN-TIME               PIC 9(08).
002880 01  WS-BFU-RUN-TIME-R REDEFINES WS-BFU-RUN-TIME.
002890     05  WS-BFU-RUN-HH             PIC 99.
002900     05  WS-BFU-RUN-MM             PIC 99.
002910     05  WS-BFU-RUN-SS             PIC 99.
002920     05  WS-BFU-RUN-HS             PIC 99.
002930
002940 PROCEDURE DIVISION.
002950 DECLARATIVES.
002960 FILE-HANDLER SECTION.
002970     USE AFTER ERROR PROCEDURE ON SOURCE-A-FILE SOURCE-B-FILE
002980         OUTPUT-FILE
002990         PARTA01-FILE PARTA02-FILE PARTA03-FILE PARTA04-FILE
003000         PARTA05-FILE PARTA06-FILE PARTA07-FILE PARTA08-FILE
003010         PARTB01-FILE PARTB02-FILE PARTB03-FILE PARTB04-FILE
003020         PARTB05-FILE PARTB06-FILE PARTB07-FILE PARTB08-FILE.
003030
003040 FILE-HANDLER-STATUS-CHECK.
003050     DISPLAY SPACE
003060     DISPLAY "BFUINTERSECT - FILE STATUS EXCEPTION."
003070     DISPLAY "SOURCE-A STATUS: [" WS-BFU-SRCA-STATUS "]."
003080     DISPLAY "SOURCE-B STATUS: [" WS-BFU-SRCB-STATUS "]."
003090     DISPLAY "OUTPUT STATUS..: [" WS-BFU-OUT-STATUS "]."
003100     STOP "BFUINTERSECT HALTED - NOTIFY OPERATIONS.".
003110 END DECLARATIVES.
003120
003130 0000-MAIN-LINE.
003140     PERFORM 1000-BEGIN-INITIALIZE-RUN
003150        THRU 1000-END-INITIALIZE-RUN
003160
003170     PERFORM 2000-BEGIN-CALC-PARTITION-COUNT
003180        THRU 2000-END-CALC-PARTITION-COUNT
003190
003200     PERFORM 3000-BEGIN-SHARD-SOURCE-A
003210        THRU 3000-END-SHARD-SOURCE-A
003220
003230     PERFORM 3500-BEGIN-SHARD-SOURCE-B
003240        THRU 3500-END-SHARD-SOURCE-B
003250
003260     OPEN OUTPUT OUTPUT-FILE
003270
003280     PERFORM 4000-BEGIN-PROCESS-ONE-PARTITION
003290        THRU 4000-END-PROCESS-ONE-PARTITION
003300        VARYING WS-BFU-PART-IDX-WK FROM 1 BY 1
003310          UNTIL WS-BFU-PART-IDX-WK > WS-BFU-PART-COUNT
003320
003330     CLOSE OUTPUT-FILE
003340
003350     PERFORM 9000-BEGIN-DISPLAY-RUN-SUMMARY
003360        THRU 9000-END-DISPLAY-RUN-SUMMARY
003370
003380     STOP RUN.
003390
003400 1000-BEGIN-INITIALIZE-RUN.
003410     DISPLAY SPACE
003420     DISPLAY "BFUINTERSECT - KEYS PRESENT IN BOTH INPUT FILES."
003430     ACCEPT WS-BFU-RUN-TIME FROM TIME
003440     DISPLAY "RUN STARTED AT.: " WS-BFU-RUN-TIME
003450
003460     INITIALIZE WS-BFU-PARTA-CTL-TABLE
003470                WS-BFU-PARTB-CTL-TABLE
003480                WS-BFU-CTL-RECS-WRITTEN.
003490 1000-END-INITIALIZE-RUN.
003500     EXIT.
003510
003520 2000-BEGIN-CALC-PARTITION-COUNT.
003530*    PARTITION-COUNT RULE, COMPUTED FROM WHICHEVER INPUT IS LARGER.
003540     OPEN INPUT SOURCE-A-FILE
003550     MOVE 'N' TO WS-BFU-SRC-EOF-SW
003560    PERFORM 2020-COUNT-ONE-SRCA-LINE
003570       THRU 2020-END-COUNT-ONE-SRCA-LINE
003580         UNTIL WS-BFU-SRC-EOF
003590     CLOSE SOURCE-A-FILE
003600
003610     OPEN INPUT SOURCE-B-FILE
003620     MOVE 'N' TO WS-BFU-SRC-EOF-SW
003630    PERFORM 2040-COUNT-ONE-SRCB-LINE
003640       THRU 2040-END-COUNT-ONE-SRCB-LINE
003650         UNTIL WS-BFU-SRC-EOF
003660     CLOSE SOURCE-B-FILE
003670
003680     COMPUTE WS-BFU-SRCA-TOTAL-BYTES =
003690             WS-BFU-SRCA-REC-COUNT * WS-BFU-LRECL
003700     COMPUTE WS-BFU-SRCB-TOTAL-BYTES =
003710             WS-BFU-SRCB-REC-COUNT * WS-BFU-LRECL
003720
003730     IF WS-BFU-SRCA-TOTAL-BYTES > WS-BFU-SRCB-TOTAL-BYTES
003740        MOVE WS-BFU-SRCA-TOTAL-BYTES TO WS-BFU-LARGER-TOTAL-BYTES
003750     ELSE
003760        MOVE WS-BFU-SRCB-TOTAL-BYTES TO WS-BFU-LARGER-TOTAL-BYTES
003770     END-IF
003780
003790     DIVIDE WS-BFU-LARGER-TOTAL-BYTES
003800            BY WS-BFU-TARGET-PART-BYTES
003810       GIVING WS-BFU-RAW-PART-COUNT
003820       REMAINDER WS-BFU-HASH-QUOT
003830     IF WS-BFU-HASH-QUOT > ZERO
003840        ADD WS-BFU-CTE-ONE TO WS-BFU-RAW-PART-COUNT
003850     END-IF
003860
003870     IF WS-BFU-RAW-PART-COUNT < 1
003880        MOVE 1 TO WS-BFU-PART-COUNT
003890     ELSE
003900        IF WS-BFU-RAW-PART-COUNT > 8
003910           MOVE 8 TO WS-BFU-PART-COUNT
003920        ELSE
003930           MOVE WS-BFU-RAW-PART-COUNT TO WS-BFU-PART-COUNT
003940        END-IF
003950     END-IF
003960
003970     DISPLAY "PARTITION COUNT: " WS-BFU-PART-COUNT.
003980 2000-END-CALC-PARTITION-COUNT.
003990     EXIT.
004000 2020-COUNT-ONE-SRCA-LINE.
004010    READ SOURCE-A-FILE
004020        AT END
004030            MOVE 'Y' TO WS-BFU-SRC-EOF-SW
004040        NOT AT END
004050            ADD WS-BFU-CTE-ONE TO WS-BFU-SRCA-REC-COUNT
004060    END-READ.
004070 2020-END-COUNT-ONE-SRCA-LINE.
004080    EXIT.
004090
004100 2040-COUNT-ONE-SRCB-LINE.
004110    READ SOURCE-B-FILE
004120        AT END
004130            MOVE 'Y' TO WS-BFU-SRC-EOF-SW
004140        NOT AT END
004150            ADD WS-BFU-CTE-ONE TO WS-BFU-SRCB-REC-COUNT
004160    END-READ.
004170 2040-END-COUNT-ONE-SRCB-LINE.
004180    EXIT.
004190
004200
004210 3000-BEGIN-SHARD-SOURCE-A.
004220    PERFORM 3100-OPEN-ONE-PARTA-FILE
004230       VARYING WS-BFU-PARTA-IDX FROM 1 BY 1
004240           UNTIL WS-BFU-PARTA-IDX > WS-BFU-PART-COUNT
004250
004260     OPEN INPUT SOURCE-A-FILE
004270     MOVE 'N' TO WS-BFU-SRC-EOF-SW
004280    PERFORM 3250-READ-AND-SHARD-A-ONE
004290       THRU 3250-END-READ-AND-SHARD-A-ONE
004300         UNTIL WS-BFU-SRC-EOF
004310     CLOSE SOURCE-A-FILE
004320
004330    PERFORM 3900-CLOSE-ONE-PARTA-FILE
004340       VARYING WS-BFU-PARTA-IDX FROM 1 BY 1
004350           UNTIL WS-BFU-PARTA-IDX > WS-BFU-PART-COUNT.
004360 3000-END-SHARD-SOURCE-A.
004370     EXIT.
004380 3250-READ-AND-SHARD-A-ONE.
004390    READ SOURCE-A-FILE INTO WS-BFU-RAW-LINE
004400        AT END
004410            MOVE 'Y' TO WS-BFU-SRC-EOF-SW
004420        NOT AT END
004430            PERFORM 3300-VALIDATE-RECORD
004440            IF WS-BFU-REC-VALID
004450               PERFORM 3320-COMPUTE-PARTITION-NBR
004460               PERFORM 3330-WRITE-TO-PARTA
004470            END-IF
004480    END-READ.
004490 3250-END-READ-AND-SHARD-A-ONE.
004500    EXIT.
004510
004520
004530 3100-OPEN-ONE-PARTA-FILE.
004540     EVALUATE WS-BFU-PARTA-IDX
004550         WHEN 1  OPEN OUTPUT PARTA01-FILE
004560         WHEN 2  OPEN OUTPUT PARTA02-FILE
004570         WHEN 3  OPEN OUTPUT PARTA03-FILE
004580         WHEN 4  OPEN OUTPUT PARTA04-FILE
004590         WHEN 5  OPEN OUTPUT PARTA05-FILE
004600         WHEN 6  OPEN OUTPUT PARTA06-FILE
004610         WHEN 7  OPEN OUTPUT PARTA07-FILE
004620         WHEN 8  OPEN OUTPUT PARTA08-FILE
004630     END-EVALUATE.
004640 3100-END-OPEN-ONE-PARTA-FILE.
004650     EXIT.
004660
004670 3300-VALIDATE-RECORD.
004680*    ACCEPT(ROW), SAME RULE EVERY PROGRAM IN THE SUITE USES.
004690     MOVE 'N' TO WS-BFU-REC-VALID-SW
004700     MOVE 0   TO WS-BFU-COMMA-COUNT
004710     IF WS-BFU-RAW-LINE NOT = SPACES
004720        INSPECT WS-BFU-RAW-LINE TALLYING WS-BFU-COMMA-COUNT
004730                FOR ALL ','
004740        IF WS-BFU-COMMA-COUNT = 1
004750           MOVE SPACES TO WS-BFU-VAL-WORK
004760           UNSTRING WS-BFU-RAW-LINE DELIMITED BY
004770                    WS-BFU-COMMA-LITERAL
004780               INTO WS-BFU-VAL-KEY-WORK
004790                    WS-BFU-VAL-CNT-WORK
004800           END-UNSTRING
004810           IF WS-BFU-VAL-KEY-WORK NOT = SPACES
004820              AND WS-BFU-VAL-CNT-WORK NOT = SPACES
004830              MOVE 'Y' TO WS-BFU-REC-VALID-SW
004840           END-IF
004850        END-IF
004860     END-IF.
004870 3300-END-VALIDATE-RECORD.
004880     EXIT.
004890
004900 3320-COMPUTE-PARTITION-NBR.
004910*    HASH(KEY), SAME ROLLING HASH AS BFUSHARD -- USED ON BOTH SIDES
004920*    SO A AND B LAND THE SAME KEY IN THE SAME PARTITION NUMBER.
004930     MOVE 0 TO WS-BFU-HASH-ACCUM
004940    PERFORM 3325-ACCUM-ONE-HASH-DIGIT
004950       THRU 3325-END-ACCUM-ONE-HASH-DIGIT
004960         VARYING WS-BFU-KEY-POS FROM 1 BY 1
004970             UNTIL WS-BFU-KEY-POS > 32
004980
004990     DIVIDE WS-BFU-HASH-ACCUM BY WS-BFU-PART-COUNT
005000       GIVING WS-BFU-HASH-QUOT
005010       REMAINDER WS-BFU-PART-NBR-ZERO
005020     COMPUTE WS-BFU-PART-NBR = WS-BFU-PART-NBR-ZERO + 1.
005030 3320-END-COMPUTE-PARTITION-NBR.
005040     EXIT.
005050 3325-ACCUM-ONE-HASH-DIGIT.
005060    MOVE WS-BFU-REC-KEY (WS-BFU-KEY-POS:1)
005070      TO WS-BFU-HEX-CHAR-WK
005080    SET WS-BFU-HEX-IDX TO 1
005090    SEARCH ALL WS-BFU-HEX-ENTRY
005100        AT END
005110            MOVE 0 TO WS-BFU-HEX-VALUE-WK
005120        WHEN WS-BFU-HEX-CHAR (WS-BFU-HEX-IDX) =
005130                 WS-BFU-HEX-CHAR-WK
005140            MOVE WS-BFU-HEX-VALUE (WS-BFU-HEX-IDX)
005150              TO WS-BFU-HEX-VALUE-WK
005160    END-SEARCH
005170    COMPUTE WS-BFU-HASH-ACCUM =
005180            (WS-BFU-HASH-ACCUM * 16) + WS-BFU-HEX-VALUE-WK
005190    DIVIDE WS-BFU-HASH-ACCUM BY WS-BFU-HASH-MODULUS
005200      GIVING WS-BFU-HASH-QUOT
005210      REMAINDER WS-BFU-HASH-ACCUM.
005220 3325-END-ACCUM-ONE-HASH-DIGIT.
005230    EXIT.
005240
005250
005260 3330-WRITE-TO-PARTA.
005270     EVALUATE WS-BFU-PART-NBR
005280         WHEN 1  WRITE PARTA01-REC FROM WS-BFU-RAW-LINE
005290         WHEN 2  WRITE PARTA02-REC FROM WS-BFU-RAW-LINE
005300         WHEN 3  WRITE PARTA03-REC FROM WS-BFU-RAW-LINE
005310         WHEN 4  WRITE PARTA04-REC FROM WS-BFU-RAW-LINE
005320         WHEN 5  WRITE PARTA05-REC FROM WS-BFU-RAW-LINE
005330         WHEN 6  WRITE PARTA06-REC FROM WS-BFU-RAW-LINE
005340         WHEN 7  WRITE PARTA07-REC FROM WS-BFU-RAW-LINE
005350         WHEN 8  WRITE PARTA08-REC FROM WS-BFU-RAW-LINE
005360     END-EVALUATE
005370     ADD WS-BFU-CTE-ONE
005380       TO WS-BFU-PARTA-REC-COUNT (WS-BFU-PART-NBR).
005390 3330-END-WRITE-TO-PARTA.
005400     EXIT.
005410
005420 3900-CLOSE-ONE-PARTA-FILE.
005430     EVALUATE WS-BFU-PARTA-IDX
005440         WHEN 1  CLOSE PARTA01-FILE
005450         WHEN 2  CLOSE PARTA02-FILE
005460         WHEN 3  CLOSE PARTA03-FILE
005470         WHEN 4  CLOSE PARTA04-FILE
005480         WHEN 5  CLOSE PARTA05-FILE
005490         WHEN 6  CLOSE PARTA06-FILE
005500         WHEN 7  CLOSE PARTA07-FILE
005510         WHEN 8  CLOSE PARTA08-FILE
005520     END-EVALUATE.
005530 3900-END-CLOSE-ONE-PARTA-FILE.
005540     EXIT.
005550
005560 3500-BEGIN-SHARD-SOURCE-B.
005570    PERFORM 3600-OPEN-ONE-PARTB-FILE
005580       VARYING WS-BFU-PARTB-IDX FROM 1 BY 1
005590           UNTIL WS-BFU-PARTB-IDX > WS-BFU-PART-COUNT
005600
005610     OPEN INPUT SOURCE-B-FILE
005620     MOVE 'N' TO WS-BFU-SRC-EOF-SW
005630    PERFORM 3550-READ-AND-SHARD-B-ONE
005640       THRU 3550-END-READ-AND-SHARD-B-ONE
005650         UNTIL WS-BFU-SRC-EOF
005660     CLOSE SOURCE-B-FILE
005670
005680    PERFORM 3990-CLOSE-ONE-PARTB-FILE
005690       VARYING WS-BFU-PARTB-IDX FROM 1 BY 1
005700           UNTIL WS-BFU-PARTB-IDX > WS-BFU-PART-COUNT.
005710 3500-END-SHARD-SOURCE-B.
005720     EXIT.
005730 3550-READ-AND-SHARD-B-ONE.
005740    READ SOURCE-B-FILE INTO WS-BFU-RAW-LINE
005750        AT END
005760            MOVE 'Y' TO WS-BFU-SRC-EOF-SW
005770        NOT AT END
005780            PERFORM 3300-VALIDATE-RECORD
005790            IF WS-BFU-REC-VALID
005800               PERFORM 3320-COMPUTE-PARTITION-NBR
005810               PERFORM 3630-WRITE-TO-PARTB
005820            END-IF
005830    END-READ.
005840 3550-END-READ-AND-SHARD-B-ONE.
005850    EXIT.
005860
005870
005880 3600-OPEN-ONE-PARTB-FILE.
005890     EVALUATE WS-BFU-PARTB-IDX
005900         WHEN 1  OPEN OUTPUT PARTB01-FILE
005910         WHEN 2  OPEN OUTPUT PARTB02-FILE
005920         WHEN 3  OPEN OUTPUT PARTB03-FILE
005930         WHEN 4  OPEN OUTPUT PARTB04-FILE
005940         WHEN 5  OPEN OUTPUT PARTB05-FILE
005950         WHEN 6  OPEN OUTPUT PARTB06-FILE
005960         WHEN 7  OPEN OUTPUT PARTB07-FILE
005970         WHEN 8  OPEN OUTPUT PARTB08-FILE
005980     END-EVALUATE.
005990 3600-END-OPEN-ONE-PARTB-FILE.
006000     EXIT.
006010
006020 3630-WRITE-TO-PARTB.
006030     EVALUATE WS-BFU-PART-NBR
006040         WHEN 1  WRITE PARTB01-REC FROM WS-BFU-RAW-LINE
006050         WHEN 2  WRITE PARTB02-REC FROM WS-BFU-RAW-LINE
006060         WHEN 3  WRITE PARTB03-REC FROM WS-BFU-RAW-LINE
006070         WHEN 4  WRITE PARTB04-REC FROM WS-BFU-RAW-LINE
006080         WHEN 5  WRITE PARTB05-REC FROM WS-BFU-RAW-LINE
006090         WHEN 6  WRITE PARTB06-REC FROM WS-BFU-RAW-LINE
006100         WHEN 7  WRITE PARTB07-REC FROM WS-BFU-RAW-LINE
006110         WHEN 8  WRITE PARTB08-REC FROM WS-BFU-RAW-LINE
006120     END-EVALUATE
006130     ADD WS-BFU-CTE-ONE
006140       TO WS-BFU-PARTB-REC-COUNT (WS-BFU-PART-NBR).
006150 3630-END-WRITE-TO-PARTB.
006160     EXIT.
006170
006180 3990-CLOSE-ONE-PARTB-FILE.
006190     EVALUATE WS-BFU-PARTB-IDX
006200         WHEN 1  CLOSE PARTB01-FILE
006210         WHEN 2  CLOSE PARTB02-FILE
006220         WHEN 3  CLOSE PARTB03-FILE
006230         WHEN 4  CLOSE PARTB04-FILE
006240         WHEN 5  CLOSE PARTB05-FILE
006250         WHEN 6  CLOSE PARTB06-FILE
006260         WHEN 7  CLOSE PARTB07-FILE
006270         WHEN 8  CLOSE PARTB08-FILE
006280     END-EVALUATE.
006290 3990-END-CLOSE-ONE-PARTB-FILE.
006300     EXIT.
006310
006320 4000-BEGIN-PROCESS-ONE-PARTITION.
006330*    FOR ONE PARTITION INDEX: BUILD A'S KEYED SET, BUILD B'S KEYED
006340*    SET, THEN APPLY THE INTERSECT RULE ACROSS THE TWO SETS.
006350     MOVE 0 TO WS-BFU-SETA-ENTRY-TOTAL
006360     MOVE 0 TO WS-BFU-SETB-ENTRY-TOTAL
006370
006380     PERFORM 4100-OPEN-PARTA-AS-INPUT
006390     MOVE 'N' TO WS-BFU-SRC-EOF-SW
006400    PERFORM 4120-READ-AND-STORE-A-ONE
006410       THRU 4120-END-READ-AND-STORE-A-ONE
006420         UNTIL WS-BFU-SRC-EOF
006430     PERFORM 4300-CLOSE-PARTA-INPUT
006440
006450     PERFORM 4400-OPEN-PARTB-AS-INPUT
006460     MOVE 'N' TO WS-BFU-SRC-EOF-SW
006470    PERFORM 4420-READ-AND-STORE-B-ONE
006480       THRU 4420-END-READ-AND-STORE-B-ONE
006490         UNTIL WS-BFU-SRC-EOF
006500     PERFORM 4600-CLOSE-PARTB-INPUT
006510
006520     PERFORM 4700-APPLY-INTERSECT
006530        VARYING WS-BFU-SETA-SCAN-IDX FROM 1 BY 1
006540          UNTIL WS-BFU-SETA-SCAN-IDX > WS-BFU-SETA-ENTRY-TOTAL.
006550 4000-END-PROCESS-ONE-PARTITION.
006560     EXIT.
006570
006580 4100-OPEN-PARTA-AS-INPUT.
006590     EVALUATE WS-BFU-PART-IDX-WK
006600         WHEN 1  OPEN INPUT PARTA01-FILE
006610         WHEN 2  OPEN INPUT PARTA02-FILE
006620         WHEN 3  OPEN INPUT PARTA03-FILE
006630         WHEN 4  OPEN INPUT PARTA04-FILE
006640         WHEN 5  OPEN INPUT PARTA05-FILE
006650         WHEN 6  OPEN INPUT PARTA06-FILE
006660         WHEN 7  OPEN INPUT PARTA07-FILE
006670         WHEN 8  OPEN INPUT PARTA08-FILE
006680     END-EVALUATE.
006690 4100-END-OPEN-PARTA-AS-INPUT.
006700     EXIT.
006710
006720 4110-READ-ONE-PARTA-LINE.
006730     EVALUATE WS-BFU-PART-IDX-WK
006740         WHEN 1  READ PARTA01-FILE INTO WS-BFU-RAW-LINE
006750                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006760         WHEN 2  READ PARTA02-FILE INTO WS-BFU-RAW-LINE
006770                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006780         WHEN 3  READ PARTA03-FILE INTO WS-BFU-RAW-LINE
006790                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006800         WHEN 4  READ PARTA04-FILE INTO WS-BFU-RAW-LINE
006810                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006820         WHEN 5  READ PARTA05-FILE INTO WS-BFU-RAW-LINE
006830                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006840         WHEN 6  READ PARTA06-FILE INTO WS-BFU-RAW-LINE
006850                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006860         WHEN 7  READ PARTA07-FILE INTO WS-BFU-RAW-LINE
006870                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006880         WHEN 8  READ PARTA08-FILE INTO WS-BFU-RAW-LINE
006890                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006900     END-EVALUATE.
006910 4110-END-READ-ONE-PARTA-LINE.
006920     EXIT.
006930
006940 4120-READ-AND-STORE-A-ONE.
006950    PERFORM 4110-READ-ONE-PARTA-LINE
006960    IF NOT WS-BFU-SRC-EOF
006970       PERFORM 4200-STORE-OR-CLASH-A
006980    END-IF.
006990 4120-END-READ-AND-STORE-A-ONE.
007000    EXIT.
007010
007020 4200-STORE-OR-CLASH-A.
007030*    KEYED-SET BUILD FOR SIDE A.  LAST-SEEN WINS ON A DUPLICATE KEY.
007040
007050     MOVE 'N' TO WS-BFU-SET-FOUND-SW
007060     MOVE 0   TO WS-BFU-SET-FOUND-IDX
007070    PERFORM 4210-SCAN-ONE-SETA-ENTRY
007080       THRU 4210-END-SCAN-ONE-SETA-ENTRY
007090         VARYING WS-BFU-SETA-SCAN-IDX FROM 1 BY 1
007100             UNTIL WS-BFU-SETA-SCAN-IDX > WS-BFU-SETA-ENTRY-TOTAL
007110               OR WS-BFU-SET-FOUND
007120
007130     IF WS-BFU-SET-FOUND
007140        MOVE WS-BFU-REC-COUNT
007150          TO WS-BFU-SETA-COUNT (WS-BFU-SET-FOUND-IDX)
007160     ELSE
007170        ADD WS-BFU-CTE-ONE TO WS-BFU-SETA-ENTRY-TOTAL
007180        SET WS-BFU-SETA-WRITE-IDX TO WS-BFU-SETA-ENTRY-TOTAL
007190        MOVE WS-BFU-REC-KEY
007200          TO WS-BFU-SETA-KEY (WS-BFU-SETA-WRITE-IDX)
007210        MOVE WS-BFU-REC-COUNT
007220          TO WS-BFU-SETA-COUNT (WS-BFU-SETA-WRITE-IDX)
007230     END-IF.
007240 4200-END-STORE-OR-CLASH-A.
007250     EXIT.
007260 4210-SCAN-ONE-SETA-ENTRY.
007270    IF WS-BFU-SETA-KEY (WS-BFU-SETA-SCAN-IDX) = WS-BFU-REC-KEY
007280       MOVE 'Y' TO WS-BFU-SET-FOUND-SW
007290       SET WS-BFU-SET-FOUND-IDX TO WS-BFU-SETA-SCAN-IDX
007300    END-IF.
007310 4210-END-SCAN-ONE-SETA-ENTRY.
007320    EXIT.
007330
007340
007350 4300-CLOSE-PARTA-INPUT.
007360     EVALUATE WS-BFU-PART-IDX-WK
007370         WHEN 1  CLOSE PARTA01-FILE
007380         WHEN 2  CLOSE PARTA02-FILE
007390         WHEN 3  CLOSE PARTA03-FILE
007400         WHEN 4  CLOSE PARTA04-FILE
007410         WHEN 5  CLOSE PARTA05-FILE
007420         WHEN 6  CLOSE PARTA06-FILE
007430         WHEN 7  CLOSE PARTA07-FILE
007440         WHEN 8  CLOSE PARTA08-FILE
007450     END-EVALUATE.
007460 4300-END-CLOSE-PARTA-INPUT.
007470     EXIT.
007480
007490 4400-OPEN-PARTB-AS-INPUT.
007500     EVALUATE WS-BFU-PART-IDX-WK
007510         WHEN 1  OPEN INPUT PARTB01-FILE
007520         WHEN 2  OPEN INPUT PARTB02-FILE
007530         WHEN 3  OPEN INPUT PARTB03-FILE
007540         WHEN 4  OPEN INPUT PARTB04-FILE
007550         WHEN 5  OPEN INPUT PARTB05-FILE
007560         WHEN 6  OPEN INPUT PARTB06-FILE
007570         WHEN 7  OPEN INPUT PARTB07-FILE
007580         WHEN 8  OPEN INPUT PARTB08-FILE
007590     END-EVALUATE.
007600 4400-END-OPEN-PARTB-AS-INPUT.
007610     EXIT.
007620
007630 4410-READ-ONE-PARTB-LINE.
007640     EVALUATE WS-BFU-PART-IDX-WK
007650         WHEN 1  READ PARTB01-FILE INTO WS-BFU-RAW-LINE
007660                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007670         WHEN 2  READ PARTB02-FILE INTO WS-BFU-RAW-LINE
007680                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007690         WHEN 3  READ PARTB03-FILE INTO WS-BFU-RAW-LINE
007700                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007710         WHEN 4  READ PARTB04-FILE INTO WS-BFU-RAW-LINE
007720                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007730         WHEN 5  READ PARTB05-FILE INTO WS-BFU-RAW-LINE
007740                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007750         WHEN 6  READ PARTB06-FILE INTO WS-BFU-RAW-LINE
007760                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007770         WHEN 7  READ PARTB07-FILE INTO WS-BFU-RAW-LINE
007780                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007790         WHEN 8  READ PARTB08-FILE INTO WS-BFU-RAW-LINE
007800                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007810     END-EVALUATE.
007820 4410-END-READ-ONE-PARTB-LINE.
007830     EXIT.
007840 4420-READ-AND-STORE-B-ONE.
007850    PERFORM 4410-READ-ONE-PARTB-LINE
007860    IF NOT WS-BFU-SRC-EOF
007870       PERFORM 4500-STORE-OR-CLASH-B
007880    END-IF.
007890 4420-END-READ-AND-STORE-B-ONE.
007900    EXIT.
007910
007920
007930 4500-STORE-OR-CLASH-B.
007940*    KEYED-SET BUILD FOR SIDE B.  LAST-SEEN WINS ON A DUPLICATE KEY.
007950     MOVE 'N' TO WS-BFU-SET-FOUND-SW
007960     MOVE 0   TO WS-BFU-SET-FOUND-IDX
007970    PERFORM 4510-SCAN-ONE-SETB-ENTRY
007980       THRU 4510-END-SCAN-ONE-SETB-ENTRY
007990         VARYING WS-BFU-SETB-SCAN-IDX FROM 1 BY 1
008000             UNTIL WS-BFU-SETB-SCAN-IDX > WS-BFU-SETB-ENTRY-TOTAL
008010               OR WS-BFU-SET-FOUND
008020
008030     IF WS-BFU-SET-FOUND
008040        MOVE WS-BFU-REC-COUNT
008050          TO WS-BFU-SETB-COUNT (WS-BFU-SET-FOUND-IDX)
008060     ELSE
008070        ADD WS-BFU-CTE-ONE TO WS-BFU-SETB-ENTRY-TOTAL
008080        SET WS-BFU-SETB-WRITE-IDX TO WS-BFU-SETB-ENTRY-TOTAL
008090        MOVE WS-BFU-REC-KEY
008100          TO WS-BFU-SETB-KEY (WS-BFU-SETB-WRITE-IDX)
008110        MOVE WS-BFU-REC-COUNT
008120          TO WS-BFU-SETB-COUNT (WS-BFU-SETB-WRITE-IDX)
008130     END-IF.
008140 4500-END-STORE-OR-CLASH-B.
008150     EXIT.
008160 4510-SCAN-ONE-SETB-ENTRY.
008170    IF WS-BFU-SETB-KEY (WS-BFU-SETB-SCAN-IDX) = WS-BFU-REC-KEY
008180       MOVE 'Y' TO WS-BFU-SET-FOUND-SW
008190       SET WS-BFU-SET-FOUND-IDX TO WS-BFU-SETB-SCAN-IDX
008200    END-IF.
008210 4510-END-SCAN-ONE-SETB-ENTRY.
008220    EXIT.
008230
008240
008250 4600-CLOSE-PARTB-INPUT.
008260     EVALUATE WS-BFU-PART-IDX-WK
008270         WHEN 1  CLOSE PARTB01-FILE
008280         WHEN 2  CLOSE PARTB02-FILE
008290         WHEN 3  CLOSE PARTB03-FILE
008300         WHEN 4  CLOSE PARTB04-FILE
008310         WHEN 5  CLOSE PARTB05-FILE
008320         WHEN 6  CLOSE PARTB06-FILE
008330         WHEN 7  CLOSE PARTB07-FILE
008340         WHEN 8  CLOSE PARTB08-FILE
008350     END-EVALUATE.
008360 4600-END-CLOSE-PARTB-INPUT.
008370     EXIT.
008380
008390 4700-APPLY-INTERSECT.
008400*    INTERSECT(A,B) -- FOR EACH A ENTRY, LINEAR-SCAN SIDE B'S TABLE
008410*    FOR THE SAME KEY.  A KEY FOUND IN BOTH PRODUCES ONE MERGED
008420*    RECORD; A KEY ONLY IN A IS DROPPED WITHOUT BEING WRITTEN.
008430     MOVE 'N' TO WS-BFU-SET-FOUND-SW
008440     MOVE 0   TO WS-BFU-SET-FOUND-IDX
008450    PERFORM 4710-SCAN-ONE-SETB-FOR-MATCH
008460       THRU 4710-END-SCAN-ONE-SETB-FOR-MATCH
008470         VARYING WS-BFU-SETB-SCAN-IDX FROM 1 BY 1
008480             UNTIL WS-BFU-SETB-SCAN-IDX > WS-BFU-SETB-ENTRY-TOTAL
008490               OR WS-BFU-SET-FOUND
008500
008510     IF WS-BFU-SET-FOUND
008520        MOVE SPACES TO WS-BFU-RAW-LINE
008530        MOVE WS-BFU-SETA-COUNT (WS-BFU-SETA-SCAN-IDX)
008540          TO WS-BFU-MRG-COUNT-1
008550        MOVE WS-BFU-COMMA-LITERAL
008560          TO WS-BFU-MRG-SEP
008570        MOVE WS-BFU-SETB-COUNT (WS-BFU-SET-FOUND-IDX)
008580          TO WS-BFU-MRG-COUNT-2
008590        WRITE OUT-REC FROM WS-BFU-RAW-LINE
008600        ADD WS-BFU-CTE-ONE TO WS-BFU-CTL-RECS-WRITTEN
008610     END-IF.
008620 4700-END-APPLY-INTERSECT.
008630     EXIT.
008640 4710-SCAN-ONE-SETB-FOR-MATCH.
008650    IF WS-BFU-SETB-KEY (WS-BFU-SETB-SCAN-IDX) =
008660             WS-BFU-SETA-KEY (WS-BFU-SETA-SCAN-IDX)
008670       MOVE 'Y' TO WS-BFU-SET-FOUND-SW
008680       SET WS-BFU-SET-FOUND-IDX TO WS-BFU-SETB-SCAN-IDX
008690    END-IF.
008700 4710-END-SCAN-ONE-SETB-FOR-MATCH.
008710    EXIT.
008720
008730
008740 9000-BEGIN-DISPLAY-RUN-SUMMARY.
008750     ACCEPT WS-BFU-RUN-TIME FROM TIME
008760     DISPLAY SPACE
008770     DISPLAY "BFUINTERSECT - RUN SUMMARY."
008780     DISPLAY "OPERATION......: INTERSECT"
008790     DISPLAY "PARTITIONS MADE: " WS-BFU-PART-COUNT
008800     DISPLAY "RECORDS WRITTEN: " WS-BFU-CTL-RECS-WRITTEN
008810     DISPLAY "RUN ENDED AT...: " WS-BFU-RUN-TIME.
008820 9000-END-DISPLAY-RUN-SUMMARY.
008830     EXIT.
008840
008850 END PROGRAM BFUINTERSECT.
