000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BFUDIFFER.
000030 AUTHOR. D K SOUDERS.
000040 INSTALLATION. CENTRAL COMPUTING SERVICES.
000050 DATE-WRITTEN. 1989-08-25.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080****************************************************************
000090*   PROGRAM......: BFUDIFFER                                   *
000100*   DESCRIPTION..: DIFFERENCE operation of the Big-File Record  *
000110*                  Utility batch suite -- "A MINUS B".  SHARDS  *
000120*                  SOURCE-A-FILE AND SOURCE-B-FILE INTO THE     *
000130*                  SAME NUMBER OF PARTITIONS (COMPUTED FROM     *
000140*                  WHICHEVER INPUT IS LARGER), THEN FOR EACH    *
000150*                  PARTITION PAIR BUILDS A KEYED SET OF A'S     *
000160*                  RECORDS AND A KEYED SET OF B'S RECORDS IN    *
000170*                  WORKING STORAGE.  THE RESULT IS THE A        *
000180*                  RECORDS WHOSE KEY IS ABSENT FROM B'S SET --  *
000190*                  NO CLASH RULE IS INVOKED, SINCE A DIFFERENCE *
000200*                  NEVER COMBINES A RECORD FROM EACH SIDE.      *
000210*                  Partition result sets are written to the     *
000220*                  output in partition order; this program does *
000230*                  not sort its own output -- pipe the output    *
000240*                  through BFUSORT if a sorted result is needed. *
000250****************************************************************
000260*   CHANGE LOG                                                 *
000270*   ----------                                                 *
000280*   1989-08-25  DKS  BFU-0012  ORIGINAL PROGRAM.                *
000290*   1989-09-18  DKS  BFU-0018  PARTITION COUNT FLOOR OF 1, SAME *
000300*                              FIX AS BFUSHARD BFU-0019.        *
000310*   1991-11-14  DKS  BFU-0054  WIDENED RAW LINE TO 80 BYTES TO  *
000320*                              MATCH BfuDataRec.                *
000330*   1993-05-02  DKS  BFU-0067  ADDED UPSI-0 SWITCH, SAME AS     *
000340*                              BFUSHARD BFU-0061.                *
000350*   1996-06-05  MTC  BFU-0096  TARGET PARTITION SIZE PROMPTABLE *
000360*                              (SEE BfuParms).                  *
000370*   1997-10-30  MTC  BFU-0107  RAISED MAX KEYED-SET ENTRIES     *
000380*                              TABLE FROM 2000 TO 6000 PER SIDE, *
000390*                              SAME AS BFUSORT BFU-0103.        *
000400*   1998-09-21  RHL  BFU-0118  Y2K REVIEW OF THIS PROGRAM.  NO  *
000410*                              DATE FIELDS ARE PROCESSED HERE.  *
000420*                              NO CHANGE REQUIRED.              *
000430*   2001-02-09  MTC  BFU-0139  PARTITION COUNT CLAMPED TO 8,    *
000440*                              SAME AS BFUSHARD BFU-0134.       *
000450*   2003-04-17  DKS  BFU-0152  DROPPED THE INDEXED WORK FILE    *
000460*                              THIS PROGRAM USED TO BUILD EACH   *
000470*                              SIDE'S KEYED SET -- SAME FIX AS   *
000480*                              BFUUNIQUE BFU-0149.  BOTH SETS    *
000490*                              ARE NOW BUILT IN WORKING-STORAGE  *
000500*                              TABLES.                            *
000510*   2006-02-20  JPK  BFU-0161  WS-BFU-SRC-EOF-SW WAS NEVER RESET *
000520*                              BACK TO 'N' AFTER THE FIRST READ  *
000530*                              LOOP IN THIS PROGRAM -- EVERY     *
000540*                              LATER PASS (COUNTING SOURCE B,    *
000550*                              SHARDING EITHER SIDE, BUILDING    *
000560*                              EITHER PARTITION'S KEYED SET) SAW *
000570*                              THE SWITCH ALREADY 'Y' AND RAN     *
000580*                              ZERO TIMES, SO THE OUTPUT FILE WAS*
000590*                              ALWAYS EMPTY.  ADDED THE MISSING  *
000600*                              'MOVE 'N' TO WS-BFU-SRC-EOF-SW'   *
000610*                              RESET BEFORE EACH SUCH LOOP.       *
000620****************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     UPSI-0 ON  STATUS IS WS-BFU-KEEP-TEMP-SW
000680            OFF STATUS IS WS-BFU-PURGE-TEMP-SW.
000690
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT SOURCE-A-FILE ASSIGN TO SRCAFILE
000730            ORGANIZATION IS LINE SEQUENTIAL
000740            FILE STATUS  IS WS-BFU-SRCA-STATUS.
000750
000760     SELECT SOURCE-B-FILE ASSIGN TO SRCBFILE
000770            ORGANIZATION IS LINE SEQUENTIAL
000780            FILE STATUS  IS WS-BFU-SRCB-STATUS.
000790
000800     SELECT OUTPUT-FILE   ASSIGN TO OUTFILE
000810            ORGANIZATION IS LINE SEQUENTIAL
000820            FILE STATUS  IS WS-BFU-OUT-STATUS.
000830
000840     SELECT PARTA01-FILE  ASSIGN TO PARTA01
000850            ORGANIZATION IS LINE SEQUENTIAL
000860            FILE STATUS  IS WS-BFU-PARTA-STATUS (1).
000870     SELECT PARTA02-FILE  ASSIGN TO PARTA02
000880            ORGANIZATION IS LINE SEQUENTIAL
000890            FILE STATUS  IS WS-BFU-PARTA-STATUS (2).
000900     SELECT PARTA03-FILE  ASSIGN TO PARTA03
000910            ORGANIZATION IS LINE SEQUENTIAL
000920            FILE STATUS  IS WS-BFU-PARTA-STATUS (3).
000930     SELECT PARTA04-FILE  ASSIGN TO PARTA04
000940            ORGANIZATION IS LINE SEQUENTIAL
000950            FILE STATUS  IS WS-BFU-PARTA-STATUS (4).
000960     SELECT PARTA05-FILE  ASSIGN TO PARTA05
000970            ORGANIZATION IS LINE SEQUENTIAL
000980            FILE STATUS  IS WS-BFU-PARTA-STATUS (5).
000990     SELECT PARTA06-FILE  ASSIGN TO PARTA06
001000            ORGANIZATION IS LINE SEQUENTIAL
001010            FILE STATUS  IS WS-BFU-PARTA-STATUS (6).
001020     SELECT PARTA07-FILE  ASSIGN TO PARTA07
001030            ORGANIZATION IS LINE SEQUENTIAL
001040            FILE STATUS  IS WS-BFU-PARTA-STATUS (7).
001050     SELECT PARTA08-FILE  ASSIGN TO PARTA08
001060            ORGANIZATION IS LINE SEQUENTIAL
001070            FILE STATUS  IS WS-BFU-PARTA-STATUS (8).
001080
001090     SELECT PARTB01-FILE  ASSIGN TO PARTB01
001100            ORGANIZATION IS LINE SEQUENTIAL
001110            FILE STATUS  IS WS-BFU-PARTB-STATUS (1).
001120     SELECT PARTB02-FILE  ASSIGN TO PARTB02
001130            ORGANIZATION IS LINE SEQUENTIAL
001140            FILE STATUS  IS WS-BFU-PARTB-STATUS (2).
001150     SELECT PARTB03-FILE  ASSIGN TO PARTB03
001160            ORGANIZATION IS LINE SEQUENTIAL
001170            FILE STATUS  IS WS-BFU-PARTB-STATUS (3).
001180     SELECT PARTB04-FILE  ASSIGN TO PARTB04
001190            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS  IS WS-BFU-PARTB-STATUS (4).
001210     SELECT PARTB05-FILE  ASSIGN TO PARTB05
001220            ORGANIZATION IS LINE SEQUENTIAL
001230            FILE STATUS  IS WS-BFU-PARTB-STATUS (5).
001240     SELECT PARTB06-FILE  ASSIGN TO PARTB06
001250            ORGANIZATION IS LINE SEQUENTIAL
001260            FILE STATUS  IS WS-BFU-PARTB-STATUS (6).
001270     SELECT PARTB07-FILE  ASSIGN TO PARTB07
001280            ORGANIZATION IS LINE SEQUENTIAL
001290            FILE STATUS  IS WS-BFU-PARTB-STATUS (7).
001300     SELECT PARTB08-FILE  ASSIGN TO PARTB08
001310            ORGANIZATION IS LINE SEQUENTIAL
001320            FILE STATUS  IS WS-BFU-PARTB-STATUS (8).
001330
001340 DATA DIVISION.
001350 FILE SECTION.
001360 FD  SOURCE-A-FILE.
001370 01  SRCA-REC.
001380     05  FILLER                  PIC X(80).
001390 FD  SOURCE-B-FILE.
001400 01  SRCB-REC.
001410     05  FILLER                  PIC X(80).
001420 FD  OUTPUT-FILE.
001430 01  OUT-REC.
001440     05  FILLER                  PIC X(80).
001450
001460 FD  PARTA01-FILE.
001470 01  PARTA01-REC.
001480     05  FILLER                  PIC X(80).
001490 FD  PARTA02-FILE.
001500 01  PARTA02-REC.
001510     05  FILLER                  PIC X(80).
001520 FD  PARTA03-FILE.
001530 01  PARTA03-REC.
001540     05  FILLER                  PIC X(80).
001550 FD  PARTA04-FILE.
001560 01  PARTA04-REC.
001570     05  FILLER                  PIC X(80).
001580 FD  PARTA05-FILE.
001590 01  PARTA05-REC.
001600     05  FILLER                  PIC X(80).
001610 FD  PARTA06-FILE.
001620 01  PARTA06-REC.
001630     05  FILLER                  PIC X(80).
001640 FD  PARTA07-FILE.
001650 01  PARTA07-REC.
001660     05  FILLER                  PIC X(80).
001670 FD  PARTA08-FILE.
001680 01  PARTA08-REC.
001690     05  FILLER                  PIC X(80).
001700
001710 FD  PARTB01-FILE.
001720 01  PARTB01-REC.
001730     05  FILLER                  PIC X(80).
001740 FD  PARTB02-FILE.
001750 01  PARTB02-REC.
001760     05  FILLER                  PIC X(80).
001770 FD  PARTB03-FILE.
001780 01  PARTB03-REC.
001790     05  FILLER                  PIC X(80).
001800 FD  PARTB04-FILE.
001810 01  PARTB04-REC.
001820     05  FILLER                  PIC X(80).
001830 FD  PARTB05-FILE.
001840 01  PARTB05-REC.
001850     05  FILLER                  PIC X(80).
001860 FD  PARTB06-FILE.
001870 01  PARTB06-REC.
001880     05  FILLER                  PIC X(80).
001890 FD  PARTB07-FILE.
001900 01  PARTB07-REC.
001910     05  FILLER                  PIC X(80).
001920 FD  PARTB08-FILE.
001930 01  PARTB08-REC.
001940     05  FILLER                  PIC X(80).
001950
001960 WORKING-STORAGE SECTION.
001970 COPY BfuDataRec.
001980 COPY BfuHashTab.
001990 COPY BfuParms.
002000
002010 78  WS-BFU-MAX-SET-RECS                          VALUE 6000.
002020
002030*----------- SIDE-A KEYED-SET WORK TABLE -------------------------
002040 01  WS-BFU-SET-A-TABLE.
002050     05  WS-BFU-SET-A-ENTRY OCCURS WS-BFU-MAX-SET-RECS TIMES
002060             INDEXED BY WS-BFU-SETA-SCAN-IDX WS-BFU-SETA-WRITE-IDX.
002070         10  WS-BFU-SETA-KEY       PIC X(32).
002080         10  WS-BFU-SETA-COUNT     PIC 9(08).
002090        10  FILLER                PIC X(01).
002100 77  WS-BFU-SETA-ENTRY-TOTAL       PIC 9(05) COMP VALUE 0.
002110
002120*----------- SIDE-B KEYED-SET WORK TABLE -------------------------
002130 01  WS-BFU-SET-B-TABLE.
002140     05  WS-BFU-SET-B-ENTRY OCCURS WS-BFU-MAX-SET-RECS TIMES
002150             INDEXED BY WS-BFU-SETB-SCAN-IDX WS-BFU-SETB-WRITE-IDX.
002160         10  WS-BFU-SETB-KEY       PIC X(32).
002170         10  WS-BFU-SETB-COUNT     PIC 9(08).
002180        10  FILLER                PIC X(01).
002190 77  WS-BFU-SETB-ENTRY-TOTAL       PIC 9(05) COMP VALUE 0.
002200
002210 77  WS-BFU-SET-FOUND-SW           PIC X     VALUE 'N'.
002220     88  WS-BFU-SET-FOUND                    VALUE 'Y'.
002230 77  WS-BFU-SET-FOUND-IDX          PIC 9(05) COMP VALUE 0.
002240
002250*----------- FILE STATUS AND SWITCHES ---------------------------
002260 77  WS-BFU-SRCA-STATUS            PIC XX    VALUE SPACES.
002270 77  WS-BFU-SRCB-STATUS            PIC XX    VALUE SPACES.
002280 77  WS-BFU-OUT-STATUS             PIC XX    VALUE SPACES.
002290 77  WS-BFU-SRC-EOF-SW             PIC X     VALUE 'N'.
002300     88  WS-BFU-SRC-EOF                      VALUE 'Y'.
002310
002320 77  WS-BFU-KEEP-TEMP-SW           PIC X     VALUE 'N'.
002330 77  WS-BFU-PURGE-TEMP-SW          PIC X     VALUE 'Y'.
002340
002350 77  WS-BFU-REC-VALID-SW           PIC X     VALUE 'N'.
002360     88  WS-BFU-REC-VALID                    VALUE 'Y'.
002370     88  WS-BFU-REC-INVALID                  VALUE 'N'.
002380
002390*----------- ONE ENTRY PER PARTITION WORK SLOT, EACH SIDE --------
002400 01  WS-BFU-PARTA-CTL-TABLE.
002410     05  WS-BFU-PARTA-CTL OCCURS 8 TIMES
002420             INDEXED BY WS-BFU-PARTA-IDX.
002430         10  WS-BFU-PARTA-STATUS   PIC XX.
002440         10  WS-BFU-PARTA-REC-COUNT PIC 9(09) COMP VALUE 0.
002450        10  FILLER                PIC X(01).
002460
002470 01  WS-BFU-PARTB-CTL-TABLE.
002480     05  WS-BFU-PARTB-CTL OCCURS 8 TIMES
002490             INDEXED BY WS-BFU-PARTB-IDX.
002500         10  WS-BFU-PARTB-STATUS   PIC XX.
002510         10  WS-BFU-PARTB-REC-COUNT PIC 9(09) COMP VALUE 0.
002520        10  FILLER                PIC X(01).
002530
002540 77  WS-BFU-PART-IDX-WK            PIC 9(02) COMP VALUE 0.
002550
002560*----------- VALIDATION WORK FIELDS ------------------------------
002570 77  WS-BFU-COMMA-COUNT            PIC 9(03) COMP VALUE 0.
002580 01  WS-BFU-VAL-WORK.
002590     05  WS-BFU-VAL-KEY-WORK       PIC X(40) VALUE SPACES.
002600     05  WS-BFU-VAL-CNT-WORK       PIC X(40) VALUE SPACES.
002610    05  FILLER                   PIC X(08) VALUE SPACES.
002620
002630*----------- HASH / PARTITION-ASSIGNMENT WORK FIELDS -------------
002640 77  WS-BFU-KEY-POS                PIC 9(02) COMP VALUE 0.
002650 77  WS-BFU-HEX-CHAR-WK            PIC X(01) VALUE SPACE.
002660 77  WS-BFU-HEX-VALUE-WK           PIC 9(02) VALUE 0.
002670 77  WS-BFU-HASH-ACCUM             PIC 9(09) COMP VALUE 0.
002680 77  WS-BFU-HASH-MODULUS           PIC 9(09) COMP VALUE 99991.
002690 77  WS-BFU-HASH-QUOT              PIC 9(09) COMP VALUE 0.
002700 77  WS-BFU-PART-NBR-ZERO          PIC 9(02) COMP VALUE 0.
002710 77  WS-BFU-PART-NBR               PIC 9(02) COMP VALUE 0.
002720
002730*----------- PARTITION-COUNT RULE WORK FIELDS --------------------
002740 77  WS-BFU-SRCA-REC-COUNT         PIC 9(09) COMP VALUE 0.
002750 77  WS-BFU-SRCB-REC-COUNT         PIC 9(09) COMP VALUE 0.
002760 77  WS-BFU-SRCA-TOTAL-BYTES       PIC 9(09) COMP VALUE 0.
002770 77  WS-BFU-SRCB-TOTAL-BYTES       PIC 9(09) COMP VALUE 0.
002780 77  WS-BFU-LARGER-TOTAL-BYTES     PIC 9(09) COMP VALUE 0.
002790 77  WS-BFU-RAW-PART-COUNT         PIC 9(09) COMP VALUE 0.
002800 01  WS-BFU-CTE-ONE                PIC 9(01) VALUE 1.
002810
002820*----------- CONTROL TOTAL AND RUN TIME ----------------------------
002830 77  WS-BFU-CTL-RECS-WRITTEN       PIC 9(09) COMP VALUE 0.
002840 01  WS-BFU-RUN-TIME               PIC 9(08).
002850 01  WS-BFU-RUN-TIME-R REDEFINES WS-BFU-RUN-TIME.
002860     05  WS-BFU-RUN-HH             PIC 99.
002870     05  WS-BFU-RUN-MM             PIC 99.
002880     05  WS-BFU-RUN-SS             PIC 99.
002890     05  WS-BFU-RUN-HS             PIC 99.
002900
002910 PROCEDURE DIVISION.
002920 DECLARATIVES.
002930 FILE-HANDLER SECTION.
002940     USE AFTER ERROR PROCEDURE ON SOURCE-A-FILE SOURCE-B-FILE
002950         OUTPUT-FILE
002960         PARTA01-FILE PARTA02-FILE PARTA03-FILE PARTA04-FILE
002970         PARTA05-FILE PARTA06-FILE PARTA07-FILE PARTA08-FILE
002980         PARTB01-FILE PARTB02-FILE PARTB03-FILE PARTB04-FILE
002990         PARTB05-FILE PARTB06-FILE PARTB07-FILE PARTB08-FILE.
003000
003010 FILE-HANDLER-STATUS-CHECK.
003020     DISPLAY SPACE
003030     DISPLAY "BFUDIFFER - FILE STATUS EXCEPTION."
003040     DISPLAY "SOURCE-A STATUS: [" WS-BFU-SRCA-STATUS "]."
003050     DISPLAY "SOURCE-B STATUS: [" WS-BFU-SRCB-STATUS "]."
003060     DISPLAY "OUTPUT STATUS..: [" WS-BFU-OUT-STATUS "]."
003070     STOP "BFUDIFFER HALTED - NOTIFY OPERATIONS.".
003080 END DECLARATIVES.
003090
003100 0000-MAIN-LINE.
003110     PERFORM 1000-BEGIN-INITIALIZE-RUN
003120        THRU 1000-END-INITIALIZE-RUN
003130
003140     PERFORM 2000-BEGIN-CALC-PARTITION-COUNT
003150        THRU 2000-END-CALC-PARTITION-COUNT
003160
003170     PERFORM 3000-BEGIN-SHARD-SOURCE-A
003180        THRU 3000-END-SHARD-SOURCE-A
003190
003200     PERFORM 3500-BEGIN-SHARD-SOURCE-B
003210        THRU 3500-END-SHARD-SOURCE-B
003220
003230     OPEN OUTPUT OUTPUT-FILE
003240
003250     PERFORM 4000-BEGIN-PROCESS-ONE-PARTITION
003260        THRU 4000-END-PROCESS-ONE-PARTITION
003270        VARYING WS-BFU-PART-IDX-WK FROM 1 BY 1
003280          UNTIL WS-BFU-PART-IDX-WK > WS-BFU-PART-COUNT
003290
003300     CLOSE OUTPUT-FILE
003310
003320     PERFORM 9000-BEGIN-DISPLAY-RUN-SUMMARY
003330        THRU 9000-END-DISPLAY-RUN-SUMMARY
003340
003350     STOP RUN.
003360
003370 1000-BEGIN-INITIALIZE-RUN.
003380     DISPLAY SPACE
003390     DISPLAY "BFUDIFFER - KEYS IN FILE A THAT ARE NOT IN FILE B."
003400     ACCEPT WS-BFU-RUN-TIME FROM TIME
003410     DISPLAY "RUN STARTED AT.: " WS-BFU-RUN-TIME
003420
003430     INITIALIZE WS-BFU-PARTA-CTL-TABLE
003440                WS-BFU-PARTB-CTL-TABLE
003450                WS-BFU-CTL-RECS-WRITTEN.
003460 1000-END-INITIALIZE-RUN.
003470     EXIT.
003480
003490 2000-BEGIN-CALC-PARTITION-COUNT.
003500*    PARTITION-COUNT RULE, COMPUTED FROM WHICHEVER INPUT IS LARGER.
003510     OPEN INPUT SOURCE-A-FILE
003520     MOVE 'N' TO WS-BFU-SRC-EOF-SW
003530    PERFORM 2020-COUNT-ONE-SRCA-LINE
003540       THRU 2020-END-COUNT-ONE-SRCA-LINE
003550         UNTIL WS-BFU-SRC-EOF
003560     CLOSE SOURCE-A-FILE
003570
003580     OPEN INPUT SOURCE-B-FILE
003590     MOVE 'N' TO WS-BFU-SRC-EOF-SW
003600    PERFORM 2040-COUNT-ONE-SRCB-LINE
003610       THRU 2040-END-COUNT-ONE-SRCB-LINE
003620         UNTIL WS-BFU-SRC-EOF
003630     CLOSE SOURCE-B-FILE
003640
003650     COMPUTE WS-BFU-SRCA-TOTAL-BYTES =
003660             WS-BFU-SRCA-REC-COUNT * WS-BFU-LRECL
003670     COMPUTE WS-BFU-SRCB-TOTAL-BYTES =
003680             WS-BFU-SRCB-REC-COUNT * WS-BFU-LRECL
003690
003700     IF WS-BFU-SRCA-TOTAL-BYTES > WS-BFU-SRCB-TOTAL-BYTES
003710        MOVE WS-BFU-SRCA-TOTAL-BYTES TO WS-BFU-LARGER-TOTAL-BYTES
003720     ELSE
003730        MOVE WS-BFU-SRCB-TOTAL-BYTES TO WS-BFU-LARGER-TOTAL-BYTES
003740     END-IF
003750
003760     DIVIDE WS-BFU-LARGER-TOTAL-BYTES
003770            BY WS-BFU-TARGET-PART-BYTES
003780       GIVING WS-BFU-RAW-PART-COUNT
003790       REMAINDER WS-BFU-HASH-QUOT
003800     IF WS-BFU-HASH-QUOT > ZERO
003810        ADD WS-BFU-CTE-ONE TO WS-BFU-RAW-PART-COUNT
003820     END-IF
003830
003840     IF WS-BFU-RAW-PART-COUNT < 1
003850        MOVE 1 TO WS-BFU-PART-COUNT
003860     ELSE
003870        IF WS-BFU-RAW-PART-COUNT > 8
003880           MOVE 8 TO WS-BFU-PART-COUNT
003890        ELSE
003900           MOVE WS-BFU-RAW-PART-COUNT TO WS-BFU-PART-COUNT
003910        END-IF
003920     END-IF
003930
003940     DISPLAY "PARTITION COUNT: " WS-BFU-PART-COUNT.
003950 2000-END-CALC-PARTITION-COUNT.
003960     EXIT.
003970 2020-COUNT-ONE-SRCA-LINE.
003980    READ SOURCE-A-FILE
003990        AT END
004000            MOVE 'Y' TO WS-BFU-SRC-EOF-SW
004010        NOT AT END
004020            ADD WS-BFU-CTE-ONE TO WS-BFU-SRCA-REC-COUNT
004030    END-READ.
004040 2020-END-COUNT-ONE-SRCA-LINE.
004050    EXIT.
004060
004070 2040-COUNT-ONE-SRCB-LINE.
004080    READ SOURCE-B-FILE
004090        AT END
004100            MOVE 'Y' TO WS-BFU-SRC-EOF-SW
004110        NOT AT END
004120            ADD WS-BFU-CTE-ONE TO WS-BFU-SRCB-REC-COUNT
004130    END-READ.
004140 2040-END-COUNT-ONE-SRCB-LINE.
004150    EXIT.
004160
004170
004180 3000-BEGIN-SHARD-SOURCE-A.
004190    PERFORM 3100-OPEN-ONE-PARTA-FILE
004200       VARYING WS-BFU-PARTA-IDX FROM 1 BY 1
004210           UNTIL WS-BFU-PARTA-IDX > WS-BFU-PART-COUNT
004220
004230     OPEN INPUT SOURCE-A-FILE
004240     MOVE 'N' TO WS-BFU-SRC-EOF-SW
004250    PERFORM 3250-READ-AND-SHARD-A-ONE
004260       THRU 3250-END-READ-AND-SHARD-A-ONE
004270         UNTIL WS-BFU-SRC-EOF
004280     CLOSE SOURCE-A-FILE
004290    PERFORM 3900-CLOSE-ONE-PARTA-FILE
004300       VARYING WS-BFU-PARTA-IDX FROM 1 BY 1
004310           UNTIL WS-BFU-PARTA-IDX > WS-BFU-PART-COUNT.
004320 3000-END-SHARD-SOURCE-A.
004330     EXIT.
004340 3250-READ-AND-SHARD-A-ONE.
004350    READ SOURCE-A-FILE INTO WS-BFU-RAW-LINE
004360        AT END
004370            MOVE 'Y' TO WS-BFU-SRC-EOF-SW
004380        NOT AT END
004390            PERFORM 3300-VALIDATE-RECORD
004400            IF WS-BFU-REC-VALID
004410               PERFORM 3320-COMPUTE-PARTITION-NBR
004420               PERFORM 3330-WRITE-TO-PARTA
004430            END-IF
004440    END-READ.
004450 3250-END-READ-AND-SHARD-A-ONE.
004460    EXIT.
004470
004480
004490 3100-OPEN-ONE-PARTA-FILE.
004500     EVALUATE WS-BFU-PARTA-IDX
004510         WHEN 1  OPEN OUTPUT PARTA01-FILE
004520         WHEN 2  OPEN OUTPUT PARTA02-FILE
004530         WHEN 3  OPEN OUTPUT PARTA03-FILE
004540         WHEN 4  OPEN OUTPUT PARTA04-FILE
004550         WHEN 5  OPEN OUTPUT PARTA05-FILE
004560         WHEN 6  OPEN OUTPUT PARTA06-FILE
004570         WHEN 7  OPEN OUTPUT PARTA07-FILE
004580         WHEN 8  OPEN OUTPUT PARTA08-FILE
004590     END-EVALUATE.
004600 3100-END-OPEN-ONE-PARTA-FILE.
004610     EXIT.
004620
004630 3300-VALIDATE-RECORD.
004640*    ACCEPT(ROW), SAME RULE EVERY PROGRAM IN THE SUITE USES.
004650     MOVE 'N' TO WS-BFU-REC-VALID-SW
004660     MOVE 0   TO WS-BFU-COMMA-COUNT
004670     IF WS-BFU-RAW-LINE NOT = SPACES
004680        INSPECT WS-BFU-RAW-LINE TALLYING WS-BFU-COMMA-COUNT
004690                FOR ALL ','
004700        IF WS-BFU-COMMA-COUNT = 1
004710           MOVE SPACES TO WS-BFU-VAL-WORK
004720           UNSTRING WS-BFU-RAW-LINE DELIMITED BY
004730                    WS-BFU-COMMA-LITERAL
004740               INTO WS-BFU-VAL-KEY-WORK
004750                    WS-BFU-VAL-CNT-WORK
004760           END-UNSTRING
004770           IF WS-BFU-VAL-KEY-WORK NOT = SPACES
004780              AND WS-BFU-VAL-CNT-WORK NOT = SPACES
004790              MOVE 'Y' TO WS-BFU-REC-VALID-SW
004800           END-IF
004810        END-IF
004820     END-IF.
004830 3300-END-VALIDATE-RECORD.
004840     EXIT.
004850
004860 3320-COMPUTE-PARTITION-NBR.
004870*    HASH(KEY), SAME ROLLING HASH AS BFUSHARD -- USED ON BOTH SIDES
004880*    SO A AND B LAND THE SAME KEY IN THE SAME PARTITION NUMBER.
004890    MOVE 0 TO WS-BFU-HASH-ACCUM
004900    PERFORM 3325-ACCUM-ONE-HASH-DIGIT
004910       THRU 3325-END-ACCUM-ONE-HASH-DIGIT
004920         VARYING WS-BFU-KEY-POS FROM 1 BY 1
004930             UNTIL WS-BFU-KEY-POS > 32
004940
004950     DIVIDE WS-BFU-HASH-ACCUM BY WS-BFU-PART-COUNT
004960       GIVING WS-BFU-HASH-QUOT
004970       REMAINDER WS-BFU-PART-NBR-ZERO
004980     COMPUTE WS-BFU-PART-NBR = WS-BFU-PART-NBR-ZERO + 1.
004990 3320-END-COMPUTE-PARTITION-NBR.
005000     EXIT.
005010 3325-ACCUM-ONE-HASH-DIGIT.
005020    MOVE WS-BFU-REC-KEY (WS-BFU-KEY-POS:1)
005030      TO WS-BFU-HEX-CHAR-WK
005040    SET WS-BFU-HEX-IDX TO 1
005050    SEARCH ALL WS-BFU-HEX-ENTRY
005060        AT END
005070            MOVE 0 TO WS-BFU-HEX-VALUE-WK
005080        WHEN WS-BFU-HEX-CHAR (WS-BFU-HEX-IDX) =
005090                 WS-BFU-HEX-CHAR-WK
005100            MOVE WS-BFU-HEX-VALUE (WS-BFU-HEX-IDX)
005110              TO WS-BFU-HEX-VALUE-WK
005120    END-SEARCH
005130    COMPUTE WS-BFU-HASH-ACCUM =
005140            (WS-BFU-HASH-ACCUM * 16) + WS-BFU-HEX-VALUE-WK
005150    DIVIDE WS-BFU-HASH-ACCUM BY WS-BFU-HASH-MODULUS
005160      GIVING WS-BFU-HASH-QUOT
005170      REMAINDER WS-BFU-HASH-ACCUM.
005180 3325-END-ACCUM-ONE-HASH-DIGIT.
005190    EXIT.
005200
005210
005220 3330-WRITE-TO-PARTA.
005230     EVALUATE WS-BFU-PART-NBR
005240         WHEN 1  WRITE PARTA01-REC FROM WS-BFU-RAW-LINE
005250         WHEN 2  WRITE PARTA02-REC FROM WS-BFU-RAW-LINE
005260         WHEN 3  WRITE PARTA03-REC FROM WS-BFU-RAW-LINE
005270         WHEN 4  WRITE PARTA04-REC FROM WS-BFU-RAW-LINE
005280         WHEN 5  WRITE PARTA05-REC FROM WS-BFU-RAW-LINE
005290         WHEN 6  WRITE PARTA06-REC FROM WS-BFU-RAW-LINE
005300         WHEN 7  WRITE PARTA07-REC FROM WS-BFU-RAW-LINE
005310         WHEN 8  WRITE PARTA08-REC FROM WS-BFU-RAW-LINE
005320     END-EVALUATE
005330     ADD WS-BFU-CTE-ONE
005340       TO WS-BFU-PARTA-REC-COUNT (WS-BFU-PART-NBR).
005350 3330-END-WRITE-TO-PARTA.
005360     EXIT.
005370
005380 3900-CLOSE-ONE-PARTA-FILE.
005390     EVALUATE WS-BFU-PARTA-IDX
005400         WHEN 1  CLOSE PARTA01-FILE
005410         WHEN 2  CLOSE PARTA02-FILE
005420         WHEN 3  CLOSE PARTA03-FILE
005430         WHEN 4  CLOSE PARTA04-FILE
005440         WHEN 5  CLOSE PARTA05-FILE
005450         WHEN 6  CLOSE PARTA06-FILE
005460         WHEN 7  CLOSE PARTA07-FILE
005470         WHEN 8  CLOSE PARTA08-FILE
005480     END-EVALUATE.
005490 3900-END-CLOSE-ONE-PARTA-FILE.
005500     EXIT.
005510
005520 3500-BEGIN-SHARD-SOURCE-B.
005530    PERFORM 3600-OPEN-ONE-PARTB-FILE
005540       VARYING WS-BFU-PARTB-IDX FROM 1 BY 1
005550           UNTIL WS-BFU-PARTB-IDX > WS-BFU-PART-COUNT
005560
005570     OPEN INPUT SOURCE-B-FILE
005580     MOVE 'N' TO WS-BFU-SRC-EOF-SW
005590    PERFORM 3550-READ-AND-SHARD-B-ONE
005600       THRU 3550-END-READ-AND-SHARD-B-ONE
005610         UNTIL WS-BFU-SRC-EOF
005620     CLOSE SOURCE-B-FILE
005630    PERFORM 3990-CLOSE-ONE-PARTB-FILE
005640       VARYING WS-BFU-PARTB-IDX FROM 1 BY 1
005650           UNTIL WS-BFU-PARTB-IDX > WS-BFU-PART-COUNT.
005660 3500-END-SHARD-SOURCE-B.
005670     EXIT.
005680 3550-READ-AND-SHARD-B-ONE.
005690    READ SOURCE-B-FILE INTO WS-BFU-RAW-LINE
005700        AT END
005710            MOVE 'Y' TO WS-BFU-SRC-EOF-SW
005720        NOT AT END
005730            PERFORM 3300-VALIDATE-RECORD
005740            IF WS-BFU-REC-VALID
005750               PERFORM 3320-COMPUTE-PARTITION-NBR
005760               PERFORM 3630-WRITE-TO-PARTB
005770            END-IF
005780    END-READ.
005790 3550-END-READ-AND-SHARD-B-ONE.
005800    EXIT.
005810
005820
005830 3600-OPEN-ONE-PARTB-FILE.
005840     EVALUATE WS-BFU-PARTB-IDX
005850         WHEN 1  OPEN OUTPUT PARTB01-FILE
005860         WHEN 2  OPEN OUTPUT PARTB02-FILE
005870         WHEN 3  OPEN OUTPUT PARTB03-FILE
005880         WHEN 4  OPEN OUTPUT PARTB04-FILE
005890         WHEN 5  OPEN OUTPUT PARTB05-FILE
005900         WHEN 6  OPEN OUTPUT PARTB06-FILE
005910         WHEN 7  OPEN OUTPUT PARTB07-FILE
005920         WHEN 8  OPEN OUTPUT PARTB08-FILE
005930     END-EVALUATE.
005940 3600-END-OPEN-ONE-PARTB-FILE.
005950     EXIT.
005960
005970 3630-WRITE-TO-PARTB.
005980     EVALUATE WS-BFU-PART-NBR
005990         WHEN 1  WRITE PARTB01-REC FROM WS-BFU-RAW-LINE
006000         WHEN 2  WRITE PARTB02-REC FROM WS-BFU-RAW-LINE
006010         WHEN 3  WRITE PARTB03-REC FROM WS-BFU-RAW-LINE
006020         WHEN 4  WRITE PARTB04-REC FROM WS-BFU-RAW-LINE
006030         WHEN 5  WRITE PARTB05-REC FROM WS-BFU-RAW-LINE
006040         WHEN 6  WRITE PARTB06-REC FROM WS-BFU-RAW-LINE
006050         WHEN 7  WRITE PARTB07-REC FROM WS-BFU-RAW-LINE
006060         WHEN 8  WRITE PARTB08-REC FROM WS-BFU-RAW-LINE
006070     END-EVALUATE
006080     ADD WS-BFU-CTE-ONE
006090       TO WS-BFU-PARTB-REC-COUNT (WS-BFU-PART-NBR).
006100 3630-END-WRITE-TO-PARTB.
006110     EXIT.
006120
006130 3990-CLOSE-ONE-PARTB-FILE.
006140     EVALUATE WS-BFU-PARTB-IDX
006150         WHEN 1  CLOSE PARTB01-FILE
006160         WHEN 2  CLOSE PARTB02-FILE
006170         WHEN 3  CLOSE PARTB03-FILE
006180         WHEN 4  CLOSE PARTB04-FILE
006190         WHEN 5  CLOSE PARTB05-FILE
006200         WHEN 6  CLOSE PARTB06-FILE
006210         WHEN 7  CLOSE PARTB07-FILE
006220         WHEN 8  CLOSE PARTB08-FILE
006230     END-EVALUATE.
006240 3990-END-CLOSE-ONE-PARTB-FILE.
006250     EXIT.
006260
006270 4000-BEGIN-PROCESS-ONE-PARTITION.
006280*    FOR ONE PARTITION INDEX: BUILD A'S KEYED SET, BUILD B'S KEYED
006290*    SET, THEN APPLY THE DIFFERENCE RULE ACROSS THE TWO SETS.
006300     MOVE 0 TO WS-BFU-SETA-ENTRY-TOTAL
006310     MOVE 0 TO WS-BFU-SETB-ENTRY-TOTAL
006320
006330     PERFORM 4100-OPEN-PARTA-AS-INPUT
006340     MOVE 'N' TO WS-BFU-SRC-EOF-SW
006350    PERFORM 4120-READ-AND-STORE-A-ONE
006360       THRU 4120-END-READ-AND-STORE-A-ONE
006370         UNTIL WS-BFU-SRC-EOF
006380     PERFORM 4300-CLOSE-PARTA-INPUT
006390
006400     PERFORM 4400-OPEN-PARTB-AS-INPUT
006410     MOVE 'N' TO WS-BFU-SRC-EOF-SW
006420    PERFORM 4420-READ-AND-STORE-B-ONE
006430       THRU 4420-END-READ-AND-STORE-B-ONE
006440         UNTIL WS-BFU-SRC-EOF
006450     PERFORM 4600-CLOSE-PARTB-INPUT
006460
006470     PERFORM 4700-APPLY-DIFFERENCE
006480        VARYING WS-BFU-SETA-SCAN-IDX FROM 1 BY 1
006490          UNTIL WS-BFU-SETA-SCAN-IDX > WS-BFU-SETA-ENTRY-TOTAL.
006500 4000-END-PROCESS-ONE-PARTITION.
006510     EXIT.
006520
006530 4100-OPEN-PARTA-AS-INPUT.
006540     EVALUATE WS-BFU-PART-IDX-WK
006550         WHEN 1  OPEN INPUT PARTA01-FILE
006560         WHEN 2  OPEN INPUT PARTA02-FILE
006570         WHEN 3  OPEN INPUT PARTA03-FILE
006580         WHEN 4  OPEN INPUT PARTA04-FILE
006590         WHEN 5  OPEN INPUT PARTA05-FILE
006600         WHEN 6  OPEN INPUT PARTA06-FILE
006610         WHEN 7  OPEN INPUT PARTA07-FILE
006620         WHEN 8  OPEN INPUT PARTA08-FILE
006630     END-EVALUATE.
006640 4100-END-OPEN-PARTA-AS-INPUT.
006650     EXIT.
006660
006670 4110-READ-ONE-PARTA-LINE.
006680     EVALUATE WS-BFU-PART-IDX-WK
006690         WHEN 1  READ PARTA01-FILE INTO WS-BFU-RAW-LINE
006700                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006710         WHEN 2  READ PARTA02-FILE INTO WS-BFU-RAW-LINE
006720                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006730         WHEN 3  READ PARTA03-FILE INTO WS-BFU-RAW-LINE
006740                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006750         WHEN 4  READ PARTA04-FILE INTO WS-BFU-RAW-LINE
006760                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006770         WHEN 5  READ PARTA05-FILE INTO WS-BFU-RAW-LINE
006780                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006790         WHEN 6  READ PARTA06-FILE INTO WS-BFU-RAW-LINE
006800                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006810         WHEN 7  READ PARTA07-FILE INTO WS-BFU-RAW-LINE
006820                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006830         WHEN 8  READ PARTA08-FILE INTO WS-BFU-RAW-LINE
006840                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
006850     END-EVALUATE.
006860 4110-END-READ-ONE-PARTA-LINE.
006870     EXIT.
006880 4120-READ-AND-STORE-A-ONE.
006890    PERFORM 4110-READ-ONE-PARTA-LINE
006900    IF NOT WS-BFU-SRC-EOF
006910       PERFORM 4200-STORE-OR-CLASH-A
006920    END-IF.
006930 4120-END-READ-AND-STORE-A-ONE.
006940    EXIT.
006950
006960
006970 4200-STORE-OR-CLASH-A.
006980*    KEYED-SET BUILD FOR SIDE A.  LAST-SEEN WINS ON A DUPLICATE KEY.
006990     MOVE 'N' TO WS-BFU-SET-FOUND-SW
007000    MOVE 0   TO WS-BFU-SET-FOUND-IDX
007010    PERFORM 4210-SCAN-ONE-SETA-ENTRY
007020       THRU 4210-END-SCAN-ONE-SETA-ENTRY
007030         VARYING WS-BFU-SETA-SCAN-IDX FROM 1 BY 1
007040             UNTIL WS-BFU-SETA-SCAN-IDX > WS-BFU-SETA-ENTRY-TOTAL
007050               OR WS-BFU-SET-FOUND
007060
007070     IF WS-BFU-SET-FOUND
007080        MOVE WS-BFU-REC-COUNT
007090          TO WS-BFU-SETA-COUNT (WS-BFU-SET-FOUND-IDX)
007100     ELSE
007110        ADD WS-BFU-CTE-ONE TO WS-BFU-SETA-ENTRY-TOTAL
007120        SET WS-BFU-SETA-WRITE-IDX TO WS-BFU-SETA-ENTRY-TOTAL
007130        MOVE WS-BFU-REC-KEY
007140          TO WS-BFU-SETA-KEY (WS-BFU-SETA-WRITE-IDX)
007150        MOVE WS-BFU-REC-COUNT
007160          TO WS-BFU-SETA-COUNT (WS-BFU-SETA-WRITE-IDX)
007170     END-IF.
007180 4200-END-STORE-OR-CLASH-A.
007190     EXIT.
007200 4210-SCAN-ONE-SETA-ENTRY.
007210    IF WS-BFU-SETA-KEY (WS-BFU-SETA-SCAN-IDX) = WS-BFU-REC-KEY
007220       MOVE 'Y' TO WS-BFU-SET-FOUND-SW
007230       SET WS-BFU-SET-FOUND-IDX TO WS-BFU-SETA-SCAN-IDX
007240    END-IF.
007250 4210-END-SCAN-ONE-SETA-ENTRY.
007260    EXIT.
007270
007280
007290 4300-CLOSE-PARTA-INPUT.
007300     EVALUATE WS-BFU-PART-IDX-WK
007310         WHEN 1  CLOSE PARTA01-FILE
007320         WHEN 2  CLOSE PARTA02-FILE
007330         WHEN 3  CLOSE PARTA03-FILE
007340         WHEN 4  CLOSE PARTA04-FILE
007350         WHEN 5  CLOSE PARTA05-FILE
007360         WHEN 6  CLOSE PARTA06-FILE
007370         WHEN 7  CLOSE PARTA07-FILE
007380         WHEN 8  CLOSE PARTA08-FILE
007390     END-EVALUATE.
007400 4300-END-CLOSE-PARTA-INPUT.
007410     EXIT.
007420
007430 4400-OPEN-PARTB-AS-INPUT.
007440     EVALUATE WS-BFU-PART-IDX-WK
007450         WHEN 1  OPEN INPUT PARTB01-FILE
007460         WHEN 2  OPEN INPUT PARTB02-FILE
007470         WHEN 3  OPEN INPUT PARTB03-FILE
007480         WHEN 4  OPEN INPUT PARTB04-FILE
007490         WHEN 5  OPEN INPUT PARTB05-FILE
007500         WHEN 6  OPEN INPUT PARTB06-FILE
007510         WHEN 7  OPEN INPUT PARTB07-FILE
007520         WHEN 8  OPEN INPUT PARTB08-FILE
007530     END-EVALUATE.
007540 4400-END-OPEN-PARTB-AS-INPUT.
007550     EXIT.
007560
007570 4410-READ-ONE-PARTB-LINE.
007580     EVALUATE WS-BFU-PART-IDX-WK
007590         WHEN 1  READ PARTB01-FILE INTO WS-BFU-RAW-LINE
007600                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007610         WHEN 2  READ PARTB02-FILE INTO WS-BFU-RAW-LINE
007620                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007630         WHEN 3  READ PARTB03-FILE INTO WS-BFU-RAW-LINE
007640                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007650         WHEN 4  READ PARTB04-FILE INTO WS-BFU-RAW-LINE
007660                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007670         WHEN 5  READ PARTB05-FILE INTO WS-BFU-RAW-LINE
007680                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007690         WHEN 6  READ PARTB06-FILE INTO WS-BFU-RAW-LINE
007700                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007710         WHEN 7  READ PARTB07-FILE INTO WS-BFU-RAW-LINE
007720                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007730         WHEN 8  READ PARTB08-FILE INTO WS-BFU-RAW-LINE
007740                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
007750     END-EVALUATE.
007760 4410-END-READ-ONE-PARTB-LINE.
007770     EXIT.
007780 4420-READ-AND-STORE-B-ONE.
007790    PERFORM 4410-READ-ONE-PARTB-LINE
007800    IF NOT WS-BFU-SRC-EOF
007810       PERFORM 4500-STORE-OR-CLASH-B
007820    END-IF.
007830 4420-END-READ-AND-STORE-B-ONE.
007840    EXIT.
007850
007860
007870 4500-STORE-OR-CLASH-B.
007880*    KEYED-SET BUILD FOR SIDE B.  LAST-SEEN WINS ON A DUPLICATE KEY.
007890     MOVE 'N' TO WS-BFU-SET-FOUND-SW
007900    MOVE 0   TO WS-BFU-SET-FOUND-IDX
007910    PERFORM 4510-SCAN-ONE-SETB-ENTRY
007920       THRU 4510-END-SCAN-ONE-SETB-ENTRY
007930         VARYING WS-BFU-SETB-SCAN-IDX FROM 1 BY 1
007940             UNTIL WS-BFU-SETB-SCAN-IDX > WS-BFU-SETB-ENTRY-TOTAL
007950               OR WS-BFU-SET-FOUND
007960
007970     IF WS-BFU-SET-FOUND
007980        MOVE WS-BFU-REC-COUNT
007990          TO WS-BFU-SETB-COUNT (WS-BFU-SET-FOUND-IDX)
008000     ELSE
008010        ADD WS-BFU-CTE-ONE TO WS-BFU-SETB-ENTRY-TOTAL
008020        SET WS-BFU-SETB-WRITE-IDX TO WS-BFU-SETB-ENTRY-TOTAL
008030        MOVE WS-BFU-REC-KEY
008040          TO WS-BFU-SETB-KEY (WS-BFU-SETB-WRITE-IDX)
008050        MOVE WS-BFU-REC-COUNT
008060          TO WS-BFU-SETB-COUNT (WS-BFU-SETB-WRITE-IDX)
008070     END-IF.
008080 4500-END-STORE-OR-CLASH-B.
008090     EXIT.
008100 4510-SCAN-ONE-SETB-ENTRY.
008110    IF WS-BFU-SETB-KEY (WS-BFU-SETB-SCAN-IDX) = WS-BFU-REC-KEY
008120       MOVE 'Y' TO WS-BFU-SET-FOUND-SW
008130       SET WS-BFU-SET-FOUND-IDX TO WS-BFU-SETB-SCAN-IDX
008140    END-IF.
008150 4510-END-SCAN-ONE-SETB-ENTRY.
008160    EXIT.
008170
008180
008190 4600-CLOSE-PARTB-INPUT.
008200     EVALUATE WS-BFU-PART-IDX-WK
008210         WHEN 1  CLOSE PARTB01-FILE
008220         WHEN 2  CLOSE PARTB02-FILE
008230         WHEN 3  CLOSE PARTB03-FILE
008240         WHEN 4  CLOSE PARTB04-FILE
008250         WHEN 5  CLOSE PARTB05-FILE
008260         WHEN 6  CLOSE PARTB06-FILE
008270         WHEN 7  CLOSE PARTB07-FILE
008280         WHEN 8  CLOSE PARTB08-FILE
008290     END-EVALUATE.
008300 4600-END-CLOSE-PARTB-INPUT.
008310     EXIT.
008320 4700-APPLY-DIFFERENCE.
008330*    DIFFERENCE(A,B), "A MINUS B" -- FOR EACH A ENTRY, LINEAR-SCAN
008340*    SIDE B'S TABLE FOR THE SAME KEY.  A KEY ABSENT FROM B IS
008350*    WRITTEN TO THE OUTPUT AS-IS; A KEY PRESENT IN BOTH IS DROPPED.
008360*    NO CLASH RULE APPLIES HERE -- THE SURVIVING RECORD IS ALWAYS
008370*    THE ORIGINAL A RECORD, NEVER A MERGE OF THE TWO SIDES.
008380    MOVE 'N' TO WS-BFU-SET-FOUND-SW
008390    PERFORM 4710-SCAN-ONE-SETB-FOR-MATCH
008400       THRU 4710-END-SCAN-ONE-SETB-FOR-MATCH
008410         VARYING WS-BFU-SETB-SCAN-IDX FROM 1 BY 1
008420             UNTIL WS-BFU-SETB-SCAN-IDX > WS-BFU-SETB-ENTRY-TOTAL
008430               OR WS-BFU-SET-FOUND
008440
008450    IF NOT WS-BFU-SET-FOUND
008460       MOVE WS-BFU-SETA-KEY (WS-BFU-SETA-SCAN-IDX)   TO WS-BFU-REC-KEY
008470       MOVE WS-BFU-COMMA-LITERAL                     TO WS-BFU-REC-SEP
008480       MOVE WS-BFU-SETA-COUNT (WS-BFU-SETA-SCAN-IDX) TO WS-BFU-REC-COUNT
008490       WRITE OUT-REC FROM WS-BFU-RAW-LINE
008500       ADD WS-BFU-CTE-ONE TO WS-BFU-CTL-RECS-WRITTEN
008510    END-IF.
008520 4700-END-APPLY-DIFFERENCE.
008530    EXIT.
008540 4710-SCAN-ONE-SETB-FOR-MATCH.
008550    IF WS-BFU-SETB-KEY (WS-BFU-SETB-SCAN-IDX) =
008560             WS-BFU-SETA-KEY (WS-BFU-SETA-SCAN-IDX)
008570       MOVE 'Y' TO WS-BFU-SET-FOUND-SW
008580    END-IF.
008590 4710-END-SCAN-ONE-SETB-FOR-MATCH.
008600    EXIT.
008610
008620
008630 9000-BEGIN-DISPLAY-RUN-SUMMARY.
008640     ACCEPT WS-BFU-RUN-TIME FROM TIME
008650     DISPLAY SPACE
008660     DISPLAY "BFUDIFFER - RUN SUMMARY."
008670     DISPLAY "OPERATION......: DIFFERENCE"
008680     DISPLAY "PARTITIONS MADE: " WS-BFU-PART-COUNT
008690     DISPLAY "RECORDS WRITTEN: " WS-BFU-CTL-RECS-WRITTEN
008700     DISPLAY "RUN ENDED AT...: " WS-BFU-RUN-TIME.
008710 9000-END-DISPLAY-RUN-SUMMARY.
008720     EXIT.
008730
008740 END PROGRAM BFUDIFFER.
