000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BFUFILTER.
000030 AUTHOR. D K SOUDERS.
000040 INSTALLATION. CENTRAL COMPUTING SERVICES.
000050 DATE-WRITTEN. 1989-06-14.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080****************************************************************
000090*   PROGRAM......: BFUFILTER                                   *
000100*   DESCRIPTION..: FILTER operation of the Big-File Record      *
000110*                  Utility batch suite.  Single pass, no        *
000120*                  sharding needed -- every source line that    *
000130*                  passes accept(row) is copied to the output   *
000140*                  in the same order it was read, and every     *
000150*                  line that fails accept(row) is silently      *
000160*                  dropped.  The control total is the count of  *
000170*                  lines written.                                *
000180****************************************************************
000190*   CHANGE LOG                                                 *
000200*   ----------                                                 *
000210*   1989-06-14  DKS  BFU-0007  ORIGINAL PROGRAM.                *
000220*   1991-11-14  DKS  BFU-0051  WIDENED RAW LINE TO 80 BYTES TO  *
000230*                              MATCH BfuDataRec.                *
000240*   1993-05-02  DKS  BFU-0064  ADDED UPSI-0 SWITCH, SAME AS     *
000250*                              BFUSHARD BFU-0061.                *
000260*   1995-01-09  RHL  BFU-0082  REJECTED-RECORD COUNT ADDED TO   *
000270*                              THE RUN SUMMARY DISPLAY -- AN     *
000280*                              OPERATOR COMPLAINT THAT THE ONLY  *
000290*                              WAY TO TELL HOW MANY LINES WERE   *
000300*                              DROPPED WAS TO DIFF THE FILES.    *
000310*   1998-09-21  RHL  BFU-0115  Y2K REVIEW OF THIS PROGRAM.  NO  *
000320*                              DATE FIELDS ARE PROCESSED HERE.  *
000330*                              NO CHANGE REQUIRED.              *
000340****************************************************************
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     UPSI-0 ON  STATUS IS WS-BFU-KEEP-TEMP-SW
000400            OFF STATUS IS WS-BFU-PURGE-TEMP-SW.
000410
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT SOURCE-FILE  ASSIGN TO SRCFILE
000450            ORGANIZATION IS LINE SEQUENTIAL
000460            FILE STATUS  IS WS-BFU-SRC-STATUS.
000470
000480     SELECT OUTPUT-FILE  ASSIGN TO OUTFILE
000490            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS  IS WS-BFU-OUT-STATUS.
000510
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  SOURCE-FILE.
000550 01  SRC-REC.
000560     05  FILLER                  PIC X(80).
000570
000580 FD  OUTPUT-FILE.
000590 01  OUT-REC.
000600     05  FILLER                  PIC X(80).
000610
000620 WORKING-STORAGE SECTION.
000630 COPY BfuDataRec.
000640
000650*----------- FILE STATUS AND SWITCHES ---------------------------
000660 77  WS-BFU-SRC-STATUS             PIC XX    VALUE SPACES.
000670 77  WS-BFU-OUT-STATUS             PIC XX    VALUE SPACES.
000680 77  WS-BFU-SRC-EOF-SW             PIC X     VALUE 'N'.
000690     88  WS-BFU-SRC-EOF                      VALUE 'Y'.
000700
000710 77  WS-BFU-KEEP-TEMP-SW           PIC X     VALUE 'N'.
000720 77  WS-BFU-PURGE-TEMP-SW          PIC X     VALUE 'Y'.
000730
000740 77  WS-BFU-REC-VALID-SW           PIC X     VALUE 'N'.
000750     88  WS-BFU-REC-VALID                    VALUE 'Y'.
000760     88  WS-BFU-REC-INVALID                  VALUE 'N'.
000770
000780*----------- VALIDATION WORK FIELDS ------------------------------
000790 77  WS-BFU-COMMA-COUNT            PIC 9(03) COMP VALUE 0.
000800 01  WS-BFU-VAL-WORK.
000810     05  WS-BFU-VAL-KEY-WORK       PIC X(40) VALUE SPACES.
000820     05  WS-BFU-VAL-CNT-WORK       PIC X(40) VALUE SPACES.
000830    05  FILLER                   PIC X(08) VALUE SPACES.
000840
000850*----------- COUNTERS -------------------------------------------
000860 01  WS-BFU-CTE-ONE                PIC 9(01) VALUE 1.
000870 77  WS-BFU-CTL-RECS-READ          PIC 9(09) COMP VALUE 0.
000880 77  WS-BFU-CTL-RECS-WRITTEN       PIC 9(09) COMP VALUE 0.
000890 77  WS-BFU-CTL-RECS-REJECTED      PIC 9(09) COMP VALUE 0.
000900
000910*----------- RUN TIME --------------------------------------------
000920 01  WS-BFU-RUN-TIME               PIC 9(08).
000930 01  WS-BFU-RUN-TIME-R REDEFINES WS-BFU-RUN-TIME.
000940     05  WS-BFU-RUN-HH             PIC 99.
000950     05  WS-BFU-RUN-MM             PIC 99.
000960     05  WS-BFU-RUN-SS             PIC 99.
000970     05  WS-BFU-RUN-HS             PIC 99.
000980
000990 PROCEDURE DIVISION.
001000 DECLARATIVES.
001010 FILE-HANDLER SECTION.
001020     USE AFTER ERROR PROCEDURE ON SOURCE-FILE OUTPUT-FILE.
001030
001040 FILE-HANDLER-STATUS-CHECK.
001050     DISPLAY SPACE
001060     DISPLAY "BFUFILTER - FILE STATUS EXCEPTION."
001070     DISPLAY "SOURCE STATUS..: [" WS-BFU-SRC-STATUS "]."
001080     DISPLAY "OUTPUT STATUS..: [" WS-BFU-OUT-STATUS "]."
001090     STOP "BFUFILTER HALTED - NOTIFY OPERATIONS.".
001100 END DECLARATIVES.
001110
001120 0000-MAIN-LINE.
001130     PERFORM 1000-BEGIN-INITIALIZE-RUN
001140        THRU 1000-END-INITIALIZE-RUN
001150
001160     PERFORM 2000-BEGIN-FILTER-PASS
001170        THRU 2000-END-FILTER-PASS
001180
001190     PERFORM 9000-BEGIN-DISPLAY-RUN-SUMMARY
001200        THRU 9000-END-DISPLAY-RUN-SUMMARY
001210
001220     STOP RUN.
001230
001240 1000-BEGIN-INITIALIZE-RUN.
001250     DISPLAY SPACE
001260     DISPLAY "BFUFILTER - COPY ONLY THE RECORDS THAT PASS ACCEPT."
001270     ACCEPT WS-BFU-RUN-TIME FROM TIME
001280     DISPLAY "RUN STARTED AT.: " WS-BFU-RUN-TIME.
001290 1000-END-INITIALIZE-RUN.
001300     EXIT.
001310
001320 2000-BEGIN-FILTER-PASS.
001330     OPEN INPUT  SOURCE-FILE
001340     OPEN OUTPUT OUTPUT-FILE
001350
001360     MOVE 'N' TO WS-BFU-SRC-EOF-SW
001370     PERFORM 2050-READ-AND-FILTER-ONE
001380        THRU 2050-END-READ-AND-FILTER-ONE
001390          UNTIL WS-BFU-SRC-EOF
001400
001410     CLOSE SOURCE-FILE
001420     CLOSE OUTPUT-FILE.
001430 2000-END-FILTER-PASS.
001440     EXIT.
001450
001460 2050-READ-AND-FILTER-ONE.
001470     READ SOURCE-FILE INTO WS-BFU-RAW-LINE
001480         AT END
001490             MOVE 'Y' TO WS-BFU-SRC-EOF-SW
001500         NOT AT END
001510             ADD WS-BFU-CTE-ONE TO WS-BFU-CTL-RECS-READ
001520             PERFORM 2100-VALIDATE-RECORD
001530             IF WS-BFU-REC-VALID
001540                WRITE OUT-REC FROM WS-BFU-RAW-LINE
001550                ADD WS-BFU-CTE-ONE TO WS-BFU-CTL-RECS-WRITTEN
001560             ELSE
001570                ADD WS-BFU-CTE-ONE TO WS-BFU-CTL-RECS-REJECTED
001580             END-IF
001590     END-READ.
001600 2050-END-READ-AND-FILTER-ONE.
001610     EXIT.
001620
001630 2100-VALIDATE-RECORD.
001640*    ACCEPT(ROW) -- NON-EMPTY, EXACTLY ONE COMMA, TWO NON-EMPTY
001650*    FIELDS.  SAME RULE EVERY PROGRAM IN THE SUITE USES.
001660     MOVE 'N' TO WS-BFU-REC-VALID-SW
001670     MOVE 0   TO WS-BFU-COMMA-COUNT
001680     IF WS-BFU-RAW-LINE NOT = SPACES
001690        INSPECT WS-BFU-RAW-LINE TALLYING WS-BFU-COMMA-COUNT
001700                FOR ALL ','
001710        IF WS-BFU-COMMA-COUNT = 1
001720           MOVE SPACES TO WS-BFU-VAL-WORK
001730           UNSTRING WS-BFU-RAW-LINE DELIMITED BY
001740                    WS-BFU-COMMA-LITERAL
001750               INTO WS-BFU-VAL-KEY-WORK
001760                    WS-BFU-VAL-CNT-WORK
001770           END-UNSTRING
001780           IF WS-BFU-VAL-KEY-WORK NOT = SPACES
001790              AND WS-BFU-VAL-CNT-WORK NOT = SPACES
001800              MOVE 'Y' TO WS-BFU-REC-VALID-SW
001810           END-IF
001820        END-IF
001830     END-IF.
001840 2100-END-VALIDATE-RECORD.
001850     EXIT.
001860
001870 9000-BEGIN-DISPLAY-RUN-SUMMARY.
001880     ACCEPT WS-BFU-RUN-TIME FROM TIME
001890     DISPLAY SPACE
001900     DISPLAY "BFUFILTER - RUN SUMMARY."
001910     DISPLAY "OPERATION......: FILTER"
001920     DISPLAY "RECORDS READ...: " WS-BFU-CTL-RECS-READ
001930     DISPLAY "RECORDS WRITTEN: " WS-BFU-CTL-RECS-WRITTEN
001940     DISPLAY "RECORDS REJECTD: " WS-BFU-CTL-RECS-REJECTED
001950     DISPLAY "RUN ENDED AT...: " WS-BFU-RUN-TIME.
001960 9000-END-DISPLAY-RUN-SUMMARY.
001970     EXIT.
001980
001990 END PROGRAM BFUFILTER.
