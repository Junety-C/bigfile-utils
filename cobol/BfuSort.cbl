000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BFUSORT.
000030 AUTHOR. R H LINDQUIST.
000040 INSTALLATION. CENTRAL COMPUTING SERVICES.
000050 DATE-WRITTEN. 1989-04-11.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080****************************************************************
000090*   PROGRAM......: BFUSORT                                     *
000100*   DESCRIPTION..: SORT operation of the Big-File Record       *
000110*                  Utility batch suite.  External merge sort   *
000120*                  of a whole data file into ascending lexical *
000130*                  order of the full 80-byte line.  Shards the *
000140*                  source the same way BFUSHARD does, sorts    *
000150*                  each partition in memory with an insertion  *
000160*                  sort over a table (the Searcher table-sort  *
000170*                  habit), then merges partitions two at a     *
000180*                  time with the step doubling 2,4,8 until the *
000190*                  step reaches the partition count, at which  *
000200*                  point partition 1 holds the whole file in   *
000210*                  order and is copied out to the output.      *
000220****************************************************************
000230*   CHANGE LOG                                                 *
000240*   ----------                                                 *
000250*   1989-04-11  RHL  BFU-0005  ORIGINAL PROGRAM.                *
000260*   1989-07-22  RHL  BFU-0020  PARTITION COUNT FLOOR OF 1, SAME *
000270*                              FIX AS BFUSHARD BFU-0019.        *
000280*   1990-02-06  RHL  BFU-0031  INSERTION SORT WAS COMPARING ON  *
000290*                              THE KEY FIELD ONLY -- SPEC CALLS *
000300*                              FOR WHOLE-LINE COLLATION.  FIXED.*
000310*   1991-11-14  DKS  BFU-0049  WIDENED RAW LINE TO 80 BYTES TO  *
000320*                              MATCH BfuDataRec.                *
000330*   1992-08-19  DKS  BFU-0057  MERGE TIE-BREAK WAS FAVORING THE *
000340*                              FIRST FILE'S LINE ON AN EXACT    *
000350*                              MATCH.  SPEC SAYS SECOND FILE     *
000360*                              WINS TIES.  FIXED THE COMPARE.   *
000370*   1993-05-02  DKS  BFU-0062  ADDED UPSI-0 SWITCH, SAME AS     *
000380*                              BFUSHARD BFU-0061.                *
000390*   1996-06-05  MTC  BFU-0092  TARGET PARTITION SIZE PROMPTABLE *
000400*                              (SEE BfuParms).                  *
000410*   1997-10-30  MTC  BFU-0103  RAISED MAX RECORDS PER PARTITION *
000420*                              TABLE FROM 2000 TO 6000 -- BIGGER*
000430*                              PARTITIONS WERE OVERFLOWING THE  *
000440*                              IN-MEMORY SORT TABLE.             *
000450*   1998-09-21  RHL  BFU-0113  Y2K REVIEW OF THIS PROGRAM.  NO  *
000460*                              DATE FIELDS ARE PROCESSED HERE.  *
000470*                              NO CHANGE REQUIRED.              *
000480*   2001-02-09  MTC  BFU-0135  PARTITION COUNT CLAMPED TO 8,    *
000490*                              SAME AS BFUSHARD BFU-0134.       *
000500*   2003-04-17  DKS  BFU-0148  MERGE STAGING SLOT WAS PICKED ON *
000510*                              THE LEFT PARTITION NUMBER, WHICH *
000520*                              CAN NEVER BE 8, SO PART08 WAS    *
000530*                              ALWAYS CHOSEN FOR STAGING -- ON A*
000540*                              PASS PAIRING PARTITION 8 AS THE  *
000550*                              RIGHT PARTNER THIS COLLIDED WITH *
000560*                              PART08 STILL OPEN FOR INPUT.     *
000570*                              STAGING SLOT NOW KEYS OFF THE    *
000580*                              RIGHT PARTITION NUMBER INSTEAD.  *
000590*   2006-01-12  JPK  BFU-0159  6000-BEGIN-MERGE-PARTITIONS WAS  *
000600*                              STOPPING THE STEP-DOUBLING LOOP  *
000610*                              ONE PASS TOO EARLY -- OPERATIONS *
000620*                              REPORTED SORTED OUTPUT FILES     *
000630*                              SHORT OF RECORDS.  THE TOP HALF  *
000640*                              OF THE PARTITIONS WAS NEVER      *
000650*                              MERGED BACK INTO PARTITION 1 SO  *
000660*                              IT NEVER REACHED THE OUTPUT.     *
000670*                              LOOP TEST NOW COMPARES STEP/2 TO *
000680*                              THE PARTITION COUNT.             *
000690****************************************************************
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000740     UPSI-0 ON  STATUS IS WS-BFU-KEEP-TEMP-SW
000750            OFF STATUS IS WS-BFU-PURGE-TEMP-SW.
000760
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     SELECT SOURCE-FILE  ASSIGN TO SRCFILE
000800            ORGANIZATION IS LINE SEQUENTIAL
000810            FILE STATUS  IS WS-BFU-SRC-STATUS.
000820
000830     SELECT OUTPUT-FILE  ASSIGN TO OUTFILE
000840            ORGANIZATION IS LINE SEQUENTIAL
000850            FILE STATUS  IS WS-BFU-OUT-STATUS.
000860
000870     SELECT PART01-FILE  ASSIGN TO PART01
000880            ORGANIZATION IS LINE SEQUENTIAL
000890            FILE STATUS  IS WS-BFU-PART-STATUS (1).
000900     SELECT PART02-FILE  ASSIGN TO PART02
000910            ORGANIZATION IS LINE SEQUENTIAL
000920            FILE STATUS  IS WS-BFU-PART-STATUS (2).
000930     SELECT PART03-FILE  ASSIGN TO PART03
000940            ORGANIZATION IS LINE SEQUENTIAL
000950            FILE STATUS  IS WS-BFU-PART-STATUS (3).
000960     SELECT PART04-FILE  ASSIGN TO PART04
000970            ORGANIZATION IS LINE SEQUENTIAL
000980            FILE STATUS  IS WS-BFU-PART-STATUS (4).
000990     SELECT PART05-FILE  ASSIGN TO PART05
001000            ORGANIZATION IS LINE SEQUENTIAL
001010            FILE STATUS  IS WS-BFU-PART-STATUS (5).
001020     SELECT PART06-FILE  ASSIGN TO PART06
001030            ORGANIZATION IS LINE SEQUENTIAL
001040            FILE STATUS  IS WS-BFU-PART-STATUS (6).
001050     SELECT PART07-FILE  ASSIGN TO PART07
001060            ORGANIZATION IS LINE SEQUENTIAL
001070            FILE STATUS  IS WS-BFU-PART-STATUS (7).
001080     SELECT PART08-FILE  ASSIGN TO PART08
001090            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS  IS WS-BFU-PART-STATUS (8).
001110
001120 DATA DIVISION.
001130 FILE SECTION.
001140 FD  SOURCE-FILE.
001150 01  SRC-REC.
001160     05  FILLER                  PIC X(80).
001170
001180 FD  OUTPUT-FILE.
001190 01  OUT-REC.
001200     05  FILLER                  PIC X(80).
001210
001220 FD  PART01-FILE.
001230 01  PART01-REC.
001240     05  FILLER                  PIC X(80).
001250 FD  PART02-FILE.
001260 01  PART02-REC.
001270     05  FILLER                  PIC X(80).
001280 FD  PART03-FILE.
001290 01  PART03-REC.
001300     05  FILLER                  PIC X(80).
001310 FD  PART04-FILE.
001320 01  PART04-REC.
001330     05  FILLER                  PIC X(80).
001340 FD  PART05-FILE.
001350 01  PART05-REC.
001360     05  FILLER                  PIC X(80).
001370 FD  PART06-FILE.
001380 01  PART06-REC.
001390     05  FILLER                  PIC X(80).
001400 FD  PART07-FILE.
001410 01  PART07-REC.
001420     05  FILLER                  PIC X(80).
001430 FD  PART08-FILE.
001440 01  PART08-REC.
001450     05  FILLER                  PIC X(80).
001460
001470 WORKING-STORAGE SECTION.
001480 COPY BfuDataRec.
001490 COPY BfuHashTab.
001500 COPY BfuParms.
001510
001520 78  WS-BFU-MAX-PART-RECS                          VALUE 6000.
001530
001540*----------- FILE STATUS AND SWITCHES ---------------------------
001550 77  WS-BFU-SRC-STATUS             PIC XX    VALUE SPACES.
001560 77  WS-BFU-OUT-STATUS             PIC XX    VALUE SPACES.
001570 77  WS-BFU-SRC-EOF-SW             PIC X     VALUE 'N'.
001580     88  WS-BFU-SRC-EOF                      VALUE 'Y'.
001590 77  WS-BFU-LEFT-EOF-SW            PIC X     VALUE 'N'.
001600     88  WS-BFU-LEFT-EOF                     VALUE 'Y'.
001610 77  WS-BFU-RIGHT-EOF-SW           PIC X     VALUE 'N'.
001620     88  WS-BFU-RIGHT-EOF                    VALUE 'Y'.
001630
001640 77  WS-BFU-KEEP-TEMP-SW           PIC X     VALUE 'N'.
001650 77  WS-BFU-PURGE-TEMP-SW          PIC X     VALUE 'Y'.
001660
001670 77  WS-BFU-REC-VALID-SW           PIC X     VALUE 'N'.
001680     88  WS-BFU-REC-VALID                    VALUE 'Y'.
001690     88  WS-BFU-REC-INVALID                  VALUE 'N'.
001700
001710*----------- ONE ENTRY PER PARTITION WORK SLOT ------------------
001720 01  WS-BFU-PART-CTL-TABLE.
001730     05  WS-BFU-PART-CTL OCCURS 8 TIMES
001740             INDEXED BY WS-BFU-PART-IDX.
001750         10  WS-BFU-PART-STATUS    PIC XX.
001760         10  WS-BFU-PART-REC-COUNT PIC 9(09) COMP VALUE 0.
001770        10  FILLER                PIC X(01).
001780
001790*----------- VALIDATION WORK FIELDS ------------------------------
001800 77  WS-BFU-COMMA-COUNT            PIC 9(03) COMP VALUE 0.
001810 01  WS-BFU-VAL-WORK.
001820     05  WS-BFU-VAL-KEY-WORK       PIC X(40) VALUE SPACES.
001830     05  WS-BFU-VAL-CNT-WORK       PIC X(40) VALUE SPACES.
001840    05  FILLER                   PIC X(08) VALUE SPACES.
001850
001860*----------- HASH / PARTITION-ASSIGNMENT WORK FIELDS -------------
001870 77  WS-BFU-KEY-POS                PIC 9(02) COMP VALUE 0.
001880 77  WS-BFU-HEX-CHAR-WK            PIC X(01) VALUE SPACE.
001890 77  WS-BFU-HEX-VALUE-WK           PIC 9(02) VALUE 0.
001900 77  WS-BFU-HASH-ACCUM             PIC 9(09) COMP VALUE 0.
001910 77  WS-BFU-HASH-MODULUS           PIC 9(09) COMP VALUE 99991.
001920 77  WS-BFU-HASH-QUOT              PIC 9(09) COMP VALUE 0.
001930 77  WS-BFU-PART-NBR-ZERO          PIC 9(02) COMP VALUE 0.
001940 77  WS-BFU-PART-NBR               PIC 9(02) COMP VALUE 0.
001950
001960*----------- PARTITION-COUNT RULE WORK FIELDS --------------------
001970 77  WS-BFU-SRC-REC-COUNT          PIC 9(09) COMP VALUE 0.
001980 77  WS-BFU-SRC-TOTAL-BYTES        PIC 9(09) COMP VALUE 0.
001990 77  WS-BFU-RAW-PART-COUNT         PIC 9(09) COMP VALUE 0.
002000 01  WS-BFU-CTE-ONE                PIC 9(01) VALUE 1.
002010
002020*----------- IN-MEMORY PARTITION SORT TABLE -----------------------
002030*    ONE PARTITION'S LINES ARE READ INTO THIS TABLE, PUT IN ORDER
002040*    BY A STRAIGHT INSERTION SORT (THE Searcher-STYLE TABLE SORT),
002050*    THEN REWRITTEN TO THE SAME PARTITION FILE IN SORTED ORDER.
002060 01  WS-BFU-SORT-TABLE.
002070     05  WS-BFU-SORT-LINE OCCURS WS-BFU-MAX-PART-RECS TIMES
002080             INDEXED BY WS-BFU-SORT-IDX
002090                        WS-BFU-HOLD-IDX
002100                        WS-BFU-SCAN-IDX    PIC X(80).
002110 77  WS-BFU-SORT-REC-COUNT         PIC 9(09) COMP VALUE 0.
002120 01  WS-BFU-SORT-HOLD-LINE         PIC X(80) VALUE SPACES.
002130
002140*----------- MERGE-PASS WORK FIELDS --------------------------------
002150 77  WS-BFU-MERGE-STEP             PIC 9(05) COMP VALUE 0.
002160 77  WS-BFU-MERGE-LEFT-IDX         PIC 9(05) COMP VALUE 0.
002170 77  WS-BFU-MERGE-RIGHT-IDX        PIC 9(05) COMP VALUE 0.
002180 01  WS-BFU-MERGE-LEFT-LINE        PIC X(80) VALUE SPACES.
002190 01  WS-BFU-MERGE-RIGHT-LINE       PIC X(80) VALUE SPACES.
002200
002210*----------- CONTROL TOTAL ------------------------------------
002220 77  WS-BFU-CTL-RECS-WRITTEN       PIC 9(09) COMP VALUE 0.
002230 01  WS-BFU-RUN-TIME               PIC 9(08).
002240 01  WS-BFU-RUN-TIME-R REDEFINES WS-BFU-RUN-TIME.
002250     05  WS-BFU-RUN-HH             PIC 99.
002260     05  WS-BFU-RUN-MM             PIC 99.
002270     05  WS-BFU-RUN-SS             PIC 99.
002280     05  WS-BFU-RUN-HS             PIC 99.
002290
002300 PROCEDURE DIVISION.
002310 DECLARATIVES.
002320 FILE-HANDLER SECTION.
002330     USE AFTER ERROR PROCEDURE ON SOURCE-FILE OUTPUT-FILE PART01-FILE
002340         PART02-FILE PART03-FILE PART04-FILE PART05-FILE
002350         PART06-FILE PART07-FILE PART08-FILE.
002360
002370 FILE-HANDLER-STATUS-CHECK.
002380     DISPLAY SPACE
002390     DISPLAY "BFUSORT - FILE STATUS EXCEPTION."
002400     DISPLAY "SOURCE STATUS..: [" WS-BFU-SRC-STATUS "]."
002410     DISPLAY "OUTPUT STATUS..: [" WS-BFU-OUT-STATUS "]."
002420     STOP "BFUSORT HALTED - NOTIFY OPERATIONS.".
002430 END DECLARATIVES.
002440
002450 0000-MAIN-LINE.
002460     PERFORM 1000-BEGIN-INITIALIZE-RUN
002470        THRU 1000-END-INITIALIZE-RUN
002480
002490     PERFORM 2000-BEGIN-CALC-PARTITION-COUNT
002500        THRU 2000-END-CALC-PARTITION-COUNT
002510
002520     PERFORM 3000-BEGIN-SHARD-SOURCE
002530        THRU 3000-END-SHARD-SOURCE
002540
002550     PERFORM 5000-BEGIN-SORT-EACH-PARTITION
002560        THRU 5000-END-SORT-EACH-PARTITION
002570        VARYING WS-BFU-PART-IDX FROM 1 BY 1
002580          UNTIL WS-BFU-PART-IDX > WS-BFU-PART-COUNT
002590
002600     PERFORM 6000-BEGIN-MERGE-PARTITIONS
002610        THRU 6000-END-MERGE-PARTITIONS
002620
002630     PERFORM 7000-BEGIN-PROMOTE-RESULT
002640        THRU 7000-END-PROMOTE-RESULT
002650
002660     PERFORM 9000-BEGIN-DISPLAY-RUN-SUMMARY
002670        THRU 9000-END-DISPLAY-RUN-SUMMARY
002680
002690     STOP RUN.
002700
002710 1000-BEGIN-INITIALIZE-RUN.
002720     DISPLAY SPACE
002730     DISPLAY "BFUSORT - EXTERNAL MERGE SORT OF A DATA FILE."
002740     ACCEPT WS-BFU-RUN-TIME FROM TIME
002750     DISPLAY "RUN STARTED AT.: " WS-BFU-RUN-TIME
002760
002770     INITIALIZE WS-BFU-PART-CTL-TABLE
002780                WS-BFU-CTL-RECS-WRITTEN.
002790 1000-END-INITIALIZE-RUN.
002800     EXIT.
002810
002820 2000-BEGIN-CALC-PARTITION-COUNT.
002830*    PARTITION-COUNT RULE -- SAME FORMULA AS BFUSHARD.  NOTE THE
002840*    RESULT IS ALSO THE STEP AT WHICH THE MERGE LOOP IN SECTION
002850*    6000 STOPS DOUBLING.
002860     OPEN INPUT SOURCE-FILE
002870     MOVE 'N' TO WS-BFU-SRC-EOF-SW
002880     PERFORM 2020-COUNT-ONE-SOURCE-LINE
002890        THRU 2020-END-COUNT-ONE-SOURCE-LINE
002900          UNTIL WS-BFU-SRC-EOF
002910     CLOSE SOURCE-FILE
002920
002930     COMPUTE WS-BFU-SRC-TOTAL-BYTES =
002940             WS-BFU-SRC-REC-COUNT * WS-BFU-LRECL
002950
002960     DIVIDE WS-BFU-SRC-TOTAL-BYTES
002970            BY WS-BFU-TARGET-PART-BYTES
002980       GIVING WS-BFU-RAW-PART-COUNT
002990       REMAINDER WS-BFU-HASH-QUOT
003000     IF WS-BFU-HASH-QUOT > ZERO
003010        ADD WS-BFU-CTE-ONE TO WS-BFU-RAW-PART-COUNT
003020     END-IF
003030
003040     IF WS-BFU-RAW-PART-COUNT < 1
003050        MOVE 1 TO WS-BFU-PART-COUNT
003060     ELSE
003070        IF WS-BFU-RAW-PART-COUNT > 8
003080           MOVE 8 TO WS-BFU-PART-COUNT
003090        ELSE
003100           MOVE WS-BFU-RAW-PART-COUNT TO WS-BFU-PART-COUNT
003110        END-IF
003120     END-IF
003130
003140     DISPLAY "PARTITION COUNT: " WS-BFU-PART-COUNT.
003150 2000-END-CALC-PARTITION-COUNT.
003160     EXIT.
003170
003180 2020-COUNT-ONE-SOURCE-LINE.
003190     READ SOURCE-FILE
003200         AT END
003210             MOVE 'Y' TO WS-BFU-SRC-EOF-SW
003220         NOT AT END
003230             ADD WS-BFU-CTE-ONE TO WS-BFU-SRC-REC-COUNT
003240     END-READ.
003250 2020-END-COUNT-ONE-SOURCE-LINE.
003260     EXIT.
003270
003280 3000-BEGIN-SHARD-SOURCE.
003290     PERFORM 3100-OPEN-ONE-PARTITION-FILE
003300        VARYING WS-BFU-PART-IDX FROM 1 BY 1
003310          UNTIL WS-BFU-PART-IDX > WS-BFU-PART-COUNT
003320
003330     OPEN INPUT SOURCE-FILE
003340     MOVE 'N' TO WS-BFU-SRC-EOF-SW
003350     PERFORM 3250-READ-AND-SHARD-ONE
003360        THRU 3250-END-READ-AND-SHARD-ONE
003370          UNTIL WS-BFU-SRC-EOF
003380     CLOSE SOURCE-FILE
003390
003400     PERFORM 3900-CLOSE-ONE-PARTITION-FILE
003410        VARYING WS-BFU-PART-IDX FROM 1 BY 1
003420          UNTIL WS-BFU-PART-IDX > WS-BFU-PART-COUNT.
003430 3000-END-SHARD-SOURCE.
003440     EXIT.
003450
003460 3250-READ-AND-SHARD-ONE.
003470     READ SOURCE-FILE INTO WS-BFU-RAW-LINE
003480         AT END
003490             MOVE 'Y' TO WS-BFU-SRC-EOF-SW
003500         NOT AT END
003510             PERFORM 3300-VALIDATE-RECORD
003520             IF WS-BFU-REC-VALID
003530                PERFORM 3320-COMPUTE-PARTITION-NBR
003540                PERFORM 3330-WRITE-TO-PARTITION
003550             END-IF
003560     END-READ.
003570 3250-END-READ-AND-SHARD-ONE.
003580     EXIT.
003590
003600 3100-OPEN-ONE-PARTITION-FILE.
003610     EVALUATE WS-BFU-PART-IDX
003620         WHEN 1  OPEN OUTPUT PART01-FILE
003630         WHEN 2  OPEN OUTPUT PART02-FILE
003640         WHEN 3  OPEN OUTPUT PART03-FILE
003650         WHEN 4  OPEN OUTPUT PART04-FILE
003660         WHEN 5  OPEN OUTPUT PART05-FILE
003670         WHEN 6  OPEN OUTPUT PART06-FILE
003680         WHEN 7  OPEN OUTPUT PART07-FILE
003690         WHEN 8  OPEN OUTPUT PART08-FILE
003700     END-EVALUATE.
003710 3100-END-OPEN-ONE-PARTITION-FILE.
003720     EXIT.
003730
003740 3300-VALIDATE-RECORD.
003750*    ACCEPT(ROW), SAME RULE AS BFUSHARD -- NON-EMPTY, EXACTLY ONE
003760*    COMMA SPLITTING THE LINE INTO TWO NON-EMPTY FIELDS.
003770     MOVE 'N' TO WS-BFU-REC-VALID-SW
003780     MOVE 0   TO WS-BFU-COMMA-COUNT
003790     IF WS-BFU-RAW-LINE NOT = SPACES
003800        INSPECT WS-BFU-RAW-LINE TALLYING WS-BFU-COMMA-COUNT
003810                FOR ALL ','
003820        IF WS-BFU-COMMA-COUNT = 1
003830           MOVE SPACES TO WS-BFU-VAL-WORK
003840           UNSTRING WS-BFU-RAW-LINE DELIMITED BY
003850                    WS-BFU-COMMA-LITERAL
003860               INTO WS-BFU-VAL-KEY-WORK
003870                    WS-BFU-VAL-CNT-WORK
003880           END-UNSTRING
003890           IF WS-BFU-VAL-KEY-WORK NOT = SPACES
003900              AND WS-BFU-VAL-CNT-WORK NOT = SPACES
003910              MOVE 'Y' TO WS-BFU-REC-VALID-SW
003920           END-IF
003930        END-IF
003940     END-IF.
003950 3300-END-VALIDATE-RECORD.
003960     EXIT.
003970
003980 3320-COMPUTE-PARTITION-NBR.
003990*    HASH(KEY), SAME ROLLING HASH AS BFUSHARD.  THE PARTITION A
004000*    RECORD LANDS IN DOES NOT MATTER TO THE SORT -- EVERY LINE IS
004010*    COMPARED AGAINST EVERY OTHER LINE DURING THE MERGE PASSES --
004020*    ONLY THE TABLE-SORT PARTITION SIZE MATTERS.
004030     MOVE 0 TO WS-BFU-HASH-ACCUM
004040     PERFORM 3325-ACCUM-ONE-HASH-DIGIT
004050        VARYING WS-BFU-KEY-POS FROM 1 BY 1
004060          UNTIL WS-BFU-KEY-POS > 32
004070
004080     DIVIDE WS-BFU-HASH-ACCUM BY WS-BFU-PART-COUNT
004090       GIVING WS-BFU-HASH-QUOT
004100       REMAINDER WS-BFU-PART-NBR-ZERO
004110     COMPUTE WS-BFU-PART-NBR = WS-BFU-PART-NBR-ZERO + 1.
004120 3320-END-COMPUTE-PARTITION-NBR.
004130     EXIT.
004140
004150 3325-ACCUM-ONE-HASH-DIGIT.
004160     MOVE WS-BFU-REC-KEY (WS-BFU-KEY-POS:1)
004170       TO WS-BFU-HEX-CHAR-WK
004180     SET WS-BFU-HEX-IDX TO 1
004190     SEARCH ALL WS-BFU-HEX-ENTRY
004200         AT END
004210             MOVE 0 TO WS-BFU-HEX-VALUE-WK
004220         WHEN WS-BFU-HEX-CHAR (WS-BFU-HEX-IDX) =
004230              WS-BFU-HEX-CHAR-WK
004240             MOVE WS-BFU-HEX-VALUE (WS-BFU-HEX-IDX)
004250               TO WS-BFU-HEX-VALUE-WK
004260     END-SEARCH
004270     COMPUTE WS-BFU-HASH-ACCUM =
004280             (WS-BFU-HASH-ACCUM * 16) + WS-BFU-HEX-VALUE-WK
004290     DIVIDE WS-BFU-HASH-ACCUM BY WS-BFU-HASH-MODULUS
004300       GIVING WS-BFU-HASH-QUOT
004310       REMAINDER WS-BFU-HASH-ACCUM.
004320 3325-END-ACCUM-ONE-HASH-DIGIT.
004330     EXIT.
004340
004350 3330-WRITE-TO-PARTITION.
004360     EVALUATE WS-BFU-PART-NBR
004370         WHEN 1  WRITE PART01-REC FROM WS-BFU-RAW-LINE
004380         WHEN 2  WRITE PART02-REC FROM WS-BFU-RAW-LINE
004390         WHEN 3  WRITE PART03-REC FROM WS-BFU-RAW-LINE
004400         WHEN 4  WRITE PART04-REC FROM WS-BFU-RAW-LINE
004410         WHEN 5  WRITE PART05-REC FROM WS-BFU-RAW-LINE
004420         WHEN 6  WRITE PART06-REC FROM WS-BFU-RAW-LINE
004430         WHEN 7  WRITE PART07-REC FROM WS-BFU-RAW-LINE
004440         WHEN 8  WRITE PART08-REC FROM WS-BFU-RAW-LINE
004450     END-EVALUATE
004460     ADD WS-BFU-CTE-ONE
004470       TO WS-BFU-PART-REC-COUNT (WS-BFU-PART-NBR)
004480          WS-BFU-CTL-RECS-WRITTEN.
004490 3330-END-WRITE-TO-PARTITION.
004500     EXIT.
004510
004520 3900-CLOSE-ONE-PARTITION-FILE.
004530     EVALUATE WS-BFU-PART-IDX
004540         WHEN 1  CLOSE PART01-FILE
004550         WHEN 2  CLOSE PART02-FILE
004560         WHEN 3  CLOSE PART03-FILE
004570         WHEN 4  CLOSE PART04-FILE
004580         WHEN 5  CLOSE PART05-FILE
004590         WHEN 6  CLOSE PART06-FILE
004600         WHEN 7  CLOSE PART07-FILE
004610         WHEN 8  CLOSE PART08-FILE
004620     END-EVALUATE.
004630 3900-END-CLOSE-ONE-PARTITION-FILE.
004640     EXIT.
004650
004660 5000-BEGIN-SORT-EACH-PARTITION.
004670*    READ THE WHOLE PARTITION INTO WS-BFU-SORT-TABLE, RUN THE
004680*    INSERTION SORT OVER IT, THEN REWRITE THE PARTITION FILE IN
004690*    ASCENDING ORDER.  ONE PARTITION AT A TIME -- THE TABLE IS
004700*    REUSED ACROSS PARTITIONS.
004710     MOVE 0 TO WS-BFU-SORT-REC-COUNT
004720     PERFORM 5100-OPEN-PARTITION-FOR-INPUT
004730     PERFORM 5200-LOAD-PARTITION-TABLE
004740        THRU 5200-END-LOAD-PARTITION-TABLE
004750     PERFORM 5300-CLOSE-PARTITION-INPUT
004760
004770     PERFORM 5400-INSERTION-SORT-TABLE
004780        THRU 5400-END-INSERTION-SORT-TABLE
004790        VARYING WS-BFU-SORT-IDX FROM 2 BY 1
004800          UNTIL WS-BFU-SORT-IDX > WS-BFU-SORT-REC-COUNT
004810
004820     PERFORM 5600-OPEN-PARTITION-FOR-OUTPUT
004830     PERFORM 5700-UNLOAD-PARTITION-TABLE
004840        THRU 5700-END-UNLOAD-PARTITION-TABLE
004850     PERFORM 5800-CLOSE-PARTITION-OUTPUT.
004860 5000-END-SORT-EACH-PARTITION.
004870     EXIT.
004880
004890 5100-OPEN-PARTITION-FOR-INPUT.
004900     EVALUATE WS-BFU-PART-IDX
004910         WHEN 1  OPEN INPUT PART01-FILE
004920         WHEN 2  OPEN INPUT PART02-FILE
004930         WHEN 3  OPEN INPUT PART03-FILE
004940         WHEN 4  OPEN INPUT PART04-FILE
004950         WHEN 5  OPEN INPUT PART05-FILE
004960         WHEN 6  OPEN INPUT PART06-FILE
004970         WHEN 7  OPEN INPUT PART07-FILE
004980         WHEN 8  OPEN INPUT PART08-FILE
004990     END-EVALUATE.
005000 5100-END-OPEN-PARTITION-FOR-INPUT.
005010     EXIT.
005020
005030 5200-LOAD-PARTITION-TABLE.
005040     MOVE 'N' TO WS-BFU-SRC-EOF-SW
005050     PERFORM 5215-LOAD-ONE-PARTITION-LINE
005060        THRU 5215-END-LOAD-ONE-PARTITION-LINE
005070          UNTIL WS-BFU-SRC-EOF.
005080 5200-END-LOAD-PARTITION-TABLE.
005090     EXIT.
005100
005110 5210-READ-ONE-PARTITION-LINE.
005120     EVALUATE WS-BFU-PART-IDX
005130         WHEN 1  READ PART01-FILE INTO WS-BFU-RAW-LINE
005140                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
005150         WHEN 2  READ PART02-FILE INTO WS-BFU-RAW-LINE
005160                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
005170         WHEN 3  READ PART03-FILE INTO WS-BFU-RAW-LINE
005180                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
005190         WHEN 4  READ PART04-FILE INTO WS-BFU-RAW-LINE
005200                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
005210         WHEN 5  READ PART05-FILE INTO WS-BFU-RAW-LINE
005220                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
005230         WHEN 6  READ PART06-FILE INTO WS-BFU-RAW-LINE
005240                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
005250         WHEN 7  READ PART07-FILE INTO WS-BFU-RAW-LINE
005260                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
005270         WHEN 8  READ PART08-FILE INTO WS-BFU-RAW-LINE
005280                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
005290     END-EVALUATE.
005300 5210-END-READ-ONE-PARTITION-LINE.
005310     EXIT.
005320
005330 5215-LOAD-ONE-PARTITION-LINE.
005340     PERFORM 5210-READ-ONE-PARTITION-LINE
005350     IF NOT WS-BFU-SRC-EOF
005360        ADD WS-BFU-CTE-ONE TO WS-BFU-SORT-REC-COUNT
005370        SET WS-BFU-SORT-IDX TO WS-BFU-SORT-REC-COUNT
005380        MOVE WS-BFU-RAW-LINE TO WS-BFU-SORT-LINE (WS-BFU-SORT-IDX)
005390     END-IF.
005400 5215-END-LOAD-ONE-PARTITION-LINE.
005410     EXIT.
005420
005430 5300-CLOSE-PARTITION-INPUT.
005440     EVALUATE WS-BFU-PART-IDX
005450         WHEN 1  CLOSE PART01-FILE
005460         WHEN 2  CLOSE PART02-FILE
005470         WHEN 3  CLOSE PART03-FILE
005480         WHEN 4  CLOSE PART04-FILE
005490         WHEN 5  CLOSE PART05-FILE
005500         WHEN 6  CLOSE PART06-FILE
005510         WHEN 7  CLOSE PART07-FILE
005520         WHEN 8  CLOSE PART08-FILE
005530     END-EVALUATE.
005540 5300-END-CLOSE-PARTITION-INPUT.
005550     EXIT.
005560
005570 5400-INSERTION-SORT-TABLE.
005580*    STRAIGHT INSERTION SORT OVER WS-BFU-SORT-TABLE, WHOLE-LINE
005590*    ASCENDING CHARACTER COLLATION.  HOLD-IDX WALKS BACKWARD FROM
005600*    THE NEWLY PLACED ELEMENT, SLIDING EVERYTHING GREATER THAN THE
005610*    HELD LINE UP ONE SLOT.
005620     MOVE WS-BFU-SORT-LINE (WS-BFU-SORT-IDX) TO WS-BFU-SORT-HOLD-LINE
005630     SET WS-BFU-HOLD-IDX TO WS-BFU-SORT-IDX
005640
005650     PERFORM 5450-SLIDE-GREATER-ELEMENTS
005660        THRU 5450-END-SLIDE-GREATER-ELEMENTS
005670        UNTIL WS-BFU-HOLD-IDX = 1
005680
005690     MOVE WS-BFU-SORT-HOLD-LINE TO WS-BFU-SORT-LINE (WS-BFU-HOLD-IDX).
005700 5400-END-INSERTION-SORT-TABLE.
005710     EXIT.
005720
005730 5450-SLIDE-GREATER-ELEMENTS.
005740     SET WS-BFU-SCAN-IDX TO WS-BFU-HOLD-IDX
005750     SUBTRACT 1 FROM WS-BFU-SCAN-IDX
005760     IF WS-BFU-SORT-LINE (WS-BFU-SCAN-IDX) > WS-BFU-SORT-HOLD-LINE
005770        MOVE WS-BFU-SORT-LINE (WS-BFU-SCAN-IDX)
005780          TO WS-BFU-SORT-LINE (WS-BFU-HOLD-IDX)
005790        SET WS-BFU-HOLD-IDX TO WS-BFU-SCAN-IDX
005800     ELSE
005810        SET WS-BFU-HOLD-IDX TO 1
005820     END-IF.
005830 5450-END-SLIDE-GREATER-ELEMENTS.
005840     EXIT.
005850
005860 5600-OPEN-PARTITION-FOR-OUTPUT.
005870     EVALUATE WS-BFU-PART-IDX
005880         WHEN 1  OPEN OUTPUT PART01-FILE
005890         WHEN 2  OPEN OUTPUT PART02-FILE
005900         WHEN 3  OPEN OUTPUT PART03-FILE
005910         WHEN 4  OPEN OUTPUT PART04-FILE
005920         WHEN 5  OPEN OUTPUT PART05-FILE
005930         WHEN 6  OPEN OUTPUT PART06-FILE
005940         WHEN 7  OPEN OUTPUT PART07-FILE
005950         WHEN 8  OPEN OUTPUT PART08-FILE
005960     END-EVALUATE.
005970 5600-END-OPEN-PARTITION-FOR-OUTPUT.
005980     EXIT.
005990
006000 5700-UNLOAD-PARTITION-TABLE.
006010     PERFORM 5710-WRITE-ONE-PARTITION-LINE
006020        VARYING WS-BFU-SORT-IDX FROM 1 BY 1
006030          UNTIL WS-BFU-SORT-IDX > WS-BFU-SORT-REC-COUNT.
006040 5700-END-UNLOAD-PARTITION-TABLE.
006050     EXIT.
006060
006070 5710-WRITE-ONE-PARTITION-LINE.
006080     EVALUATE WS-BFU-PART-IDX
006090         WHEN 1  WRITE PART01-REC
006100                     FROM WS-BFU-SORT-LINE (WS-BFU-SORT-IDX)
006110         WHEN 2  WRITE PART02-REC
006120                     FROM WS-BFU-SORT-LINE (WS-BFU-SORT-IDX)
006130         WHEN 3  WRITE PART03-REC
006140                     FROM WS-BFU-SORT-LINE (WS-BFU-SORT-IDX)
006150         WHEN 4  WRITE PART04-REC
006160                     FROM WS-BFU-SORT-LINE (WS-BFU-SORT-IDX)
006170         WHEN 5  WRITE PART05-REC
006180                     FROM WS-BFU-SORT-LINE (WS-BFU-SORT-IDX)
006190         WHEN 6  WRITE PART06-REC
006200                     FROM WS-BFU-SORT-LINE (WS-BFU-SORT-IDX)
006210         WHEN 7  WRITE PART07-REC
006220                     FROM WS-BFU-SORT-LINE (WS-BFU-SORT-IDX)
006230         WHEN 8  WRITE PART08-REC
006240                     FROM WS-BFU-SORT-LINE (WS-BFU-SORT-IDX)
006250     END-EVALUATE.
006260 5710-END-WRITE-ONE-PARTITION-LINE.
006270     EXIT.
006280
006290 5800-CLOSE-PARTITION-OUTPUT.
006300     EVALUATE WS-BFU-PART-IDX
006310         WHEN 1  CLOSE PART01-FILE
006320         WHEN 2  CLOSE PART02-FILE
006330         WHEN 3  CLOSE PART03-FILE
006340         WHEN 4  CLOSE PART04-FILE
006350         WHEN 5  CLOSE PART05-FILE
006360         WHEN 6  CLOSE PART06-FILE
006370         WHEN 7  CLOSE PART07-FILE
006380         WHEN 8  CLOSE PART08-FILE
006390     END-EVALUATE.
006400 5800-END-CLOSE-PARTITION-OUTPUT.
006410     EXIT.
006420
006430 6000-BEGIN-MERGE-PARTITIONS.
006440*    PAIRWISE MERGE, STEP DOUBLING 2,4,8... UNTIL THE STEP'S LEFT
006450*    HALF REACHES THE PARTITION COUNT.  ON EACH PASS PARTITION I
006460*    IS MERGED WITH PARTITION I + STEP/2 (WHEN THAT PARTITION
006470*    EXISTS), AND THE RESULT REPLACES PARTITION I.  THE LOOP TEST
006480*    USES STEP/2 RATHER THAN STEP -- SINCE THE STEP IS DOUBLED AT
006490*    THE BOTTOM OF 6100-MERGE-ONE-PASS, A TEST OF THE UNDOUBLED
006500*    STEP AGAINST THE PARTITION COUNT STOPS ONE PASS SHORT AND
006510*    LEAVES THE TOP HALF OF THE FILE UNMERGED (BFU-0159, BELOW).
006520*    WHEN THE LOOP ENDS, PARTITION 1 HOLDS THE WHOLE FILE IN ORDER.
006530     MOVE 2 TO WS-BFU-MERGE-STEP
006540     PERFORM 6100-MERGE-ONE-PASS
006550        THRU 6100-END-MERGE-ONE-PASS
006560        UNTIL (WS-BFU-MERGE-STEP / 2) >= WS-BFU-PART-COUNT.
006570 6000-END-MERGE-PARTITIONS.
006580     EXIT.
006590
006600 6100-MERGE-ONE-PASS.
006610     PERFORM 6110-MERGE-ONE-PAIR
006620        VARYING WS-BFU-MERGE-LEFT-IDX FROM 1 BY WS-BFU-MERGE-STEP
006630          UNTIL WS-BFU-MERGE-LEFT-IDX > WS-BFU-PART-COUNT
006640
006650     COMPUTE WS-BFU-MERGE-STEP = WS-BFU-MERGE-STEP * 2.
006660 6100-END-MERGE-ONE-PASS.
006670     EXIT.
006680
006690 6110-MERGE-ONE-PAIR.
006700*    PARTITION INDEX OF THE RIGHT-HAND PARTNER FOR THIS PAIR.
006710     COMPUTE WS-BFU-MERGE-RIGHT-IDX =
006720             WS-BFU-MERGE-LEFT-IDX + (WS-BFU-MERGE-STEP / 2)
006730     IF WS-BFU-MERGE-RIGHT-IDX <= WS-BFU-PART-COUNT
006740        SET WS-BFU-PART-IDX TO WS-BFU-MERGE-LEFT-IDX
006750        PERFORM 6200-MERGE-TWO-PARTITIONS
006760           THRU 6200-END-MERGE-TWO-PARTITIONS
006770     END-IF.
006780 6110-END-MERGE-ONE-PAIR.
006790     EXIT.
006800
006810 6200-MERGE-TWO-PARTITIONS.
006820*    CLASSIC TWO-POINTER MERGE OF TWO SORTED FILES.  THE LEFT
006830*    PARTITION IS READ AND RENAMED OUT OF THE WAY, THE RIGHT
006840*    PARTITION IS READ DIRECTLY, AND THE MERGED RESULT IS WRITTEN
006850*    BACK OVER THE LEFT PARTITION'S SLOT.  ON AN EXACT TIE THE
006860*    RIGHT FILE'S LINE IS WRITTEN FIRST.
006870     SET WS-BFU-SORT-IDX TO WS-BFU-MERGE-LEFT-IDX
006880     PERFORM 6210-OPEN-LEFT-AS-INPUT
006890     SET WS-BFU-SORT-IDX TO WS-BFU-MERGE-RIGHT-IDX
006900     PERFORM 6220-OPEN-RIGHT-AS-INPUT
006910     SET WS-BFU-SORT-IDX TO WS-BFU-MERGE-LEFT-IDX
006920     PERFORM 6230-OPEN-MERGE-OUTPUT
006930
006940     MOVE 'N' TO WS-BFU-LEFT-EOF-SW
006950     MOVE 'N' TO WS-BFU-RIGHT-EOF-SW
006960     PERFORM 6240-READ-LEFT-LINE
006970     PERFORM 6250-READ-RIGHT-LINE
006980
006990     PERFORM 6260-MERGE-STEP
007000        THRU 6260-END-MERGE-STEP
007010        UNTIL WS-BFU-LEFT-EOF OR WS-BFU-RIGHT-EOF
007020
007030     PERFORM 6265-DRAIN-LEFT-ONE
007040        THRU 6265-END-DRAIN-LEFT-ONE
007050          UNTIL WS-BFU-LEFT-EOF
007060
007070     PERFORM 6275-DRAIN-RIGHT-ONE
007080        THRU 6275-END-DRAIN-RIGHT-ONE
007090          UNTIL WS-BFU-RIGHT-EOF
007100
007110     SET WS-BFU-SORT-IDX TO WS-BFU-MERGE-LEFT-IDX
007120     PERFORM 6290-CLOSE-LEFT-INPUT
007130     SET WS-BFU-SORT-IDX TO WS-BFU-MERGE-RIGHT-IDX
007140     PERFORM 6292-CLOSE-RIGHT-INPUT
007150     SET WS-BFU-SORT-IDX TO WS-BFU-MERGE-LEFT-IDX
007160     PERFORM 6294-CLOSE-MERGE-OUTPUT.
007170 6200-END-MERGE-TWO-PARTITIONS.
007180     EXIT.
007190
007200 6210-OPEN-LEFT-AS-INPUT.
007210     EVALUATE WS-BFU-SORT-IDX
007220         WHEN 1  OPEN INPUT PART01-FILE
007230         WHEN 2  OPEN INPUT PART02-FILE
007240         WHEN 3  OPEN INPUT PART03-FILE
007250         WHEN 4  OPEN INPUT PART04-FILE
007260         WHEN 5  OPEN INPUT PART05-FILE
007270         WHEN 6  OPEN INPUT PART06-FILE
007280         WHEN 7  OPEN INPUT PART07-FILE
007290         WHEN 8  OPEN INPUT PART08-FILE
007300     END-EVALUATE.
007310 6210-END-OPEN-LEFT-AS-INPUT.
007320     EXIT.
007330
007340 6220-OPEN-RIGHT-AS-INPUT.
007350     EVALUATE WS-BFU-SORT-IDX
007360         WHEN 1  OPEN INPUT PART01-FILE
007370         WHEN 2  OPEN INPUT PART02-FILE
007380         WHEN 3  OPEN INPUT PART03-FILE
007390         WHEN 4  OPEN INPUT PART04-FILE
007400         WHEN 5  OPEN INPUT PART05-FILE
007410         WHEN 6  OPEN INPUT PART06-FILE
007420         WHEN 7  OPEN INPUT PART07-FILE
007430         WHEN 8  OPEN INPUT PART08-FILE
007440     END-EVALUATE.
007450 6220-END-OPEN-RIGHT-AS-INPUT.
007460     EXIT.
007470
007480 6230-OPEN-MERGE-OUTPUT.
007490*    THE MERGE OUTPUT REUSES THE SORT TABLE'S SLOT IN WS-BFU-
007500*    SORT-LINE AS A STAGING AREA, WRITTEN TO A HELD-OUT PARTITION
007510*    FILE AND THEN RENAMED OVER THE LEFT PARTITION WHEN DONE, THE
007520*    SAME "SPILL TO A WORK FILE" SHAPE DemoRWCS USES FOR ITS SORT
007530*    WORK FILE.  PART07 IS DEDICATED AS THE MERGE STAGING SLOT
007540*    WHENEVER PARTITION 8 IS THE RIGHT-HAND PARTNER (PART08 IS
007550*    STILL OPEN FOR INPUT AT THAT POINT); OTHERWISE THE STAGING
007560*    SLOT IS PART08, WHICH THE LEFT PARTITION NEVER OCCUPIES.
007570     IF WS-BFU-MERGE-RIGHT-IDX = 8
007580        OPEN OUTPUT PART07-FILE
007590     ELSE
007600        OPEN OUTPUT PART08-FILE
007610     END-IF.
007620 6230-END-OPEN-MERGE-OUTPUT.
007630     EXIT.
007640
007650 6240-READ-LEFT-LINE.
007660     EVALUATE WS-BFU-MERGE-LEFT-IDX
007670         WHEN 1  READ PART01-FILE INTO WS-BFU-MERGE-LEFT-LINE
007680                     AT END MOVE 'Y' TO WS-BFU-LEFT-EOF-SW END-READ
007690         WHEN 2  READ PART02-FILE INTO WS-BFU-MERGE-LEFT-LINE
007700                     AT END MOVE 'Y' TO WS-BFU-LEFT-EOF-SW END-READ
007710         WHEN 3  READ PART03-FILE INTO WS-BFU-MERGE-LEFT-LINE
007720                     AT END MOVE 'Y' TO WS-BFU-LEFT-EOF-SW END-READ
007730         WHEN 4  READ PART04-FILE INTO WS-BFU-MERGE-LEFT-LINE
007740                     AT END MOVE 'Y' TO WS-BFU-LEFT-EOF-SW END-READ
007750         WHEN 5  READ PART05-FILE INTO WS-BFU-MERGE-LEFT-LINE
007760                     AT END MOVE 'Y' TO WS-BFU-LEFT-EOF-SW END-READ
007770         WHEN 6  READ PART06-FILE INTO WS-BFU-MERGE-LEFT-LINE
007780                     AT END MOVE 'Y' TO WS-BFU-LEFT-EOF-SW END-READ
007790         WHEN 7  READ PART07-FILE INTO WS-BFU-MERGE-LEFT-LINE
007800                     AT END MOVE 'Y' TO WS-BFU-LEFT-EOF-SW END-READ
007810     END-EVALUATE.
007820 6240-END-READ-LEFT-LINE.
007830     EXIT.
007840
007850 6250-READ-RIGHT-LINE.
007860     EVALUATE WS-BFU-MERGE-RIGHT-IDX
007870         WHEN 2  READ PART02-FILE INTO WS-BFU-MERGE-RIGHT-LINE
007880                     AT END MOVE 'Y' TO WS-BFU-RIGHT-EOF-SW END-READ
007890         WHEN 3  READ PART03-FILE INTO WS-BFU-MERGE-RIGHT-LINE
007900                     AT END MOVE 'Y' TO WS-BFU-RIGHT-EOF-SW END-READ
007910         WHEN 4  READ PART04-FILE INTO WS-BFU-MERGE-RIGHT-LINE
007920                     AT END MOVE 'Y' TO WS-BFU-RIGHT-EOF-SW END-READ
007930         WHEN 5  READ PART05-FILE INTO WS-BFU-MERGE-RIGHT-LINE
007940                     AT END MOVE 'Y' TO WS-BFU-RIGHT-EOF-SW END-READ
007950         WHEN 6  READ PART06-FILE INTO WS-BFU-MERGE-RIGHT-LINE
007960                     AT END MOVE 'Y' TO WS-BFU-RIGHT-EOF-SW END-READ
007970         WHEN 7  READ PART07-FILE INTO WS-BFU-MERGE-RIGHT-LINE
007980                     AT END MOVE 'Y' TO WS-BFU-RIGHT-EOF-SW END-READ
007990         WHEN 8  READ PART08-FILE INTO WS-BFU-MERGE-RIGHT-LINE
008000                     AT END MOVE 'Y' TO WS-BFU-RIGHT-EOF-SW END-READ
008010     END-EVALUATE.
008020 6250-END-READ-RIGHT-LINE.
008030     EXIT.
008040
008050 6260-MERGE-STEP.
008060*    TIE GOES TO THE RIGHT-HAND (SECOND) FILE'S LINE, PER THE
008070*    SORTING COLLATION RULE.
008080     IF WS-BFU-MERGE-RIGHT-LINE <= WS-BFU-MERGE-LEFT-LINE
008090        PERFORM 6280-WRITE-MERGE-OUTPUT-RIGHT
008100        PERFORM 6250-READ-RIGHT-LINE
008110     ELSE
008120        PERFORM 6270-WRITE-MERGE-OUTPUT-LEFT
008130        PERFORM 6240-READ-LEFT-LINE
008140     END-IF.
008150 6260-END-MERGE-STEP.
008160     EXIT.
008170
008180 6265-DRAIN-LEFT-ONE.
008190     PERFORM 6270-WRITE-MERGE-OUTPUT-LEFT
008200     PERFORM 6240-READ-LEFT-LINE.
008210 6265-END-DRAIN-LEFT-ONE.
008220     EXIT.
008230
008240 6275-DRAIN-RIGHT-ONE.
008250     PERFORM 6280-WRITE-MERGE-OUTPUT-RIGHT
008260     PERFORM 6250-READ-RIGHT-LINE.
008270 6275-END-DRAIN-RIGHT-ONE.
008280     EXIT.
008290
008300 6270-WRITE-MERGE-OUTPUT-LEFT.
008310*    CONTROL TOTAL IS FIXED AT THE SUM OF PARTITION RECORD COUNTS
008320*    BEFORE MERGING BEGINS (SEE SECTION 3000) -- MERGE-PASS WRITES
008330*    DO NOT ADD TO IT, OR A RECORD PASSING THROUGH SEVERAL MERGE
008340*    PASSES WOULD BE COUNTED SEVERAL TIMES OVER.
008350     IF WS-BFU-MERGE-RIGHT-IDX = 8
008360        WRITE PART07-REC FROM WS-BFU-MERGE-LEFT-LINE
008370     ELSE
008380        WRITE PART08-REC FROM WS-BFU-MERGE-LEFT-LINE
008390     END-IF.
008400 6270-END-WRITE-MERGE-OUTPUT-LEFT.
008410     EXIT.
008420
008430 6280-WRITE-MERGE-OUTPUT-RIGHT.
008440     IF WS-BFU-MERGE-RIGHT-IDX = 8
008450        WRITE PART07-REC FROM WS-BFU-MERGE-RIGHT-LINE
008460     ELSE
008470        WRITE PART08-REC FROM WS-BFU-MERGE-RIGHT-LINE
008480     END-IF.
008490 6280-END-WRITE-MERGE-OUTPUT-RIGHT.
008500     EXIT.
008510
008520 6290-CLOSE-LEFT-INPUT.
008530     EVALUATE WS-BFU-SORT-IDX
008540         WHEN 1  CLOSE PART01-FILE
008550         WHEN 2  CLOSE PART02-FILE
008560         WHEN 3  CLOSE PART03-FILE
008570         WHEN 4  CLOSE PART04-FILE
008580         WHEN 5  CLOSE PART05-FILE
008590         WHEN 6  CLOSE PART06-FILE
008600         WHEN 7  CLOSE PART07-FILE
008610         WHEN 8  CLOSE PART08-FILE
008620     END-EVALUATE.
008630 6290-END-CLOSE-LEFT-INPUT.
008640     EXIT.
008650
008660 6291-COPY-ONE-STAGING-LINE.
008670     IF WS-BFU-MERGE-RIGHT-IDX = 8
008680        READ PART07-FILE INTO WS-BFU-RAW-LINE
008690            AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW
008700        END-READ
008710     ELSE
008720        READ PART08-FILE INTO WS-BFU-RAW-LINE
008730            AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW
008740        END-READ
008750     END-IF
008760     IF NOT WS-BFU-SRC-EOF
008770        PERFORM 6293-WRITE-STAGING-TO-LEFT
008780     END-IF.
008790 6291-END-COPY-ONE-STAGING-LINE.
008800     EXIT.
008810
008820 6292-CLOSE-RIGHT-INPUT.
008830     EVALUATE WS-BFU-SORT-IDX
008840         WHEN 1  CLOSE PART01-FILE
008850         WHEN 2  CLOSE PART02-FILE
008860         WHEN 3  CLOSE PART03-FILE
008870         WHEN 4  CLOSE PART04-FILE
008880         WHEN 5  CLOSE PART05-FILE
008890         WHEN 6  CLOSE PART06-FILE
008900         WHEN 7  CLOSE PART07-FILE
008910         WHEN 8  CLOSE PART08-FILE
008920     END-EVALUATE.
008930 6292-END-CLOSE-RIGHT-INPUT.
008940     EXIT.
008950
008960 6294-CLOSE-MERGE-OUTPUT.
008970     IF WS-BFU-MERGE-RIGHT-IDX = 8
008980        CLOSE PART07-FILE
008990     ELSE
009000        CLOSE PART08-FILE
009010     END-IF
009020
009030     PERFORM 6296-COPY-STAGING-TO-LEFT
009040        THRU 6296-END-COPY-STAGING-TO-LEFT.
009050 6294-END-CLOSE-MERGE-OUTPUT.
009060     EXIT.
009070
009080 6296-COPY-STAGING-TO-LEFT.
009090*    COPY THE MERGE STAGING FILE BACK OVER THE LEFT PARTITION'S
009100*    SLOT SO THE NEXT PASS SEES THE MERGED RESULT AT THAT INDEX.
009110     IF WS-BFU-MERGE-RIGHT-IDX = 8
009120        PERFORM 6297-OPEN-STAGING-SEVEN-INPUT
009130     ELSE
009140        PERFORM 6298-OPEN-STAGING-EIGHT-INPUT
009150     END-IF
009160     PERFORM 6299-OPEN-LEFT-FOR-OUTPUT
009170
009180     MOVE 'N' TO WS-BFU-SRC-EOF-SW
009190     PERFORM 6291-COPY-ONE-STAGING-LINE
009200        THRU 6291-END-COPY-ONE-STAGING-LINE
009210          UNTIL WS-BFU-SRC-EOF
009220
009230     IF WS-BFU-MERGE-RIGHT-IDX = 8
009240        CLOSE PART07-FILE
009250     ELSE
009260        CLOSE PART08-FILE
009270     END-IF
009280     PERFORM 6295-CLOSE-LEFT-OUTPUT.
009290 6296-END-COPY-STAGING-TO-LEFT.
009300     EXIT.
009310
009320 6297-OPEN-STAGING-SEVEN-INPUT.
009330     OPEN INPUT PART07-FILE.
009340 6297-END-OPEN-STAGING-SEVEN-INPUT.
009350     EXIT.
009360
009370 6298-OPEN-STAGING-EIGHT-INPUT.
009380     OPEN INPUT PART08-FILE.
009390 6298-END-OPEN-STAGING-EIGHT-INPUT.
009400     EXIT.
009410
009420 6299-OPEN-LEFT-FOR-OUTPUT.
009430     EVALUATE WS-BFU-SORT-IDX
009440         WHEN 1  OPEN OUTPUT PART01-FILE
009450         WHEN 2  OPEN OUTPUT PART02-FILE
009460         WHEN 3  OPEN OUTPUT PART03-FILE
009470         WHEN 4  OPEN OUTPUT PART04-FILE
009480         WHEN 5  OPEN OUTPUT PART05-FILE
009490         WHEN 6  OPEN OUTPUT PART06-FILE
009500         WHEN 7  OPEN OUTPUT PART07-FILE
009510         WHEN 8  OPEN OUTPUT PART08-FILE
009520     END-EVALUATE.
009530 6299-END-OPEN-LEFT-FOR-OUTPUT.
009540     EXIT.
009550
009560 6293-WRITE-STAGING-TO-LEFT.
009570     EVALUATE WS-BFU-SORT-IDX
009580         WHEN 1  WRITE PART01-REC FROM WS-BFU-RAW-LINE
009590         WHEN 2  WRITE PART02-REC FROM WS-BFU-RAW-LINE
009600         WHEN 3  WRITE PART03-REC FROM WS-BFU-RAW-LINE
009610         WHEN 4  WRITE PART04-REC FROM WS-BFU-RAW-LINE
009620         WHEN 5  WRITE PART05-REC FROM WS-BFU-RAW-LINE
009630         WHEN 6  WRITE PART06-REC FROM WS-BFU-RAW-LINE
009640         WHEN 7  WRITE PART07-REC FROM WS-BFU-RAW-LINE
009650         WHEN 8  WRITE PART08-REC FROM WS-BFU-RAW-LINE
009660     END-EVALUATE.
009670 6293-END-WRITE-STAGING-TO-LEFT.
009680     EXIT.
009690
009700 6295-CLOSE-LEFT-OUTPUT.
009710     EVALUATE WS-BFU-SORT-IDX
009720         WHEN 1  CLOSE PART01-FILE
009730         WHEN 2  CLOSE PART02-FILE
009740         WHEN 3  CLOSE PART03-FILE
009750         WHEN 4  CLOSE PART04-FILE
009760         WHEN 5  CLOSE PART05-FILE
009770         WHEN 6  CLOSE PART06-FILE
009780         WHEN 7  CLOSE PART07-FILE
009790         WHEN 8  CLOSE PART08-FILE
009800     END-EVALUATE.
009810 6295-END-CLOSE-LEFT-OUTPUT.
009820     EXIT.
009830
009840 7000-BEGIN-PROMOTE-RESULT.
009850*    PARTITION 1 NOW HOLDS THE WHOLE FILE IN SORTED ORDER.  COPY
009860*    IT OUT TO THE OUTPUT FILE.
009870     OPEN INPUT PART01-FILE
009880     OPEN OUTPUT OUTPUT-FILE
009890     MOVE 'N' TO WS-BFU-SRC-EOF-SW
009900     PERFORM 7050-PROMOTE-ONE-LINE
009910        THRU 7050-END-PROMOTE-ONE-LINE
009920          UNTIL WS-BFU-SRC-EOF
009930     CLOSE PART01-FILE
009940     CLOSE OUTPUT-FILE.
009950 7000-END-PROMOTE-RESULT.
009960     EXIT.
009970
009980 7050-PROMOTE-ONE-LINE.
009990     READ PART01-FILE INTO WS-BFU-RAW-LINE
010000         AT END
010010             MOVE 'Y' TO WS-BFU-SRC-EOF-SW
010020         NOT AT END
010030             WRITE OUT-REC FROM WS-BFU-RAW-LINE
010040     END-READ.
010050 7050-END-PROMOTE-ONE-LINE.
010060     EXIT.
010070
010080 9000-BEGIN-DISPLAY-RUN-SUMMARY.
010090     ACCEPT WS-BFU-RUN-TIME FROM TIME
010100     DISPLAY SPACE
010110     DISPLAY "BFUSORT - RUN SUMMARY."
010120     DISPLAY "OPERATION......: SORT"
010130     DISPLAY "PARTITIONS MADE: " WS-BFU-PART-COUNT
010140     DISPLAY "RECORDS WRITTEN: " WS-BFU-CTL-RECS-WRITTEN
010150     DISPLAY "RUN ENDED AT...: " WS-BFU-RUN-TIME.
010160 9000-END-DISPLAY-RUN-SUMMARY.
010170     EXIT.
010180
010190 END PROGRAM BFUSORT.
