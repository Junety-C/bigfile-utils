000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BFUUNIQUE.
000030 AUTHOR. D K SOUDERS.
000040 INSTALLATION. CENTRAL COMPUTING SERVICES.
000050 DATE-WRITTEN. 1989-05-02.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080****************************************************************
000090*   PROGRAM......: BFUUNIQUE                                   *
000100*   DESCRIPTION..: UNIQUE operation of the Big-File Record      *
000110*                  Utility batch suite.  Shards the source the  *
000120*                  same way BFUSHARD does, then for each        *
000130*                  partition builds a keyed set of its records  *
000140*                  in a working-storage table (one entry per    *
000150*                  distinct key, found by a linear scan) and    *
000160*                  appends the survivors of every partition to  *
000170*                  the output.  Two records sharing a key are   *
000180*                  merged by the clash rule: the default rule   *
000190*                  keeps whichever record was read last, so a   *
000200*                  key already in the table just has its count  *
000210*                  field overlaid with the new record's.        *
000220****************************************************************
000230*   CHANGE LOG                                                 *
000240*   ----------                                                 *
000250*   1989-05-02  DKS  BFU-0006  ORIGINAL PROGRAM.                *
000260*   1989-07-22  DKS  BFU-0021  PARTITION COUNT FLOOR OF 1, SAME *
000270*                              FIX AS BFUSHARD BFU-0019.        *
000280*   1990-11-30  DKS  BFU-0035  EACH PARTITION'S SURVIVORS WERE  *
000290*                              OVERWRITING THE OUTPUT FILE      *
000300*                              INSTEAD OF APPENDING TO IT, SO   *
000310*                              ONLY THE LAST PARTITION SURVIVED *
000320*                              A MULTI-PARTITION RUN.  OUTPUT    *
000330*                              FILE IS NOW OPENED ONCE FOR THE   *
000340*                              WHOLE RUN AND ALL PARTITIONS      *
000350*                              WRITE TO IT IN TURN.              *
000360*   1991-11-14  DKS  BFU-0050  WIDENED RAW LINE TO 80 BYTES TO  *
000370*                              MATCH BfuDataRec.                *
000380*   1993-05-02  DKS  BFU-0063  ADDED UPSI-0 SWITCH, SAME AS     *
000390*                              BFUSHARD BFU-0061.                *
000400*   1996-06-05  MTC  BFU-0093  TARGET PARTITION SIZE PROMPTABLE *
000410*                              (SEE BfuParms).                  *
000420*   1997-10-30  MTC  BFU-0104  RAISED MAX KEYED-SET ENTRIES     *
000430*                              TABLE FROM 2000 TO 6000, SAME AS *
000440*                              BFUSORT BFU-0103.                *
000450*   1998-09-21  RHL  BFU-0114  Y2K REVIEW OF THIS PROGRAM.  NO  *
000460*                              DATE FIELDS ARE PROCESSED HERE.  *
000470*                              NO CHANGE REQUIRED.              *
000480*   2001-02-09  MTC  BFU-0136  PARTITION COUNT CLAMPED TO 8,    *
000490*                              SAME AS BFUSHARD BFU-0134.       *
000500*   2003-04-17  DKS  BFU-0149  DROPPED THE INDEXED WORK FILE    *
000510*                              THIS PROGRAM USED TO BUILD THE   *
000520*                              KEYED SET -- OPERATIONS HAS NEVER*
000530*                              LICENSED VSAM SPACE FOR THIS     *
000540*                              SUITE'S SCRATCH WORK, AND EVERY   *
000550*                              OTHER FILE IN THE SUITE IS LINE   *
000560*                              SEQUENTIAL.  THE SET IS NOW BUILT*
000570*                              IN A WORKING-STORAGE TABLE.       *
000580****************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     UPSI-0 ON  STATUS IS WS-BFU-KEEP-TEMP-SW
000640            OFF STATUS IS WS-BFU-PURGE-TEMP-SW.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT SOURCE-FILE  ASSIGN TO SRCFILE
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS WS-BFU-SRC-STATUS.
000710
000720     SELECT OUTPUT-FILE  ASSIGN TO OUTFILE
000730            ORGANIZATION IS LINE SEQUENTIAL
000740            FILE STATUS  IS WS-BFU-OUT-STATUS.
000750
000760     SELECT PART01-FILE  ASSIGN TO PART01
000770            ORGANIZATION IS LINE SEQUENTIAL
000780            FILE STATUS  IS WS-BFU-PART-STATUS (1).
000790     SELECT PART02-FILE  ASSIGN TO PART02
000800            ORGANIZATION IS LINE SEQUENTIAL
000810            FILE STATUS  IS WS-BFU-PART-STATUS (2).
000820     SELECT PART03-FILE  ASSIGN TO PART03
000830            ORGANIZATION IS LINE SEQUENTIAL
000840            FILE STATUS  IS WS-BFU-PART-STATUS (3).
000850     SELECT PART04-FILE  ASSIGN TO PART04
000860            ORGANIZATION IS LINE SEQUENTIAL
000870            FILE STATUS  IS WS-BFU-PART-STATUS (4).
000880     SELECT PART05-FILE  ASSIGN TO PART05
000890            ORGANIZATION IS LINE SEQUENTIAL
000900            FILE STATUS  IS WS-BFU-PART-STATUS (5).
000910     SELECT PART06-FILE  ASSIGN TO PART06
000920            ORGANIZATION IS LINE SEQUENTIAL
000930            FILE STATUS  IS WS-BFU-PART-STATUS (6).
000940     SELECT PART07-FILE  ASSIGN TO PART07
000950            ORGANIZATION IS LINE SEQUENTIAL
000960            FILE STATUS  IS WS-BFU-PART-STATUS (7).
000970     SELECT PART08-FILE  ASSIGN TO PART08
000980            ORGANIZATION IS LINE SEQUENTIAL
000990            FILE STATUS  IS WS-BFU-PART-STATUS (8).
001000
001010 DATA DIVISION.
001020 FILE SECTION.
001030 FD  SOURCE-FILE.
001040 01  SRC-REC.
001050     05  FILLER                  PIC X(80).
001060
001070 FD  OUTPUT-FILE.
001080 01  OUT-REC.
001090     05  FILLER                  PIC X(80).
001100
001110 FD  PART01-FILE.
001120 01  PART01-REC.
001130     05  FILLER                  PIC X(80).
001140 FD  PART02-FILE.
001150 01  PART02-REC.
001160     05  FILLER                  PIC X(80).
001170 FD  PART03-FILE.
001180 01  PART03-REC.
001190     05  FILLER                  PIC X(80).
001200 FD  PART04-FILE.
001210 01  PART04-REC.
001220     05  FILLER                  PIC X(80).
001230 FD  PART05-FILE.
001240 01  PART05-REC.
001250     05  FILLER                  PIC X(80).
001260 FD  PART06-FILE.
001270 01  PART06-REC.
001280     05  FILLER                  PIC X(80).
001290 FD  PART07-FILE.
001300 01  PART07-REC.
001310     05  FILLER                  PIC X(80).
001320 FD  PART08-FILE.
001330 01  PART08-REC.
001340     05  FILLER                  PIC X(80).
001350
001360 WORKING-STORAGE SECTION.
001370 COPY BfuDataRec.
001380 COPY BfuHashTab.
001390 COPY BfuParms.
001400
001410 78  WS-BFU-MAX-SET-RECS                          VALUE 6000.
001420
001430*----------- KEYED-SET WORK TABLE, ONE ENTRY PER DISTINCT KEY ----
001440 01  WS-BFU-SET-TABLE.
001450     05  WS-BFU-SET-ENTRY OCCURS WS-BFU-MAX-SET-RECS TIMES
001460             INDEXED BY WS-BFU-SET-SCAN-IDX WS-BFU-SET-WRITE-IDX.
001470         10  WS-BFU-SET-KEY        PIC X(32).
001480         10  WS-BFU-SET-COUNT      PIC 9(08).
001490        10  FILLER                PIC X(01).
001500 77  WS-BFU-SET-ENTRY-TOTAL        PIC 9(05) COMP VALUE 0.
001510 77  WS-BFU-SET-FOUND-SW           PIC X     VALUE 'N'.
001520     88  WS-BFU-SET-FOUND                    VALUE 'Y'.
001530 77  WS-BFU-SET-FOUND-IDX          PIC 9(05) COMP VALUE 0.
001540
001550*----------- FILE STATUS AND SWITCHES ---------------------------
001560 77  WS-BFU-SRC-STATUS             PIC XX    VALUE SPACES.
001570 77  WS-BFU-OUT-STATUS             PIC XX    VALUE SPACES.
001580 77  WS-BFU-SRC-EOF-SW             PIC X     VALUE 'N'.
001590     88  WS-BFU-SRC-EOF                      VALUE 'Y'.
001600
001610 77  WS-BFU-KEEP-TEMP-SW           PIC X     VALUE 'N'.
001620 77  WS-BFU-PURGE-TEMP-SW          PIC X     VALUE 'Y'.
001630
001640 77  WS-BFU-REC-VALID-SW           PIC X     VALUE 'N'.
001650     88  WS-BFU-REC-VALID                    VALUE 'Y'.
001660     88  WS-BFU-REC-INVALID                  VALUE 'N'.
001670
001680*----------- ONE ENTRY PER PARTITION WORK SLOT ------------------
001690 01  WS-BFU-PART-CTL-TABLE.
001700     05  WS-BFU-PART-CTL OCCURS 8 TIMES
001710             INDEXED BY WS-BFU-PART-IDX.
001720         10  WS-BFU-PART-STATUS    PIC XX.
001730         10  WS-BFU-PART-REC-COUNT PIC 9(09) COMP VALUE 0.
001740        10  FILLER                PIC X(01).
001750
001760*----------- VALIDATION WORK FIELDS ------------------------------
001770 77  WS-BFU-COMMA-COUNT            PIC 9(03) COMP VALUE 0.
001780 01  WS-BFU-VAL-WORK.
001790     05  WS-BFU-VAL-KEY-WORK       PIC X(40) VALUE SPACES.
001800     05  WS-BFU-VAL-CNT-WORK       PIC X(40) VALUE SPACES.
001810    05  FILLER                   PIC X(08) VALUE SPACES.
001820
001830*----------- HASH / PARTITION-ASSIGNMENT WORK FIELDS -------------
001840 77  WS-BFU-KEY-POS                PIC 9(02) COMP VALUE 0.
001850 77  WS-BFU-HEX-CHAR-WK            PIC X(01) VALUE SPACE.
001860 77  WS-BFU-HEX-VALUE-WK           PIC 9(02) VALUE 0.
001870 77  WS-BFU-HASH-ACCUM             PIC 9(09) COMP VALUE 0.
001880 77  WS-BFU-HASH-MODULUS           PIC 9(09) COMP VALUE 99991.
001890 77  WS-BFU-HASH-QUOT              PIC 9(09) COMP VALUE 0.
001900 77  WS-BFU-PART-NBR-ZERO          PIC 9(02) COMP VALUE 0.
001910 77  WS-BFU-PART-NBR               PIC 9(02) COMP VALUE 0.
001920
001930*----------- PARTITION-COUNT RULE WORK FIELDS --------------------
001940 77  WS-BFU-SRC-REC-COUNT          PIC 9(09) COMP VALUE 0.
001950 77  WS-BFU-SRC-TOTAL-BYTES        PIC 9(09) COMP VALUE 0.
001960 77  WS-BFU-RAW-PART-COUNT         PIC 9(09) COMP VALUE 0.
001970 01  WS-BFU-CTE-ONE                PIC 9(01) VALUE 1.
001980
001990*----------- CONTROL TOTAL AND RUN TIME ----------------------------
002000 77  WS-BFU-CTL-RECS-WRITTEN       PIC 9(09) COMP VALUE 0.
002010 01  WS-BFU-RUN-TIME               PIC 9(08).
002020 01  WS-BFU-RUN-TIME-R REDEFINES WS-BFU-RUN-TIME.
002030     05  WS-BFU-RUN-HH             PIC 99.
002040     05  WS-BFU-RUN-MM             PIC 99.
002050     05  WS-BFU-RUN-SS             PIC 99.
002060     05  WS-BFU-RUN-HS             PIC 99.
002070
002080 PROCEDURE DIVISION.
002090 DECLARATIVES.
002100 FILE-HANDLER SECTION.
002110     USE AFTER ERROR PROCEDURE ON SOURCE-FILE OUTPUT-FILE
002120         PART01-FILE PART02-FILE PART03-FILE PART04-FILE
002130         PART05-FILE PART06-FILE PART07-FILE PART08-FILE.
002140
002150 FILE-HANDLER-STATUS-CHECK.
002160     DISPLAY SPACE
002170     DISPLAY "BFUUNIQUE - FILE STATUS EXCEPTION."
002180     DISPLAY "SOURCE STATUS..: [" WS-BFU-SRC-STATUS "]."
002190     DISPLAY "OUTPUT STATUS..: [" WS-BFU-OUT-STATUS "]."
002200     STOP "BFUUNIQUE HALTED - NOTIFY OPERATIONS.".
002210 END DECLARATIVES.
002220
002230 0000-MAIN-LINE.
002240     PERFORM 1000-BEGIN-INITIALIZE-RUN
002250        THRU 1000-END-INITIALIZE-RUN
002260
002270     PERFORM 2000-BEGIN-CALC-PARTITION-COUNT
002280        THRU 2000-END-CALC-PARTITION-COUNT
002290
002300     PERFORM 3000-BEGIN-SHARD-SOURCE
002310        THRU 3000-END-SHARD-SOURCE
002320
002330     OPEN OUTPUT OUTPUT-FILE
002340
002350     PERFORM 4000-BEGIN-BUILD-AND-WRITE-SET
002360        THRU 4000-END-BUILD-AND-WRITE-SET
002370        VARYING WS-BFU-PART-IDX FROM 1 BY 1
002380          UNTIL WS-BFU-PART-IDX > WS-BFU-PART-COUNT
002390
002400     CLOSE OUTPUT-FILE
002410
002420     PERFORM 9000-BEGIN-DISPLAY-RUN-SUMMARY
002430        THRU 9000-END-DISPLAY-RUN-SUMMARY
002440
002450     STOP RUN.
002460
002470 1000-BEGIN-INITIALIZE-RUN.
002480     DISPLAY SPACE
002490     DISPLAY "BFUUNIQUE - COLLAPSE DUPLICATE KEYS IN A DATA FILE."
002500     ACCEPT WS-BFU-RUN-TIME FROM TIME
002510     DISPLAY "RUN STARTED AT.: " WS-BFU-RUN-TIME
002520
002530     INITIALIZE WS-BFU-PART-CTL-TABLE
002540                WS-BFU-CTL-RECS-WRITTEN.
002550 1000-END-INITIALIZE-RUN.
002560     EXIT.
002570
002580 2000-BEGIN-CALC-PARTITION-COUNT.
002590*    PARTITION-COUNT RULE -- SAME FORMULA AS BFUSHARD.
002600     OPEN INPUT SOURCE-FILE
002610     MOVE 'N' TO WS-BFU-SRC-EOF-SW
002620     PERFORM 2020-COUNT-ONE-SOURCE-LINE
002630        THRU 2020-END-COUNT-ONE-SOURCE-LINE
002640          UNTIL WS-BFU-SRC-EOF
002650     CLOSE SOURCE-FILE
002660
002670     COMPUTE WS-BFU-SRC-TOTAL-BYTES =
002680             WS-BFU-SRC-REC-COUNT * WS-BFU-LRECL
002690
002700     DIVIDE WS-BFU-SRC-TOTAL-BYTES
002710            BY WS-BFU-TARGET-PART-BYTES
002720       GIVING WS-BFU-RAW-PART-COUNT
002730       REMAINDER WS-BFU-HASH-QUOT
002740     IF WS-BFU-HASH-QUOT > ZERO
002750        ADD WS-BFU-CTE-ONE TO WS-BFU-RAW-PART-COUNT
002760     END-IF
002770
002780     IF WS-BFU-RAW-PART-COUNT < 1
002790        MOVE 1 TO WS-BFU-PART-COUNT
002800     ELSE
002810        IF WS-BFU-RAW-PART-COUNT > 8
002820           MOVE 8 TO WS-BFU-PART-COUNT
002830        ELSE
002840           MOVE WS-BFU-RAW-PART-COUNT TO WS-BFU-PART-COUNT
002850        END-IF
002860     END-IF
002870
002880     DISPLAY "PARTITION COUNT: " WS-BFU-PART-COUNT.
002890 2000-END-CALC-PARTITION-COUNT.
002900     EXIT.
002910
002920 2020-COUNT-ONE-SOURCE-LINE.
002930     READ SOURCE-FILE
002940         AT END
002950             MOVE 'Y' TO WS-BFU-SRC-EOF-SW
002960         NOT AT END
002970             ADD WS-BFU-CTE-ONE TO WS-BFU-SRC-REC-COUNT
002980     END-READ.
002990 2020-END-COUNT-ONE-SOURCE-LINE.
003000     EXIT.
003010
003020 3000-BEGIN-SHARD-SOURCE.
003030     PERFORM 3100-OPEN-ONE-PARTITION-FILE
003040        VARYING WS-BFU-PART-IDX FROM 1 BY 1
003050          UNTIL WS-BFU-PART-IDX > WS-BFU-PART-COUNT
003060
003070     OPEN INPUT SOURCE-FILE
003080     MOVE 'N' TO WS-BFU-SRC-EOF-SW
003090     PERFORM 3250-READ-AND-SHARD-ONE
003100        THRU 3250-END-READ-AND-SHARD-ONE
003110          UNTIL WS-BFU-SRC-EOF
003120     CLOSE SOURCE-FILE
003130
003140     PERFORM 3900-CLOSE-ONE-PARTITION-FILE
003150        VARYING WS-BFU-PART-IDX FROM 1 BY 1
003160          UNTIL WS-BFU-PART-IDX > WS-BFU-PART-COUNT.
003170 3000-END-SHARD-SOURCE.
003180     EXIT.
003190
003200 3250-READ-AND-SHARD-ONE.
003210     READ SOURCE-FILE INTO WS-BFU-RAW-LINE
003220         AT END
003230             MOVE 'Y' TO WS-BFU-SRC-EOF-SW
003240         NOT AT END
003250             PERFORM 3300-VALIDATE-RECORD
003260             IF WS-BFU-REC-VALID
003270                PERFORM 3320-COMPUTE-PARTITION-NBR
003280                PERFORM 3330-WRITE-TO-PARTITION
003290             END-IF
003300     END-READ.
003310 3250-END-READ-AND-SHARD-ONE.
003320     EXIT.
003330
003340 3100-OPEN-ONE-PARTITION-FILE.
003350     EVALUATE WS-BFU-PART-IDX
003360         WHEN 1  OPEN OUTPUT PART01-FILE
003370         WHEN 2  OPEN OUTPUT PART02-FILE
003380         WHEN 3  OPEN OUTPUT PART03-FILE
003390         WHEN 4  OPEN OUTPUT PART04-FILE
003400         WHEN 5  OPEN OUTPUT PART05-FILE
003410         WHEN 6  OPEN OUTPUT PART06-FILE
003420         WHEN 7  OPEN OUTPUT PART07-FILE
003430         WHEN 8  OPEN OUTPUT PART08-FILE
003440     END-EVALUATE.
003450 3100-END-OPEN-ONE-PARTITION-FILE.
003460     EXIT.
003470
003480 3300-VALIDATE-RECORD.
003490*    ACCEPT(ROW), SAME RULE AS BFUSHARD.
003500     MOVE 'N' TO WS-BFU-REC-VALID-SW
003510     MOVE 0   TO WS-BFU-COMMA-COUNT
003520     IF WS-BFU-RAW-LINE NOT = SPACES
003530        INSPECT WS-BFU-RAW-LINE TALLYING WS-BFU-COMMA-COUNT
003540                FOR ALL ','
003550        IF WS-BFU-COMMA-COUNT = 1
003560           MOVE SPACES TO WS-BFU-VAL-WORK
003570           UNSTRING WS-BFU-RAW-LINE DELIMITED BY
003580                    WS-BFU-COMMA-LITERAL
003590               INTO WS-BFU-VAL-KEY-WORK
003600                    WS-BFU-VAL-CNT-WORK
003610           END-UNSTRING
003620           IF WS-BFU-VAL-KEY-WORK NOT = SPACES
003630              AND WS-BFU-VAL-CNT-WORK NOT = SPACES
003640              MOVE 'Y' TO WS-BFU-REC-VALID-SW
003650           END-IF
003660        END-IF
003670     END-IF.
003680 3300-END-VALIDATE-RECORD.
003690     EXIT.
003700
003710 3320-COMPUTE-PARTITION-NBR.
003720*    HASH(KEY), SAME ROLLING HASH AS BFUSHARD.
003730     MOVE 0 TO WS-BFU-HASH-ACCUM
003740     PERFORM 3325-ACCUM-ONE-HASH-DIGIT
003750        VARYING WS-BFU-KEY-POS FROM 1 BY 1
003760          UNTIL WS-BFU-KEY-POS > 32
003770
003780     DIVIDE WS-BFU-HASH-ACCUM BY WS-BFU-PART-COUNT
003790       GIVING WS-BFU-HASH-QUOT
003800       REMAINDER WS-BFU-PART-NBR-ZERO
003810     COMPUTE WS-BFU-PART-NBR = WS-BFU-PART-NBR-ZERO + 1.
003820 3320-END-COMPUTE-PARTITION-NBR.
003830     EXIT.
003840
003850 3325-ACCUM-ONE-HASH-DIGIT.
003860     MOVE WS-BFU-REC-KEY (WS-BFU-KEY-POS:1)
003870       TO WS-BFU-HEX-CHAR-WK
003880     SET WS-BFU-HEX-IDX TO 1
003890     SEARCH ALL WS-BFU-HEX-ENTRY
003900         AT END
003910             MOVE 0 TO WS-BFU-HEX-VALUE-WK
003920         WHEN WS-BFU-HEX-CHAR (WS-BFU-HEX-IDX) =
003930              WS-BFU-HEX-CHAR-WK
003940             MOVE WS-BFU-HEX-VALUE (WS-BFU-HEX-IDX)
003950               TO WS-BFU-HEX-VALUE-WK
003960     END-SEARCH
003970     COMPUTE WS-BFU-HASH-ACCUM =
003980             (WS-BFU-HASH-ACCUM * 16) + WS-BFU-HEX-VALUE-WK
003990     DIVIDE WS-BFU-HASH-ACCUM BY WS-BFU-HASH-MODULUS
004000       GIVING WS-BFU-HASH-QUOT
004010       REMAINDER WS-BFU-HASH-ACCUM.
004020 3325-END-ACCUM-ONE-HASH-DIGIT.
004030     EXIT.
004040
004050 3330-WRITE-TO-PARTITION.
004060     EVALUATE WS-BFU-PART-NBR
004070         WHEN 1  WRITE PART01-REC FROM WS-BFU-RAW-LINE
004080         WHEN 2  WRITE PART02-REC FROM WS-BFU-RAW-LINE
004090         WHEN 3  WRITE PART03-REC FROM WS-BFU-RAW-LINE
004100         WHEN 4  WRITE PART04-REC FROM WS-BFU-RAW-LINE
004110         WHEN 5  WRITE PART05-REC FROM WS-BFU-RAW-LINE
004120         WHEN 6  WRITE PART06-REC FROM WS-BFU-RAW-LINE
004130         WHEN 7  WRITE PART07-REC FROM WS-BFU-RAW-LINE
004140         WHEN 8  WRITE PART08-REC FROM WS-BFU-RAW-LINE
004150     END-EVALUATE
004160     ADD WS-BFU-CTE-ONE
004170       TO WS-BFU-PART-REC-COUNT (WS-BFU-PART-NBR).
004180 3330-END-WRITE-TO-PARTITION.
004190     EXIT.
004200
004210 3900-CLOSE-ONE-PARTITION-FILE.
004220     EVALUATE WS-BFU-PART-IDX
004230         WHEN 1  CLOSE PART01-FILE
004240         WHEN 2  CLOSE PART02-FILE
004250         WHEN 3  CLOSE PART03-FILE
004260         WHEN 4  CLOSE PART04-FILE
004270         WHEN 5  CLOSE PART05-FILE
004280         WHEN 6  CLOSE PART06-FILE
004290         WHEN 7  CLOSE PART07-FILE
004300         WHEN 8  CLOSE PART08-FILE
004310     END-EVALUATE.
004320 3900-END-CLOSE-ONE-PARTITION-FILE.
004330     EXIT.
004340
004350 4000-BEGIN-BUILD-AND-WRITE-SET.
004360*    BUILD THE KEYED SET FOR ONE PARTITION IN WS-BFU-SET-TABLE, THEN
004370*    WRITE EACH SURVIVING ENTRY TO THE OUTPUT FILE.  THE TABLE IS
004380*    EMPTIED AT THE START OF EACH PARTITION SO PARTITIONS NEVER SEE
004390*    ONE ANOTHER'S KEYS.
004400     MOVE 0 TO WS-BFU-SET-ENTRY-TOTAL
004410
004420     PERFORM 4100-OPEN-PARTITION-AS-INPUT
004430     MOVE 'N' TO WS-BFU-SRC-EOF-SW
004440     PERFORM 4120-READ-AND-STORE-ONE
004450        THRU 4120-END-READ-AND-STORE-ONE
004460          UNTIL WS-BFU-SRC-EOF
004470     PERFORM 4300-CLOSE-PARTITION-INPUT
004480
004490     PERFORM 4900-WRITE-ONE-SET-ENTRY
004500        VARYING WS-BFU-SET-WRITE-IDX FROM 1 BY 1
004510          UNTIL WS-BFU-SET-WRITE-IDX > WS-BFU-SET-ENTRY-TOTAL.
004520 4000-END-BUILD-AND-WRITE-SET.
004530     EXIT.
004540
004550 4100-OPEN-PARTITION-AS-INPUT.
004560     EVALUATE WS-BFU-PART-IDX
004570         WHEN 1  OPEN INPUT PART01-FILE
004580         WHEN 2  OPEN INPUT PART02-FILE
004590         WHEN 3  OPEN INPUT PART03-FILE
004600         WHEN 4  OPEN INPUT PART04-FILE
004610         WHEN 5  OPEN INPUT PART05-FILE
004620         WHEN 6  OPEN INPUT PART06-FILE
004630         WHEN 7  OPEN INPUT PART07-FILE
004640         WHEN 8  OPEN INPUT PART08-FILE
004650     END-EVALUATE.
004660 4100-END-OPEN-PARTITION-AS-INPUT.
004670     EXIT.
004680
004690 4110-READ-ONE-PARTITION-LINE.
004700     EVALUATE WS-BFU-PART-IDX
004710         WHEN 1  READ PART01-FILE INTO WS-BFU-RAW-LINE
004720                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
004730         WHEN 2  READ PART02-FILE INTO WS-BFU-RAW-LINE
004740                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
004750         WHEN 3  READ PART03-FILE INTO WS-BFU-RAW-LINE
004760                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
004770         WHEN 4  READ PART04-FILE INTO WS-BFU-RAW-LINE
004780                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
004790         WHEN 5  READ PART05-FILE INTO WS-BFU-RAW-LINE
004800                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
004810         WHEN 6  READ PART06-FILE INTO WS-BFU-RAW-LINE
004820                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
004830         WHEN 7  READ PART07-FILE INTO WS-BFU-RAW-LINE
004840                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
004850         WHEN 8  READ PART08-FILE INTO WS-BFU-RAW-LINE
004860                     AT END MOVE 'Y' TO WS-BFU-SRC-EOF-SW END-READ
004870     END-EVALUATE.
004880 4110-END-READ-ONE-PARTITION-LINE.
004890     EXIT.
004900
004910 4120-READ-AND-STORE-ONE.
004920     PERFORM 4110-READ-ONE-PARTITION-LINE
004930     IF NOT WS-BFU-SRC-EOF
004940        PERFORM 4200-STORE-OR-CLASH
004950     END-IF.
004960 4120-END-READ-AND-STORE-ONE.
004970     EXIT.
004980
004990 4200-STORE-OR-CLASH.
005000*    KEYED-SET BUILD.  LINEAR SCAN FOR AN EXISTING ENTRY WITH THIS
005010*    KEY.  CLASH(NEWROW, OLDROW) DEFAULT RULE KEEPS THE RECORD READ
005020*    LAST, SO A MATCH JUST OVERLAYS THE STORED COUNT WITH THE NEW
005030*    ROW'S COUNT; A MISS APPENDS A NEW ENTRY.
005040     MOVE 'N' TO WS-BFU-SET-FOUND-SW
005050     MOVE 0   TO WS-BFU-SET-FOUND-IDX
005060     PERFORM 4210-SCAN-ONE-SET-ENTRY
005070        VARYING WS-BFU-SET-SCAN-IDX FROM 1 BY 1
005080          UNTIL WS-BFU-SET-SCAN-IDX > WS-BFU-SET-ENTRY-TOTAL
005090             OR WS-BFU-SET-FOUND
005100
005110     IF WS-BFU-SET-FOUND
005120        MOVE WS-BFU-REC-COUNT
005130          TO WS-BFU-SET-COUNT (WS-BFU-SET-FOUND-IDX)
005140     ELSE
005150        ADD WS-BFU-CTE-ONE TO WS-BFU-SET-ENTRY-TOTAL
005160        SET WS-BFU-SET-WRITE-IDX TO WS-BFU-SET-ENTRY-TOTAL
005170        MOVE WS-BFU-REC-KEY   TO WS-BFU-SET-KEY (WS-BFU-SET-WRITE-IDX)
005180        MOVE WS-BFU-REC-COUNT TO WS-BFU-SET-COUNT (WS-BFU-SET-WRITE-IDX)
005190     END-IF.
005200 4200-END-STORE-OR-CLASH.
005210     EXIT.
005220
005230 4210-SCAN-ONE-SET-ENTRY.
005240     IF WS-BFU-SET-KEY (WS-BFU-SET-SCAN-IDX) = WS-BFU-REC-KEY
005250        MOVE 'Y' TO WS-BFU-SET-FOUND-SW
005260        SET WS-BFU-SET-FOUND-IDX TO WS-BFU-SET-SCAN-IDX
005270     END-IF.
005280 4210-END-SCAN-ONE-SET-ENTRY.
005290     EXIT.
005300
005310 4300-CLOSE-PARTITION-INPUT.
005320     EVALUATE WS-BFU-PART-IDX
005330         WHEN 1  CLOSE PART01-FILE
005340         WHEN 2  CLOSE PART02-FILE
005350         WHEN 3  CLOSE PART03-FILE
005360         WHEN 4  CLOSE PART04-FILE
005370         WHEN 5  CLOSE PART05-FILE
005380         WHEN 6  CLOSE PART06-FILE
005390         WHEN 7  CLOSE PART07-FILE
005400         WHEN 8  CLOSE PART08-FILE
005410     END-EVALUATE.
005420 4300-END-CLOSE-PARTITION-INPUT.
005430     EXIT.
005440
005450 4900-WRITE-ONE-SET-ENTRY.
005460     MOVE WS-BFU-SET-KEY (WS-BFU-SET-WRITE-IDX)   TO WS-BFU-REC-KEY
005470     MOVE WS-BFU-COMMA-LITERAL                    TO WS-BFU-REC-SEP
005480     MOVE WS-BFU-SET-COUNT (WS-BFU-SET-WRITE-IDX) TO WS-BFU-REC-COUNT
005490     WRITE OUT-REC FROM WS-BFU-RAW-LINE
005500     ADD WS-BFU-CTE-ONE TO WS-BFU-CTL-RECS-WRITTEN.
005510 4900-END-WRITE-ONE-SET-ENTRY.
005520     EXIT.
005530
005540 9000-BEGIN-DISPLAY-RUN-SUMMARY.
005550     ACCEPT WS-BFU-RUN-TIME FROM TIME
005560     DISPLAY SPACE
005570     DISPLAY "BFUUNIQUE - RUN SUMMARY."
005580     DISPLAY "OPERATION......: UNIQUE"
005590     DISPLAY "PARTITIONS MADE: " WS-BFU-PART-COUNT
005600     DISPLAY "RECORDS WRITTEN: " WS-BFU-CTL-RECS-WRITTEN
005610     DISPLAY "RUN ENDED AT...: " WS-BFU-RUN-TIME.
005620 9000-END-DISPLAY-RUN-SUMMARY.
005630     EXIT.
005640
005650 END PROGRAM BFUUNIQUE.
