000010****************************************************************
000020*   COPYBOOK.....: BfuParms                                    *
000030*   DESCRIPTION..: Run-time sizing parameters shared by every  *
000040*                  operation in the Big-File Record Utility    *
000050*                  suite -- the target partition size used by  *
000060*                  the partition-count rule, the fixed logical *
000070*                  record length, and the scratch directory    *
000080*                  name the partition and merge work files are *
000090*                  built under.                                *
000100*   USED BY......: BfuShard, BfuSort, BfuUnique, BfuIntersect, *
000110*                  BfuUnion, BfuDiffer.                        *
000120****************************************************************
000130*   CHANGE LOG                                                 *
000140*   ----------                                                 *
000150*   1989-04-03  RHL  BFU-0003  ORIGINAL COPYBOOK.  TARGET      *
000160*                              PARTITION SIZE FIXED AT 8 MEG.  *
000170*   1996-06-05  MTC  BFU-0091  MADE TARGET PARTITION SIZE A    *
000180*                              PROMPTABLE PARAMETER INSTEAD OF *
000190*                              A COMPILE-TIME CONSTANT.        *
000200****************************************************************
000210*
000220 01  WS-BFU-PARMS.
000230*
000240*        TARGET BYTES PER PARTITION -- DEFAULTS TO 8 MEG
000250*        (8388608).  THE OPERATOR MAY OVERRIDE IT AT THE
000260*        "TARGET PARTITION SIZE" PROMPT ON ANY OF THE SEVEN
000270*        PROGRAMS IN THIS SUITE.
000280*
000290     05  WS-BFU-TARGET-PART-BYTES   PIC 9(09) COMP
000300                                     VALUE 8388608.
000310*
000320*        PARTITION COUNT COMPUTED BY THE PARTITION-COUNT RULE.
000330*        A RUN NEVER USES FEWER THAN 1 OR MORE THAN 0200.
000340*
000350     05  WS-BFU-PART-COUNT          PIC 9(05) COMP VALUE 1.
000360*
000370*        FIXED LOGICAL RECORD LENGTH USED TO TURN A RECORD
000380*        COUNT INTO A BYTE COUNT FOR THE PARTITION-COUNT RULE.
000390*
000400     05  WS-BFU-LRECL               PIC 9(04) COMP VALUE 41.
000410*
000420*        BASE DIRECTORY THE PER-RUN TEMPORARY PARTITION
000430*        DIRECTORY IS BUILT UNDER.
000440*
000450     05  WS-BFU-TEMP-BASE-DIR       PIC X(40) VALUE SPACES.
000460     05  FILLER                     PIC X(20) VALUE SPACES.
